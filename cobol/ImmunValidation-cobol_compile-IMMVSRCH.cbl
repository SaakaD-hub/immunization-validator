000100   IDENTIFICATION DIVISION.
000200   PROGRAM-ID.  IMMVSRCH.
000300   AUTHOR. M KOWALCZYK.
000400   INSTALLATION. COBOL DEVELOPMENT CENTER.
000500   DATE-WRITTEN. 03/14/89.
000600   DATE-COMPILED. 03/14/89.
000700   SECURITY. CONFIDENTIAL.
000800************************************************************************
000900*  CHANGE LOG
001000*  ----------------------------------------------------------
001100*  DATE     BY  TICKET    DESCRIPTION
001200*  03/14/89 MK  INITIAL   ORIGINAL PROGRAM - AGE-KEYED            MK890314
001300*                         REQUIREMENTS ONLY.
001400*  07/09/89 MK  CR-0032   ADDED SCHOOL-YEAR-KEYED LOOKUP FOR THE  MK890709
001500*                         KINDERGARTEN/7TH-GRADE SCREENING RUNS.
001600*  02/03/90 MK  CR-0059   ADDED ALTERNATE-REQUIREMENT (OR)        MK900203
001700*                         EVALUATION - DTAP 4-OF-5 RULE.
001800*  09/05/90 MK  CR-0081   WIRED IN TRISTATE FOR AND/OR COMBINING  MK900905
001900*                         RATHER THAN INLINE IF-NESTS, WHICH HAD
002000*                         GOTTEN UNREADABLE.
002100*  11/02/91 MK  CR-0114   FIXED REQUIREMENT-TABLE OVERFLOW ABEND  MK911102
002200*                         WHEN A STATE FILE EXCEEDED 500 ROWS -
002300*                         NOW ABENDS CLEANLY WITH A MESSAGE
002400*                         INSTEAD OF AN 0C4 IN 050-LOAD-REQMT-TBL.
002500*  06/12/95 MK  CR-0177   ADDED EXEMPTION-ON-FILE HANDLING (SEE   MK950612
002600*                         245-CHECK-EXEMPTIONS) FOR RELIGIOUS AND
002700*                         MEDICAL EXEMPTIONS PER THE REVISED
002800*                         STATE STATUTE.
002900*  06/19/98 TJ  Y2K-0037  YEAR 2000 REMEDIATION - CONFIRMED ALL   TJ980619
003000*                         DATE FIELDS ON THE INPUT FILES ARE
003100*                         4-DIGIT YYYY-MM-DD; NO 2-DIGIT YEAR
003200*                         WINDOWING ANYWHERE IN THIS PROGRAM.
003300*  04/03/03 AR  CR-0288   RECOMPILED UNDER NEWER COMPILER; ADDED  AR030403
003400*                         WS-DISTINCT-STATES INFORMATIONAL COUNT
003500*                         REQUESTED BY THE STATE FOR ITS OWN
003600*                         MULTI-STATE CONTRACT REPORTING.
003700*  02/11/07 LP  CR-0410   ADDED WS-AUDIT-TRACE, REVIEWED          LP070211
003800*                         245-CHECK-EXEMPTIONS AND THE ALTERNATE
003900*                         REQUIREMENT PATH FOR THE NEW WEB
004000*                         INTAKE FORM'S LOWER-CASE CONDITION
004100*                         TEXT.
004200*  08/09/26 MK  CR-0512   ADDED WS-AGE-KNOWN-SW - A NEWBORN RUN   MK260809
004300*                         WITHOUT AN AGE PARAMETER WAS FALLING
004400*                         INTO THE "AGE OR SCHOOL YEAR REQUIRED"
004500*                         REJECT PATH BECAUSE A REAL AGE OF
004600*                         ZERO LOOKED THE SAME AS "NOT SET" IN
004700*                         200-VALIDATE-PATIENT.  SEE 210-
004800*                         DETERMINE-AGE.
004900*  08/16/26 RW  CR-0513   EXPANDED IN-LINE COMMENTARY ON THE      RW260816
005000*                         REQUIREMENT LOOKUP AND TRISTATE
005100*                         EVALUATION PARAGRAPHS (210, 220, 300,
005200*                         310, 320) FOR THE BENEFIT OF
005300*                         MAINTAINERS NEW TO THE MODULE.  NO
005400*                         LOGIC CHANGE.
005500************************************************************************
005600************************************************************************
005700*  IMMVSRCH.
005800*  REMARKS.
005900*      STATE HEALTH DEPARTMENT IMMUNIZATION COMPLIANCE BATCH -
006000*      REQUIREMENTS LOAD, PATIENT/IMMUNIZATION MERGE, AND
006100*      PER-PATIENT VALIDATION.  FOLLOWS THE SHOP'S USUAL
006200*      SHAPE FOR A LOOKUP-DRIVEN BATCH STEP (LOAD A TABLE AT
006300*      START-UP, THEN SEARCH IT ONCE PER INPUT RECORD).
006400*
006500*      INPUT FILES:
006600*          PARMFILE   - ONE-CARD BATCH CONTROL PARAMETERS
006700*          REQMFILE   - STATE VACCINE REQUIREMENTS
006800*          PATNFILE   - CANDIDATE PATIENTS
006900*          IMUNFILE   - IMMUNIZATION / EXEMPTION HISTORY, GROUPED
007000*                       BY PATIENT-ID
007100*      OUTPUT FILES:
007200*          VRESFILE   - ONE VALIDATION RESULT PER PATIENT
007300*          UNMTFILE   - UNMET REQUIREMENT DETAIL (DETAILED MODE)
007400*      SUBPROGRAMS CALLED:
007500*          DATECHK, GAPCHK, TRISTATE
007600*      NEXT JOB STEP:
007700*          IMMVLIST READS VRESFILE/UNMTFILE AND PRINTS THE
007800*          BATCH SUMMARY REPORT.
007900*
008000*      THE VALIDATION SHAPE, PARAGRAPH BY PARAGRAPH:
008100*        050 LOADS THE STATE'S REQUIREMENT ROWS INTO A TABLE ONE
008200*            TIME AT START-UP (REQMFILE IS SMALL - A FEW HUNDRED
008300*            ROWS FOR THE BUSIEST STATES).
008400*        150 GATHERS ONE PATIENT'S IMMUNIZATION/EXEMPTION ROWS
008500*            OUT OF IMUNFILE (GROUPED BY PATIENT-ID ON THE FILE)
008600*            INTO A SMALL IN-MEMORY TABLE.
008700*        210-229 DECIDE WHICH REQUIREMENT ROWS APPLY TO THIS
008800*            PATIENT (BY AGE OR BY SCHOOL YEAR).
008900*        300-320 EVALUATE EACH APPLICABLE REQUIREMENT AGAINST
009000*            THE PATIENT'S DOSE HISTORY, CALLING OUT TO DATECHK,
009100*            GAPCHK AND TRISTATE TO DO THE ACTUAL DATE MATH AND
009200*            TRISTATE LOGIC COMBINING.
009300************************************************************************
009400   ENVIRONMENT DIVISION.
009500   CONFIGURATION SECTION.
009600   SOURCE-COMPUTER. IBM-390.
009700   OBJECT-COMPUTER. IBM-390.
009800   SPECIAL-NAMES.
009900       C01 IS NEXT-PAGE.
010000
010100   INPUT-OUTPUT SECTION.
010200   FILE-CONTROL.
010300       SELECT PARMFILE  ASSIGN TO UT-S-PARMFILE
010400           ORGANIZATION IS SEQUENTIAL
010500           FILE STATUS IS WS-PARMFILE-STATUS.
010600       SELECT REQMFILE  ASSIGN TO UT-S-REQMFILE
010700           ORGANIZATION IS SEQUENTIAL
010800           FILE STATUS IS WS-REQMFILE-STATUS.
010900       SELECT PATNFILE  ASSIGN TO UT-S-PATNFILE
011000           ORGANIZATION IS SEQUENTIAL
011100           FILE STATUS IS WS-PATNFILE-STATUS.
011200       SELECT IMUNFILE  ASSIGN TO UT-S-IMUNFILE
011300           ORGANIZATION IS SEQUENTIAL
011400           FILE STATUS IS WS-IMUNFILE-STATUS.
011500       SELECT VRESFILE  ASSIGN TO UT-S-VRESFILE
011600           ORGANIZATION IS SEQUENTIAL
011700           FILE STATUS IS WS-VRESFILE-STATUS.
011800       SELECT UNMTFILE  ASSIGN TO UT-S-UNMTFILE
011900           ORGANIZATION IS SEQUENTIAL
012000           FILE STATUS IS WS-UNMTFILE-STATUS.
012100       SELECT SYSOUT    ASSIGN TO UT-S-SYSOUT.
012200
012300   DATA DIVISION.
012400   FILE SECTION.
012500*    PARMFILE -- SEE PARMREC.CPY.  ONE-CARD BATCH CONTROL --
012600*    STATE, AGE OR SCHOOL-YEAR KEY, AND THE DETAILED-MODE SWITCH.
012700   FD  PARMFILE
012800       RECORDING MODE IS F
012900       BLOCK CONTAINS 0 RECORDS
013000       RECORD CONTAINS 27 CHARACTERS
013100       LABEL RECORDS ARE STANDARD.
013200   01  PARMFILE-REC.
013300       COPY PARMREC.
013400
013500*    REQMFILE -- SEE REQMREC.CPY.  ONE ROW PER STATE VACCINE
013600*    REQUIREMENT; LOADED WHOLE INTO WS-REQMT-TABLE AT START-UP
013700*    (050-LOAD-REQMT-TABLE) SINCE IT IS SEARCHED REPEATEDLY, ONCE
013800*    PER PATIENT, RATHER THAN READ SEQUENTIALLY LIKE THE OTHERS.
013900   FD  REQMFILE
014000       RECORDING MODE IS F
014100       BLOCK CONTAINS 0 RECORDS
014200       RECORD CONTAINS 241 CHARACTERS
014300       LABEL RECORDS ARE STANDARD.
014400   01  REQMFILE-REC.
014500       COPY REQMREC.
014600
014700*    PATNFILE -- SEE PATIREC.CPY.  THE DRIVING FILE - ONE READ
014800*    PER ITERATION OF 100-MAINLINE, ONE VALIDATION RESULT OUT.
014900   FD  PATNFILE
015000       RECORDING MODE IS F
015100       BLOCK CONTAINS 0 RECORDS
015200       RECORD CONTAINS 32 CHARACTERS
015300       LABEL RECORDS ARE STANDARD.
015400   01  PATNFILE-REC.
015500       COPY PATIREC.
015600
015700*    IMUNFILE -- SEE IMUNREC.CPY.  ZERO OR MORE IMMUNIZATION/
015800*    EXEMPTION ROWS PER PATIENT-ID, IN PATIENT-ID SEQUENCE;
015900*    GATHERED PER-PATIENT BY 150-GATHER-IMMUNIZATIONS THE SAME
016000*    WAY IMMVLIST GATHERS UNMET-DETAIL ROWS.
016100   FD  IMUNFILE
016200       RECORDING MODE IS F
016300       BLOCK CONTAINS 0 RECORDS
016400       RECORD CONTAINS 42 CHARACTERS
016500       LABEL RECORDS ARE STANDARD.
016600   01  IMUNFILE-REC.
016700       COPY IMUNREC.
016800
016900*    VRESFILE -- SEE VRESREC.CPY.  ONE OUTPUT ROW PER PATIENT,
017000*    READ BACK BY IMMVLIST.
017100   FD  VRESFILE
017200       RECORDING MODE IS F
017300       BLOCK CONTAINS 0 RECORDS
017400       RECORD CONTAINS 35 CHARACTERS
017500       LABEL RECORDS ARE STANDARD.
017600   01  VRESFILE-REC.
017700       COPY VRESREC.
017800
017900*    UNMTFILE -- SEE UNMTREC.CPY.  ZERO OR MORE UNMET-REQUIREMENT
018000*    DETAIL ROWS PER PATIENT, WRITTEN ONLY WHEN THE PARAMETER
018100*    CARD REQUESTED DETAILED MODE.
018200   FD  UNMTFILE
018300       RECORDING MODE IS F
018400       BLOCK CONTAINS 0 RECORDS
018500       RECORD CONTAINS 94 CHARACTERS
018600       LABEL RECORDS ARE STANDARD.
018700   01  UNMTFILE-REC.
018800       COPY UNMTREC.
018900
019000*    SYSOUT -- OPERATOR MESSAGE FILE.  NOT ACTUALLY WRITTEN TO ON
019100*    THE NORMAL PATH TODAY (900-CLEANUP DISPLAYS ITS TOTALS TO
019200*    THE JOB LOG INSTEAD) BUT KEPT OPEN THE WHOLE RUN IN CASE A
019300*    FUTURE OPERATOR MESSAGE NEEDS A PRINTED, NOT JUST A
019400*    DISPLAYED, RECORD.
019500   FD  SYSOUT
019600       RECORDING MODE IS F
019700       BLOCK CONTAINS 0 RECORDS
019800       RECORD CONTAINS 132 CHARACTERS
019900       LABEL RECORDS ARE OMITTED.
020000   01  SYSOUT-REC              PIC X(132).
020100
020200   WORKING-STORAGE SECTION.
020300*    ONE FILE-STATUS FIELD PER FILE; ONLY THE 88-LEVELS ACTUALLY
020400*    TESTED ELSEWHERE IN THIS PROGRAM ARE NAMED.
020500   01  WS-FILE-STATUSES.
020600       05  WS-PARMFILE-STATUS    PIC X(02).
020700           88  PARMFILE-OK           VALUE "00".
020800       05  WS-REQMFILE-STATUS    PIC X(02).
020900           88  REQMFILE-OK           VALUE "00".
021000           88  REQMFILE-EOF          VALUE "10".
021100       05  WS-PATNFILE-STATUS    PIC X(02).
021200           88  PATNFILE-OK           VALUE "00".
021300           88  PATNFILE-EOF          VALUE "10".
021400       05  WS-IMUNFILE-STATUS    PIC X(02).
021500           88  IMUNFILE-OK           VALUE "00".
021600           88  IMUNFILE-EOF          VALUE "10".
021700       05  WS-VRESFILE-STATUS    PIC X(02).
021800           88  VRESFILE-OK           VALUE "00".
021900       05  WS-UNMTFILE-STATUS    PIC X(02).
022000           88  UNMTFILE-OK           VALUE "00".
022100       05  FILLER                PIC X(04).
022200
022300*    WS-MORE-PATIENTS-SW DRIVES 100-MAINLINE; WS-MORE-IMUNS-SW
022400*    AND WS-IMUN-BUFFER-VALID-SW ARE THE SAME READ-AHEAD/BUFFER
022500*    PAIR IMMVLIST USES FOR UNMTFILE, HERE APPLIED TO IMUNFILE --
022600*    THE FIRST TRACKS WHETHER IMUNFILE HAS HIT EOF, THE SECOND
022700*    WHETHER THE BUFFERED ROW BELONGS TO THE PATIENT CURRENTLY
022800*    BEING GATHERED (SEE 150-GATHER-IMMUNIZATIONS).
022900*    ALL THREE SWITCHES BELOW ARE READ AS PLAIN ENGLISH AT THE
023000*    CALL SITE ("UNTIL NOT WS-MORE-PATIENTS") RATHER THAN AS A
023100*    RAW "Y"/"N" COMPARE -- THE 88-LEVEL NAME IS THE ONLY THING
023200*    A READER OF 100-MAINLINE OR 150-GATHER-IMMUNIZATIONS EVER
023300*    HAS TO LOOK AT.
023400   77  WS-MORE-PATIENTS-SW       PIC X(01) VALUE SPACE.
023500       88  WS-MORE-PATIENTS          VALUE "Y".
023600   77  WS-MORE-IMUNS-SW          PIC X(01) VALUE "Y".
023700       88  WS-MORE-IMUNS             VALUE "Y".
023800   77  WS-IMUN-BUFFER-VALID-SW   PIC X(01) VALUE SPACE.
023900       88  WS-IMUN-BUFFER-VALID      VALUE "Y".
024000
024100*    RUN-WIDE COUNTERS: WS-REQMT-COUNT IS HOW MANY ROWS 050-
024200*    LOAD-REQMT-TABLE ACTUALLY LOADED; THE FOUR PATIENT/STATUS
024300*    COUNTERS FEED THE 900-CLEANUP DISPLAY; WS-DISTINCT-STATES
024400*    IS THE CR-0288 INFORMATIONAL COUNT OF HOW MANY DIFFERENT
024500*    STATE CODES APPEARED IN THE LOADED REQUIREMENT TABLE.
024600   77  WS-REQMT-COUNT            PIC S9(4) COMP VALUE ZERO.
024700   77  WS-PATIENT-COUNT          PIC S9(8) COMP VALUE ZERO.
024800   77  WS-VALID-COUNT            PIC S9(8) COMP VALUE ZERO.
024900   77  WS-INVALID-COUNT          PIC S9(8) COMP VALUE ZERO.
025000   77  WS-UNDET-COUNT            PIC S9(8) COMP VALUE ZERO.
025100   77  WS-DISTINCT-STATES        PIC S9(4) COMP VALUE ZERO.
025200
025300*    WS-COUNTERS-DISPLAY-AREA REARRANGES THE FOUR PATIENT TOTALS
025400*    INTO A ZONED DISPLAY-READY GROUP FOR 900-CLEANUP; SAME
025500*    BYTES-THEN-REDEFINES SHAPE THE OTHER PROGRAMS IN THIS SUITE
025600*    USE FOR THEIR OWN RUN TOTALS.
025700   01  WS-COUNTERS-DISPLAY-AREA.
025800       05  WS-TOTALS-BYTES       PIC X(20).
025900       05  WS-TOTALS-BYTES-R REDEFINES WS-TOTALS-BYTES.
026000           10  WS-DISP-TOTAL-PAT PIC 9(05).
026100           10  WS-DISP-VALID     PIC 9(05).
026200           10  WS-DISP-INVALID   PIC 9(05).
026300           10  WS-DISP-UNDET     PIC 9(05).
026400       05  FILLER                PIC X(05).
026500
026600*    WS-DISTINCT-STATE-TABLE IS A SCRATCH TABLE BUILT ONCE IN
026700*    060-COUNT-DISTINCT-STATES SOLELY TO COUNT HOW MANY UNIQUE
026800*    STATE CODES APPEAR IN THE LOADED REQUIREMENTS -- IT IS NOT
026900*    CONSULTED ANYWHERE ELSE IN THE PROGRAM AFTER THAT COUNT IS
027000*    TAKEN.  50 ENTRIES IS COMFORTABLY MORE THAN THE NUMBER OF
027100*    STATES/TERRITORIES THIS SYSTEM WILL EVER SEE IN ONE RUN.
027200   01  WS-DISTINCT-STATE-TABLE.
027300       05  WS-STATE-ENTRY OCCURS 50 TIMES INDEXED BY WS-STATE-IDX.
027400           10  WS-SEEN-STATE-CODE PIC X(02).
027500       05  FILLER                PIC X(04).
027600
027700*    WS-REQMT-TABLE IS THE WHOLE OF REQMFILE HELD IN MEMORY --
027800*    CR-0114'S 500-ROW CEILING IS THE LARGEST STATE FILE THE
027900*    SHOP HAS EVER SEEN PLUS COMFORTABLE HEADROOM; 050-LOAD-
028000*    REQMT-TABLE ABENDS CLEANLY RATHER THAN OVERRUN THIS TABLE
028100*    IF A FUTURE STATE FILE EVER EXCEEDS IT.  EACH ROW CARRIES
028200*    BOTH A MAIN REQUIREMENT (RT-MIN-DOSES / RT-DATE-CONDITION /
028300*    RT-INTERVAL-CONDITION) AND AN OPTIONAL ALTERNATE (RT-ALT-
028400*    MIN-DOSES / RT-ALT-DATE-CONDITION) FOR THE CR-0059 DTAP
028500*    4-OF-5 STYLE OR-RULE.
028600   01  WS-REQMT-TABLE.
028700       05  REQMT-TABLE-ENTRY OCCURS 500 TIMES
028800                                 INDEXED BY REQMT-IDX.
028900           10  RT-STATE-CODE          PIC X(02).
029000           10  RT-AGE-KEY              PIC 9(02).
029100           10  RT-SCHOOL-YEAR          PIC X(15).
029200           10  RT-VACCINE-CODE         PIC X(10).
029300           10  RT-MIN-DOSES            PIC 9(02).
029400           10  RT-DESCRIPTION          PIC X(60).
029500           10  RT-DATE-CONDITION       PIC X(40).
029600           10  RT-INTERVAL-CONDITION   PIC X(40).
029700           10  RT-ALT-MIN-DOSES        PIC 9(02).
029800           10  RT-ALT-DATE-CONDITION   PIC X(40).
029900       05  FILLER                PIC X(04).
030000
030100*    WS-LOOKUP-RESULT-TABLE HOLDS THE SUBSCRIPTS (NOT COPIES) OF
030200*    THE REQMT-TABLE-ENTRY ROWS THAT APPLY TO THE PATIENT
030300*    CURRENTLY BEING VALIDATED, BUILT FRESH BY 220-LOOKUP-REQMTS
030400*    FOR EVERY PATIENT.  KEEPING SUBSCRIPTS RATHER THAN COPYING
030500*    WHOLE ROWS AVOIDS DUPLICATING THE (RELATIVELY WIDE)
030600*    REQMT-TABLE-ENTRY LAYOUT A SECOND TIME IN WORKING-STORAGE.
030700   01  WS-LOOKUP-RESULT-TABLE.
030800       05  WS-LOOKUP-COUNT       PIC S9(4) COMP VALUE ZERO.
030900       05  WS-LOOKUP-ENTRY OCCURS 500 TIMES
031000                                 INDEXED BY WS-LOOKUP-IDX.
031100           10  WS-LOOKUP-REQMT-IDX PIC S9(4) COMP.
031200       05  FILLER                PIC X(04).
031300
031400*    WS-BEST-AGE-AREA IS SCRATCH FOR THE AGE-KEYED LOOKUP PATH
031500*    (225-SCAN-BEST-AGE): OF ALL THE AGE-KEYED REQUIREMENT ROWS
031600*    AT OR BELOW THE PATIENT'S AGE, THE HIGHEST SUCH AGE KEY IS
031700*    THE ONE THAT APPLIES -- SEE THE PARAGRAPH BANNER ON 220-
031800*    LOOKUP-REQMTS BELOW FOR WHY.
031900   01  WS-BEST-AGE-AREA.
032000       05  WS-BEST-AGE-KEY       PIC 9(02) VALUE ZERO.
032100       05  WS-BEST-AGE-FOUND-SW  PIC X(01) VALUE SPACE.
032200           88  WS-BEST-AGE-FOUND     VALUE "Y".
032300       05  FILLER                PIC X(04).
032400
032500*    WS-PATIENT-IMMUN-TABLE IS ONE PATIENT'S WORTH OF IMUNFILE
032600*    ROWS, REBUILT FROM SCRATCH FOR EACH PATIENT BY 150-GATHER-
032700*    IMMUNIZATIONS.  99 ENTRIES COMFORTABLY COVERS EVEN A HEAVILY
032800*    IMMUNIZED PATIENT'S LIFETIME HISTORY.  EACH ENTRY IS EITHER
032900*    A DOSE ROW OR AN EXEMPTION ROW (PI-IS-EXEMPTION-SW TELLS
033000*    WHICH); 241-CHECK-ONE-IMMUN AND 246-CHECK-ONE-EXEMPTION EACH
033100*    SCAN THIS SAME TABLE LOOKING FOR THEIR OWN KIND OF ROW.
033200   01  WS-PATIENT-IMMUN-TABLE.
033300       05  WS-IMUN-COUNT-IN-TBL  PIC S9(4) COMP VALUE ZERO.
033400       05  WS-IMUN-ENTRY OCCURS 99 TIMES INDEXED BY WS-IMUN-IDX.
033500           10  PI-VACCINE-CODE       PIC X(10).
033600           10  PI-OCCURRENCE-DATE    PIC X(10).
033700           10  PI-IS-EXEMPTION-SW    PIC X(01) VALUE SPACE.
033800               88  PI-IS-EXEMPTION       VALUE "Y".
033900           10  PI-EXEMPTION-TYPE     PIC X(04).
034000       05  FILLER                PIC X(04).
034100
034200*    WS-AGE-AREA HOLDS THE PATIENT'S EFFECTIVE AGE AS COMPUTED BY
034300*    210-DETERMINE-AGE, PLUS WS-AGE-KNOWN-SW (CR-0512) SO A REAL
034400*    AGE OF ZERO (A NEWBORN) CAN BE TOLD APART FROM "NO AGE COULD
034500*    BE DETERMINED AT ALL".  WS-RUN-DATE-FIELDS/WS-RUN-DATE-
034600*    BYTES-R ARE TODAY'S DATE FROM THE SYSTEM CLOCK, USED ONLY TO
034700*    COMPUTE AGE-FROM-BIRTH-DATE WHEN THE PARAMETER CARD DID NOT
034800*    SUPPLY AN EXPLICIT AGE.
034900   01  WS-AGE-AREA.
035000       05  WS-EFFECTIVE-AGE      PIC 9(02) VALUE ZERO.
035100       05  WS-AGE-KNOWN-SW       PIC X(01) VALUE SPACE.
035200           88  WS-AGE-IS-KNOWN       VALUE "Y".
035300       05  WS-RUN-DATE-FIELDS.
035400           10  WS-RUN-YYYY       PIC 9(4).
035500           10  WS-RUN-MM         PIC 9(2).
035600           10  WS-RUN-DD         PIC 9(2).
035700       05  WS-RUN-DATE-BYTES-R REDEFINES WS-RUN-DATE-FIELDS
035800                                 PIC X(08).
035900       05  FILLER                PIC X(04).
036000
036100*    WS-VALIDATION-WORK IS THE PER-PATIENT SCRATCH AREA REBUILT
036200*    AT THE TOP OF EVERY 200-VALIDATE-PATIENT CALL.  WS-UNMET-
036300*    COUNT IS BUMPED ONCE PER FAILED REQUIREMENT AND DRIVES BOTH
036400*    THE FINAL VALID/INVALID DECISION AND THE VRESFILE UNMET-
036500*    COUNT FIELD IMMVLIST PRINTS.  WS-MAIN-RESULT-CODE AND WS-
036600*    ALT-RESULT-CODE HOLD THE MAIN AND ALTERNATE RULE OUTCOMES
036700*    LONG ENOUGH FOR 315-COMBINE-MAIN-ALT TO OR THEM TOGETHER.
036800   01  WS-VALIDATION-WORK.
036900       05  WS-UNMET-COUNT        PIC 9(03) VALUE ZERO.
037000       05  WS-STATUS-CODE        PIC X(12) VALUE SPACES.
037100       05  WS-VACCINE-DOSE-COUNT PIC 9(02) VALUE ZERO.
037200       05  WS-REQUIRED-DOSES     PIC 9(02) VALUE ZERO.
037300       05  WS-CURRENT-REQMT-IDX  PIC S9(4) COMP.
037400       05  WS-MAIN-RESULT-CODE   PIC X(01).
037500       05  WS-ALT-RESULT-CODE    PIC X(01).
037600       05  FILLER                PIC X(04).
037700
037800*    WS-DOSE-DATE-WORK-TABLE COLLECTS THE OCCURRENCE DATES OF THE
037900*    DOSES THAT MATCH THE VACCINE CODE CURRENTLY BEING EVALUATED
038000*    (BUILT BY 240-COUNT-DOSES / 241-CHECK-ONE-IMMUN) BEFORE
038100*    BEING HANDED TO DATECHK AND GAPCHK, WHICH BOTH NEED THE
038200*    DATES IN A FLAT TABLE RATHER THAN SCATTERED ACROSS WS-
038300*    PATIENT-IMMUN-TABLE ALONGSIDE UNRELATED VACCINE CODES.
038400   01  WS-DOSE-DATE-WORK-TABLE.
038500       05  WS-VACCINE-DOSE-DATE OCCURS 99 TIMES
038600                                 PIC X(10).
038700
038800   77  WS-EXEMPTION-FOUND-SW     PIC X(01) VALUE SPACE.
038900       88  WS-EXEMPTION-FOUND        VALUE "Y".
039000
039100*    DATECHK, GAPCHK AND TRISTATE LINKAGE WORK AREAS - THESE
039200*    ARE OWNED HERE AND PASSED ON EACH CALL.  ALL THREE ARE
039300*    REUSED FOR BOTH THE MAIN RULE (310-EVALUATE-MAIN-RULE) AND,
039400*    WHEN ONE EXISTS, THE ALTERNATE RULE (312-EVALUATE-ALT-RULE)
039500*    -- EACH CALL OVERWRITES WHATEVER THE PREVIOUS CALL LEFT
039600*    BEHIND, SO NOTHING HERE IS EVER READ ACROSS TWO REQUIREMENT
039700*    ROWS.
039800   01  WS-DATECHK-LINKAGE.
039900       05  DC-CONDITION-TEXT     PIC X(40).
040000       05  DC-BIRTH-DATE         PIC X(10).
040100       05  DC-DOSE-COUNT         PIC 9(02).
040200       05  DC-DOSE-DATE-TABLE OCCURS 99 TIMES PIC X(10).
040300       05  DC-RESULT-CODE        PIC X(01).
040400           88  DC-SATISFIED          VALUE "S".
040500           88  DC-NOT-SATISFIED      VALUE "N".
040600           88  DC-UNDETERMINED       VALUE "U".
040700
040800   01  WS-GAPCHK-LINKAGE.
040900       05  GC-CONDITION-TEXT     PIC X(40).
041000       05  GC-DOSE-COUNT         PIC 9(02).
041100       05  GC-DOSE-DATE-TABLE OCCURS 99 TIMES PIC X(10).
041200       05  GC-RESULT-CODE        PIC X(01).
041300           88  GC-SATISFIED          VALUE "S".
041400           88  GC-NOT-SATISFIED      VALUE "N".
041500           88  GC-UNDETERMINED       VALUE "U".
041600
041700*    WS-TRISTATE-LINKAGE IS CALLED THREE DIFFERENT WAYS OUT OF
041800*    THIS PROGRAM: ONCE TO AND THE DOSE-COUNT/DATE/GAP RESULTS
041900*    FOR THE MAIN RULE (310), ONCE MORE FOR THE ALTERNATE RULE
042000*    WHEN ONE EXISTS (312), AND A THIRD TIME TO OR THE MAIN AND
042100*    ALTERNATE OUTCOMES TOGETHER (315) -- SEE CR-0081.
042200   01  WS-TRISTATE-LINKAGE.
042300       05  TS-OPERATOR           PIC X(03).
042400       05  TS-INPUT-COUNT        PIC 9(02).
042500       05  TS-INPUT-TABLE OCCURS 10 TIMES.
042600           10  TS-INPUT-CODE     PIC X(01).
042700       05  TS-RESULT-CODE        PIC X(01).
042800           88  TS-RESULT-SATISFIED   VALUE "S".
042900           88  TS-RESULT-NOT-SAT     VALUE "N".
043000           88  TS-RESULT-UNDETERM    VALUE "U".
043100
043200*    WS-AUDIT-TRACE (CR-0410) IS A DEBUG-CONVENIENCE SNAPSHOT OF
043300*    THE PATIENT-ID AND STATUS CURRENTLY BEING WRITTEN, PLUS THE
043400*    ALTERNATE-RULE RESULT CODE STASHED INTO IT AT THE END OF
043500*    312-EVALUATE-ALT-RULE -- NOT WRITTEN TO ANY FILE, JUST HELD
043600*    IN WORKING-STORAGE WHERE AN OPERATOR CAN DISPLAY IT UNDER A
043700*    DEBUGGER OR ABEND DUMP WITHOUT HAVING TO ADD NEW FIELDS.
043800   01  WS-AUDIT-TRACE.
043900       05  WS-AUDIT-TRACE-BYTES  PIC X(30).
044000       05  WS-AUDIT-TRACE-R REDEFINES WS-AUDIT-TRACE-BYTES.
044100           10  WS-AUDIT-PATIENT-ID PIC X(20).
044200           10  WS-AUDIT-STATUS     PIC X(10).
044300       05  FILLER                PIC X(05).
044400
044500   COPY ABENDREC.
044600
044700************************************************************************
044800*  000-HOUSEKEEPING.
044900*  OPENS FILES, READS THE PARAMETER CARD, LOADS THE ENTIRE STATE
045000*  REQUIREMENT TABLE INTO MEMORY (CR-0114'S 500-ROW OVERFLOW
045100*  CHECK LIVES HERE), COUNTS DISTINCT STATES FOR THE CR-0288
045200*  INFORMATIONAL TOTAL, AND PRIMES THE FIRST PATIENT RECORD SO
045300*  100-MAINLINE CAN START COLD.  AN EMPTY PATIENT FILE IS TREATED
045400*  AS A HARD ABEND -- A RUN WITH NOTHING TO VALIDATE ALMOST
045500*  ALWAYS MEANS A JCL OR EXTRACT PROBLEM UPSTREAM, NOT A
045600*  LEGITIMATE EMPTY BATCH.
045700************************************************************************
045800   PROCEDURE DIVISION.
045900
046000   000-HOUSEKEEPING.
046100       MOVE "000-HOUSEKEEPING" TO PARA-NAME.
046200       DISPLAY "IMMVSRCH - IMMUNIZATION COMPLIANCE VALIDATION".
046300*    TODAY'S DATE, KEPT ONLY FOR AGE-FROM-BIRTH-DATE ARITHMETIC
046400*    IN 210-DETERMINE-AGE WHEN THE PARAMETER CARD DID NOT SUPPLY
046500*    AN EXPLICIT AGE.
046600       ACCEPT WS-RUN-DATE-FIELDS FROM DATE YYYYMMDD.
046700       PERFORM 800-OPEN-FILES THRU 800-EXIT.
046800       PERFORM 810-READ-PARM THRU 810-EXIT.
046900*    LOAD THE WHOLE OF REQMFILE INTO WS-REQMT-TABLE ONE ROW PER
047000*    ITERATION.  THE VARYING/UNTIL STOPS EITHER AT EOF OR AT THE
047100*    500TH ROW; IF THE 500TH ROW IS FILLED AND MORE STILL REMAIN
047200*    ON REQMFILE, WS-MORE-IMUNS-SW WOULD STILL SAY "MORE" WHILE
047300*    REQMT-IDX HAS ALREADY EXCEEDED 500 -- THAT COMBINATION IS
047400*    WHAT THE IF BELOW CATCHES (CR-0114).
047500       PERFORM 050-LOAD-REQMT-TABLE THRU 050-EXIT
047600           VARYING REQMT-IDX FROM 1 BY 1
047700           UNTIL NOT WS-MORE-IMUNS
047800              OR REQMT-IDX > 500.
047900       IF REQMT-IDX > 500
048000           MOVE "000-HOUSEKEEPING" TO PARA-NAME
048100           MOVE "REQUIREMENTS TABLE OVERFLOW - OVER 500 ROWS"
048200               TO ABEND-REASON
048300           PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
048400*    REQMT-IDX STOPPED ONE PAST THE LAST ROW ACTUALLY LOADED --
048500*    SUBTRACT 1 TO GET THE TRUE COUNT FOR EVERY LATER SEARCH'S
048600*    UPPER BOUND.
048700       COMPUTE WS-REQMT-COUNT = REQMT-IDX - 1.
048800       PERFORM 060-COUNT-DISTINCT-STATES THRU 060-EXIT.
048900       MOVE "Y" TO WS-MORE-IMUNS-SW.
049000       MOVE "N" TO WS-IMUN-BUFFER-VALID-SW.
049100       PERFORM 900-READ-PATIENT THRU 900-EXIT.
049200       IF NOT WS-MORE-PATIENTS
049300           MOVE "000-HOUSEKEEPING" TO PARA-NAME
049400           MOVE "EMPTY PATIENT INPUT FILE" TO ABEND-REASON
049500           PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
049600
049700   050-LOAD-REQMT-TABLE.
049800       MOVE "050-LOAD-REQMT-TABLE" TO PARA-NAME.
049900*    READS DIRECTLY INTO THE TABLE ENTRY AT THE CURRENT SUBSCRIPT
050000*    RATHER THAN A SEPARATE 01-LEVEL BUFFER -- ONE LESS MOVE PER
050100*    ROW SINCE THIS PARAGRAPH RUNS ONCE FOR EVERY ROW ON
050200*    REQMFILE.
050300*    ONE READ PER CALL OF THIS PARAGRAPH; THE SUBSCRIPT
050400*    ITSELF COMES FROM THE VARYING CLAUSE ON THE PERFORM
050500*    THAT CALLS THIS PARAGRAPH, NOT FROM ANYTHING LOCAL
050600*    TO 050- ITSELF.
050700       READ REQMFILE INTO REQMT-TABLE-ENTRY (REQMT-IDX)
050800           AT END
050900               MOVE "N" TO WS-MORE-IMUNS-SW.
051000   050-EXIT.
051100       EXIT.
051200
051300   060-COUNT-DISTINCT-STATES.
051400       MOVE "060-COUNT-DISTINCT-STATES" TO PARA-NAME.
051500       MOVE ZERO TO WS-DISTINCT-STATES.
051600       PERFORM 065-CHECK-ONE-STATE THRU 065-EXIT
051700           VARYING REQMT-IDX FROM 1 BY 1
051800           UNTIL REQMT-IDX > WS-REQMT-COUNT.
051900   060-EXIT.
052000       EXIT.
052100
052200   065-CHECK-ONE-STATE.
052300*    A SEARCH (NOT SEARCH ALL -- WS-DISTINCT-STATE-TABLE IS NOT
052400*    KEPT SORTED) OF THE STATES SEEN SO FAR; ADDS THIS ROW'S
052500*    STATE CODE ONLY WHEN IT IS NOT ALREADY IN THE TABLE.
052600*    RESTART THE INNER SEARCH AT THE FIRST TABLE SLOT FOR
052700*    EVERY REQUIREMENT ROW EXAMINED.
052800       SET WS-STATE-IDX TO 1.
052900       SEARCH WS-STATE-ENTRY
053000           AT END
053100               ADD 1 TO WS-DISTINCT-STATES
053200               MOVE RT-STATE-CODE (REQMT-IDX)
053300                   TO WS-SEEN-STATE-CODE (WS-DISTINCT-STATES)
053400           WHEN WS-SEEN-STATE-CODE (WS-STATE-IDX)
053500                   = RT-STATE-CODE (REQMT-IDX)
053600               CONTINUE.
053700   065-EXIT.
053800       EXIT.
053900
054000   100-MAINLINE.
054100*    ONE PASS OF THIS LOOP PER PATIENT ON PATNFILE.
054200*    ONE PERFORM DRIVES THE ENTIRE VALIDATION RUN -- EVERY
054300*    PATIENT ON PATNFILE PASSES THROUGH 110- EXACTLY ONCE.
054400       PERFORM 110-PROCESS-ONE-PATIENT THRU 110-EXIT
054500           UNTIL NOT WS-MORE-PATIENTS.
054600       PERFORM 900-CLEANUP THRU 900-CLEANUP-EXIT.
054700       PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054800       STOP RUN.
054900
055000   110-PROCESS-ONE-PATIENT.
055100       MOVE "110-PROCESS-ONE-PATIENT" TO PARA-NAME.
055200       ADD 1 TO WS-PATIENT-COUNT.
055300*    GATHER THIS PATIENT'S DOSE/EXEMPTION HISTORY, VALIDATE IT
055400*    AGAINST THE APPLICABLE REQUIREMENTS, WRITE THE RESULT, THEN
055500*    READ AHEAD TO THE NEXT PATIENT.
055600       PERFORM 150-GATHER-IMMUNIZATIONS THRU 150-EXIT.
055700       PERFORM 200-VALIDATE-PATIENT THRU 200-EXIT.
055800       PERFORM 400-WRITE-RESULTS THRU 400-EXIT.
055900       PERFORM 900-READ-PATIENT THRU 900-EXIT.
056000   110-EXIT.
056100       EXIT.
056200
056300************************************************************************
056400*  150-GATHER-IMMUNIZATIONS / 160-TAKE-ONE-IMMUN.
056500*  THE SAME FILE-MATCHING LOOKAHEAD PATTERN IMMVLIST USES FOR
056600*  UNMTFILE, APPLIED HERE TO IMUNFILE: PULLS EVERY BUFFERED ROW
056700*  WHOSE PATIENT-ID MATCHES THE PATIENT CURRENTLY BEING GATHERED
056800*  INTO WS-PATIENT-IMMUN-TABLE, STOPPING THE MOMENT IMUNFILE RUNS
056900*  OUT OR THE BUFFER BELONGS TO A LATER PATIENT.  A PATIENT WITH
057000*  NO IMMUNIZATION HISTORY AT ALL LEAVES WS-IMUN-COUNT-IN-TBL AT
057100*  ZERO, WHICH 200-VALIDATE-PATIENT ROUTES TO 230-ZERO-IMMUN-
057200*  REQMTS.
057300************************************************************************
057400   150-GATHER-IMMUNIZATIONS.
057500       MOVE "150-GATHER-IMMUNIZATIONS" TO PARA-NAME.
057600       MOVE ZERO TO WS-IMUN-COUNT-IN-TBL.
057700       IF NOT WS-IMUN-BUFFER-VALID
057800           PERFORM 920-READ-IMUNDATA THRU 920-EXIT.
057900       PERFORM 160-TAKE-ONE-IMMUN THRU 160-EXIT
058000           UNTIL NOT WS-MORE-IMUNS
058100              OR NOT WS-IMUN-BUFFER-VALID
058200              OR PATIENT-ID IN IMUNFILE-REC
058300                 NOT = PATIENT-ID IN PATNFILE-REC.
058400   150-EXIT.
058500       EXIT.
058600
058700   160-TAKE-ONE-IMMUN.
058800*    COPIES ONE BUFFERED IMUNFILE ROW INTO THE NEXT FREE TABLE
058900*    SLOT, TAGGING IT AS AN EXEMPTION ROW WHEN THE FILE'S OWN
059000*    EXEMPTION-ROW INDICATOR SAYS SO, THEN READS THE NEXT ROW
059100*    AHEAD SO THE LOOP TEST IN 150- ABOVE SEES A FRESH BUFFER.
059200       ADD 1 TO WS-IMUN-COUNT-IN-TBL.
059300       MOVE VACCINE-CODE IN IMUNFILE-REC
059400           TO PI-VACCINE-CODE (WS-IMUN-COUNT-IN-TBL).
059500       MOVE OCCURRENCE-DATE IN IMUNFILE-REC
059600           TO PI-OCCURRENCE-DATE (WS-IMUN-COUNT-IN-TBL).
059700       MOVE "N" TO PI-IS-EXEMPTION-SW (WS-IMUN-COUNT-IN-TBL).
059800       IF EXEMPTION-ROW IN IMUNFILE-REC
059900           SET PI-IS-EXEMPTION (WS-IMUN-COUNT-IN-TBL) TO TRUE
060000           MOVE EXEMPTION-TYPE-CD IN IMUNFILE-REC
060100               TO PI-EXEMPTION-TYPE (WS-IMUN-COUNT-IN-TBL).
060200       PERFORM 920-READ-IMUNDATA THRU 920-EXIT.
060300   160-EXIT.
060400       EXIT.
060500
060600************************************************************************
060700*  200-VALIDATE-PATIENT.
060800*  THE TOP-LEVEL VALIDATION DECISION FOR ONE PATIENT.  TWO EARLY
060900*  EXITS ROUTE STRAIGHT TO "INVALID WITH ONE UNMET REQUIREMENT"
061000*  BEFORE ANY REAL EVALUATION HAPPENS: NO USABLE AGE OR SCHOOL
061100*  YEAR (CR-0512 - SEE 210-DETERMINE-AGE), OR NO REQUIREMENT ROWS
061200*  AT ALL MATCHED THIS PATIENT'S STATE/AGE/SCHOOL-YEAR (220-
061300*  LOOKUP-REQMTS RETURNED ZERO).  OTHERWISE EVERY APPLICABLE
061400*  REQUIREMENT IS EVALUATED (300-EVALUATE-REQMTS, OR 230-ZERO-
061500*  IMMUN-REQMTS WHEN THE PATIENT HAS NO DOSE HISTORY AT ALL) AND
061600*  THE FINAL STATUS IS VALID ONLY IF NO REQUIREMENT WENT UNMET.
061700************************************************************************
061800   200-VALIDATE-PATIENT.
061900       MOVE "200-VALIDATE-PATIENT" TO PARA-NAME.
062000*    RESET FOR EVERY PATIENT, ALONG WITH THE STATUS CODE --
062100*    NEITHER MAY EVER CARRY A VALUE LEFT OVER FROM THE
062200*    PATIENT PROCESSED JUST BEFORE THIS ONE.
062300       MOVE ZERO TO WS-UNMET-COUNT.
062400       MOVE SPACES TO WS-STATUS-CODE.
062500       PERFORM 210-DETERMINE-AGE THRU 210-EXIT.
062600*    CR-0512 (MK 08/09/26) - AN AGE-KNOWN SWITCH REPLACES THE
062700*    OLD "WS-EFFECTIVE-AGE = ZERO" TEST, WHICH WRONGLY CAUGHT
062800*    A NEWBORN PATIENT (A TRUE AGE OF ZERO) IN THE SAME NET AS
062900*    "AGE COULD NOT BE DETERMINED AT ALL".
063000       IF NOT WS-AGE-IS-KNOWN AND SCHOOL-YEAR = SPACES
063100           MOVE "INVALID" TO WS-STATUS-CODE
063200           ADD 1 TO WS-UNMET-COUNT
063300           PERFORM 330-WRITE-FIXED-DETAIL THRU 330-EXIT
063400           GO TO 200-EXIT.
063500       PERFORM 220-LOOKUP-REQMTS THRU 220-EXIT.
063600       IF WS-LOOKUP-COUNT = ZERO
063700           MOVE "INVALID" TO WS-STATUS-CODE
063800           ADD 1 TO WS-UNMET-COUNT
063900           PERFORM 335-WRITE-NO-REQMTS-DETAIL THRU 335-EXIT
064000           GO TO 200-EXIT.
064100*    A PATIENT WITH NO IMMUNIZATION HISTORY AT ALL SKIPS THE
064200*    DATECHK/GAPCHK/TRISTATE MACHINERY ENTIRELY -- EVERY MATCHED
064300*    REQUIREMENT IS UNMET BY DEFINITION WHEN THERE ARE ZERO
064400*    DOSES ON FILE, SO 230- JUST WRITES ONE UNMET LINE PER
064500*    REQUIREMENT WITHOUT BOTHERING TO CALL THE EVALUATION
064600*    SUBPROGRAMS.
064700       IF WS-IMUN-COUNT-IN-TBL = ZERO
064800           PERFORM 230-ZERO-IMMUN-REQMTS THRU 230-EXIT
064900       ELSE
065000           PERFORM 300-EVALUATE-REQMTS THRU 300-EXIT.
065100       IF WS-UNMET-COUNT = ZERO
065200           MOVE "VALID" TO WS-STATUS-CODE
065300       ELSE
065400           MOVE "INVALID" TO WS-STATUS-CODE.
065500   200-EXIT.
065600       EXIT.
065700
065800************************************************************************
065900*  210-DETERMINE-AGE.
066000*  COMPUTES THE PATIENT'S EFFECTIVE AGE FOR AN AGE-KEYED RUN.  AN
066100*  EXPLICIT AGE ON THE PARAMETER CARD ALWAYS WINS; OTHERWISE THE
066200*  AGE IS COMPUTED FROM THE PATIENT'S BIRTH-DATE AGAINST TODAY'S
066300*  SYSTEM DATE (WS-RUN-YYYY/MM/DD, SET IN 000-HOUSEKEEPING).  THE
066400*  "HAS THE BIRTHDAY HAPPENED YET THIS YEAR" CORRECTION BELOW IS
066500*  PLAIN YEARS-SINCE-BIRTH ARITHMETIC: SUBTRACT BIRTH-YEAR FROM
066600*  RUN-YEAR, THEN BACK OFF ONE MORE YEAR IF THE RUN'S MONTH/DAY
066700*  HAS NOT YET REACHED THE BIRTH MONTH/DAY THIS CALENDAR YEAR.
066800*  CR-0512 ADDED WS-AGE-KNOWN-SW: BEFORE THAT FIX A PATIENT WITH
066900*  NEITHER AN EXPLICIT AGE NOR A BIRTH-DATE ENDED UP WITH
067000*  WS-EFFECTIVE-AGE STILL AT ITS INITIAL ZERO, WHICH WAS
067100*  INDISTINGUISHABLE FROM A NEWBORN'S TRUE AGE OF ZERO -- THE
067200*  SWITCH IS SET ONLY ON THE TWO BRANCHES THAT ACTUALLY COMPUTED
067300*  A REAL AGE, NEVER ON THE FALL-THROUGH CASE.
067400************************************************************************
067500   210-DETERMINE-AGE.
067600       MOVE "210-DETERMINE-AGE" TO PARA-NAME.
067700*    CR-0512 (MK 08/09/26) - WS-EFFECTIVE-AGE ZERO IS A VALID
067800*    AGE (A NEWBORN RUN WITH NO AGE PARAMETER), SO IT CANNOT BE
067900*    RELIED ON BY ITSELF TO MEAN "AGE NOT DETERMINED" -- SET
068000*    WS-AGE-KNOWN-SW WHENEVER A REAL AGE WAS COMPUTED.
068100       MOVE ZERO TO WS-EFFECTIVE-AGE.
068200       MOVE "N" TO WS-AGE-KNOWN-SW.
068300*    AN EXPLICIT AGE ON THE PARAMETER CARD (A SCHOOL-SCREENING
068400*    RUN TYPICALLY SUPPLIES ONE) ALWAYS TAKES PRIORITY OVER A
068500*    COMPUTED AGE -- IT REFLECTS WHAT THE STATE ACTUALLY ASKED
068600*    THIS RUN TO VALIDATE AGAINST, NOT JUST WHAT THE PATIENT'S
068700*    BIRTH-DATE HAPPENS TO WORK OUT TO TODAY.
068800       IF AGE IN PARMFILE-REC NOT = ZERO
068900           MOVE AGE IN PARMFILE-REC TO WS-EFFECTIVE-AGE
069000           SET WS-AGE-IS-KNOWN TO TRUE
069100       ELSE
069200       IF BIRTH-DATE IN PATNFILE-REC NOT = SPACES
069300           SET WS-AGE-IS-KNOWN TO TRUE
069400*        PLAIN YEAR SUBTRACTION FIRST, THEN THE TWO IFS BELOW
069500*        BACK IT OFF BY ONE YEAR IF THIS YEAR'S BIRTHDAY HAS
069600*        NOT YET ARRIVED (EARLIER MONTH, OR SAME MONTH BUT AN
069700*        EARLIER DAY-OF-MONTH).
069800           COMPUTE WS-EFFECTIVE-AGE =
069900                   WS-RUN-YYYY - BIRTH-YYYY IN PATNFILE-REC
070000           IF WS-RUN-MM < BIRTH-MM IN PATNFILE-REC
070100               SUBTRACT 1 FROM WS-EFFECTIVE-AGE
070200           ELSE
070300           IF WS-RUN-MM = BIRTH-MM IN PATNFILE-REC AND
070400              WS-RUN-DD < BIRTH-DD IN PATNFILE-REC
070500               SUBTRACT 1 FROM WS-EFFECTIVE-AGE.
070600*    IF NEITHER AN EXPLICIT AGE NOR A BIRTH-DATE WAS AVAILABLE,
070700*    WS-AGE-KNOWN-SW IS LEFT AT ITS "N" DEFAULT SET ABOVE, AND
070800*    200-VALIDATE-PATIENT'S CALLER-SIDE TEST OF WS-AGE-IS-KNOWN
070900*    IS WHAT ROUTES THIS PATIENT TO THE FIXED-REJECT PATH.
071000   210-EXIT.
071100       EXIT.
071200
071300************************************************************************
071400*  220-LOOKUP-REQMTS.
071500*  DECIDES WHICH ROWS OF WS-REQMT-TABLE APPLY TO THIS PATIENT AND
071600*  BUILDS WS-LOOKUP-RESULT-TABLE FROM THEIR SUBSCRIPTS.  A SCHOOL-
071700*  YEAR-KEYED RUN (CR-0032) IS THE SIMPLE CASE: EVERY ROW FOR THIS
071800*  STATE WHOSE RT-SCHOOL-YEAR MATCHES THE PARAMETER CARD APPLIES,
071900*  NO FURTHER FILTERING NEEDED.
072000*
072100*  AN AGE-KEYED RUN IS TWO PASSES.  FIRST, 225-SCAN-BEST-AGE
072200*  FINDS THE PATIENT'S "BEST" APPLICABLE AGE KEY -- THE HIGHEST
072300*  RT-AGE-KEY THAT DOES NOT EXCEED THE PATIENT'S ACTUAL AGE.  THIS
072400*  MATTERS BECAUSE A STATE'S REQUIREMENT FILE TYPICALLY HAS ONE
072500*  ROW PER VACCINE PER AGE MILESTONE (E.G. AGE-KEY 2, AGE-KEY 4,
072600*  AGE-KEY 11 FOR THE SAME VACCINE) AND ONLY THE MOST RECENTLY
072700*  REACHED MILESTONE'S REQUIREMENT IS THE ONE CURRENTLY IN FORCE
072800*  -- A 6-YEAR-OLD IS HELD TO THE AGE-4 ROW, NOT THE AGE-2 ROW,
072900*  EVEN THOUGH BOTH ARE AT OR BELOW THE PATIENT'S ACTUAL AGE.
073000*  ONCE THE BEST AGE KEY IS KNOWN, 229-GATHER-AGE-MATCHES TAKES
073100*  THE SECOND PASS AND COLLECTS EVERY ROW (ACROSS ALL VACCINES)
073200*  THAT SHARES THAT EXACT AGE KEY.  IF NO AGE-KEYED ROW AT OR
073300*  BELOW THE PATIENT'S AGE EXISTS AT ALL, WS-LOOKUP-COUNT STAYS
073400*  ZERO AND 200-VALIDATE-PATIENT TREATS THE PATIENT AS INVALID
073500*  WITH NO MATCHING REQUIREMENTS.
073600************************************************************************
073700   220-LOOKUP-REQMTS.
073800       MOVE "220-LOOKUP-REQMTS" TO PARA-NAME.
073900*    RESET FOR EVERY PATIENT -- A PATIENT'S APPLICABLE
074000*    REQUIREMENT SET NEVER CARRIES OVER FROM THE PATIENT
074100*    BEFORE IT.
074200       MOVE ZERO TO WS-LOOKUP-COUNT.
074300       IF SCHOOL-YEAR IN PARMFILE-REC NOT = SPACES
074400           PERFORM 227-SCAN-SCHOOL-YEAR THRU 227-EXIT
074500       ELSE
074600           PERFORM 225-SCAN-BEST-AGE THRU 225-EXIT
074700           IF WS-BEST-AGE-FOUND
074800               PERFORM 229-GATHER-AGE-MATCHES THRU 229-EXIT.
074900   220-EXIT.
075000       EXIT.
075100
075200   225-SCAN-BEST-AGE.
075300*    ONE FULL PASS OF THE REQUIREMENT TABLE LOOKING FOR THE
075400*    HIGHEST AGE-KEYED ROW (THIS STATE, NO SCHOOL-YEAR) AT OR
075500*    BELOW THE PATIENT'S ACTUAL AGE -- SEE THE 220- BANNER ABOVE
075600*    FOR WHY "HIGHEST" IS THE RULE.
075700       MOVE "N" TO WS-BEST-AGE-FOUND-SW.
075800       MOVE ZERO TO WS-BEST-AGE-KEY.
075900       PERFORM 226-CHECK-ONE-AGE-ROW THRU 226-EXIT
076000           VARYING REQMT-IDX FROM 1 BY 1
076100           UNTIL REQMT-IDX > WS-REQMT-COUNT.
076200   225-EXIT.
076300       EXIT.
076400
076500   226-CHECK-ONE-AGE-ROW.
076600*    A CANDIDATE ROW MUST MATCH THE RUN'S STATE, BE AGE-KEYED
076700*    (NOT SCHOOL-YEAR-KEYED), AND SIT AT OR BELOW THE PATIENT'S
076800*    AGE; AMONG CANDIDATES, ONLY A STRICTLY HIGHER AGE KEY THAN
076900*    THE BEST SEEN SO FAR REPLACES IT.
077000       IF RT-STATE-CODE (REQMT-IDX) = STATE-CODE IN PARMFILE-REC
077100          AND RT-SCHOOL-YEAR (REQMT-IDX) = SPACES
077200          AND RT-AGE-KEY (REQMT-IDX) <= WS-EFFECTIVE-AGE
077300           IF NOT WS-BEST-AGE-FOUND
077400                OR RT-AGE-KEY (REQMT-IDX) > WS-BEST-AGE-KEY
077500               MOVE RT-AGE-KEY (REQMT-IDX) TO WS-BEST-AGE-KEY
077600               SET WS-BEST-AGE-FOUND TO TRUE.
077700   226-EXIT.
077800       EXIT.
077900
078000   227-SCAN-SCHOOL-YEAR.
078100*    THE SCHOOL-YEAR-KEYED COUNTERPART TO 225- -- SIMPLER SINCE
078200*    THERE IS NO "BEST MATCH" CONCEPT, JUST AN EXACT STATE AND
078300*    SCHOOL-YEAR MATCH (CR-0032).
078400       PERFORM 228-CHECK-ONE-YEAR-ROW THRU 228-EXIT
078500           VARYING REQMT-IDX FROM 1 BY 1
078600           UNTIL REQMT-IDX > WS-REQMT-COUNT.
078700   227-EXIT.
078800       EXIT.
078900
079000   228-CHECK-ONE-YEAR-ROW.
079100       IF RT-STATE-CODE (REQMT-IDX) = STATE-CODE IN PARMFILE-REC
079200          AND RT-SCHOOL-YEAR (REQMT-IDX)
079300              = SCHOOL-YEAR IN PARMFILE-REC
079400           ADD 1 TO WS-LOOKUP-COUNT
079500           MOVE REQMT-IDX TO WS-LOOKUP-REQMT-IDX (WS-LOOKUP-COUNT).
079600   228-EXIT.
079700       EXIT.
079800
079900   229-GATHER-AGE-MATCHES.
080000*    SECOND PASS OF THE AGE-KEYED LOOKUP -- NOW THAT WS-BEST-AGE-
080100*    KEY IS SETTLED, COLLECT EVERY ROW (ANY VACCINE) THAT SHARES
080200*    IT.
080300       PERFORM 229A-CHECK-ONE-AGE-MATCH THRU 229A-EXIT
080400           VARYING REQMT-IDX FROM 1 BY 1
080500           UNTIL REQMT-IDX > WS-REQMT-COUNT.
080600   229-EXIT.
080700       EXIT.
080800
080900   229A-CHECK-ONE-AGE-MATCH.
081000       IF RT-STATE-CODE (REQMT-IDX) = STATE-CODE IN PARMFILE-REC
081100          AND RT-SCHOOL-YEAR (REQMT-IDX) = SPACES
081200          AND RT-AGE-KEY (REQMT-IDX) = WS-BEST-AGE-KEY
081300           ADD 1 TO WS-LOOKUP-COUNT
081400           MOVE REQMT-IDX TO WS-LOOKUP-REQMT-IDX (WS-LOOKUP-COUNT).
081500   229A-EXIT.
081600       EXIT.
081700
081800   230-ZERO-IMMUN-REQMTS.
081900       MOVE "230-ZERO-IMMUN-REQMTS" TO PARA-NAME.
082000*    NO DOSE HISTORY MEANS EVERY MATCHED REQUIREMENT IS UNMET --
082100*    ONE PASS OVER WS-LOOKUP-RESULT-TABLE, ONE UNMET LINE PER
082200*    ENTRY, NO CALLS TO DATECHK/GAPCHK/TRISTATE NEEDED.
082300       PERFORM 231-WRITE-ONE-ZERO-DOSE THRU 231-EXIT
082400           VARYING WS-LOOKUP-IDX FROM 1 BY 1
082500           UNTIL WS-LOOKUP-IDX > WS-LOOKUP-COUNT.
082600   230-EXIT.
082700       EXIT.
082800
082900   231-WRITE-ONE-ZERO-DOSE.
083000       SET REQMT-IDX TO WS-LOOKUP-REQMT-IDX (WS-LOOKUP-IDX).
083100       ADD 1 TO WS-UNMET-COUNT.
083200       MOVE RT-MIN-DOSES (REQMT-IDX) TO WS-REQUIRED-DOSES.
083300*    A REQUIREMENT ROW WITH RT-MIN-DOSES LEFT AT ZERO ON THE
083400*    STATE FILE STILL MEANS "AT LEAST ONE DOSE REQUIRED" -- THE
083500*    STATE NEVER INTENDS A TRUE ZERO-DOSE REQUIREMENT.
083600       IF WS-REQUIRED-DOSES = ZERO
083700           MOVE 1 TO WS-REQUIRED-DOSES.
083800       IF DETAILED-MODE IN PARMFILE-REC
083900*    DETAILED MODE ONLY -- A SUMMARY-ONLY RUN NEVER WRITES TO
084000*    UNMTFILE AT ALL, IT ONLY COUNTS THE UNMET REQUIREMENT.
084100           MOVE PATIENT-ID IN PATNFILE-REC TO PATIENT-ID
084200               IN UNMTFILE-REC
084300           MOVE RT-VACCINE-CODE (REQMT-IDX) TO VACCINE-CODE
084400               IN UNMTFILE-REC
084500           MOVE WS-REQUIRED-DOSES TO REQUIRED-DOSES IN UNMTFILE-REC
084600           MOVE ZERO TO FOUND-DOSES IN UNMTFILE-REC
084700           IF RT-DESCRIPTION (REQMT-IDX) NOT = SPACES
084800               MOVE RT-DESCRIPTION (REQMT-IDX)
084900                   TO DESCRIPTION IN UNMTFILE-REC
085000           ELSE
085100*    NO STATE-SUPPLIED DESCRIPTION ON FILE FOR THIS ROW -- BUILD
085200*    A GENERIC ONE SO THE UNMET-DETAIL LINE IS NEVER BLANK.
085300               STRING "MISSING REQUIRED VACCINE: "
085400                      RT-VACCINE-CODE (REQMT-IDX) DELIMITED BY SIZE
085500                      INTO DESCRIPTION IN UNMTFILE-REC
085600           WRITE UNMTFILE-REC
085700           MOVE "230-ZERO-IMMUN-REQMTS" TO PARA-NAME.
085800   231-EXIT.
085900       EXIT.
086000
086100   240-COUNT-DOSES.
086200       MOVE "240-COUNT-DOSES" TO PARA-NAME.
086300*    BUILDS WS-DOSE-DATE-WORK-TABLE FOR THE VACCINE CODE OF THE
086400*    REQUIREMENT ROW CURRENTLY IN WS-CURRENT-REQMT-IDX -- SEE
086500*    THE COMMENT ON WS-DOSE-DATE-WORK-TABLE ABOVE FOR WHY THIS
086600*    FLAT COPY EXISTS SEPARATELY FROM WS-PATIENT-IMMUN-TABLE.
086700*    RESET BEFORE EVERY REQUIREMENT ROW -- THIS COUNT IS
086800*    SPECIFIC TO THE ONE VACCINE CODE ON THE ROW CURRENTLY
086900*    BEING EVALUATED, NOT A RUNNING TOTAL ACROSS ROWS.
087000       MOVE ZERO TO WS-VACCINE-DOSE-COUNT.
087100       PERFORM 241-CHECK-ONE-IMMUN THRU 241-EXIT
087200           VARYING WS-IMUN-IDX FROM 1 BY 1
087300           UNTIL WS-IMUN-IDX > WS-IMUN-COUNT-IN-TBL.
087400   240-EXIT.
087500       EXIT.
087600
087700   241-CHECK-ONE-IMMUN.
087800*    EXEMPTION ROWS ARE SKIPPED HERE -- THEY ARE NOT DOSES AND
087900*    ARE HANDLED SEPARATELY BY 245-CHECK-EXEMPTIONS/246-CHECK-
088000*    ONE-EXEMPTION.  ONLY A DOSE ROW FOR THE MATCHING VACCINE
088100*    CODE IS COUNTED AND ITS DATE COLLECTED.
088200       IF NOT PI-IS-EXEMPTION (WS-IMUN-IDX)
088300          AND PI-VACCINE-CODE (WS-IMUN-IDX)
088400              = RT-VACCINE-CODE (WS-CURRENT-REQMT-IDX)
088500           ADD 1 TO WS-VACCINE-DOSE-COUNT
088600           MOVE PI-OCCURRENCE-DATE (WS-IMUN-IDX)
088700               TO WS-VACCINE-DOSE-DATE (WS-VACCINE-DOSE-COUNT).
088800   241-EXIT.
088900       EXIT.
089000
089100************************************************************************
089200*  245-CHECK-EXEMPTIONS / 246-CHECK-ONE-EXEMPTION.
089300*  CR-0177 - CHECKS WHETHER THE PATIENT HAS AN ON-FILE EXEMPTION
089400*  FOR THE VACCINE CURRENTLY BEING EVALUATED, RECOGNIZING FOUR
089500*  EXEMPTION-TYPE CODES: MCON (MEDICAL CONTRAINDICATION), LABV
089600*  (LAB-CONFIRMED PRIOR IMMUNITY), RHST (RELIGIOUS HISTORICAL),
089700*  AND RELG (RELIGIOUS).  AN EXEMPTION SHORT-CIRCUITS THE REST OF
089800*  301-EVALUATE-ONE-REQMT -- THE REQUIREMENT IS NEITHER MET NOR
089900*  UNMET, IT IS SIMPLY WAIVED, SO NO CALL IS EVER MADE TO
090000*  DATECHK/GAPCHK/TRISTATE FOR AN EXEMPTED REQUIREMENT.
090100************************************************************************
090200   245-CHECK-EXEMPTIONS.
090300       MOVE "245-CHECK-EXEMPTIONS" TO PARA-NAME.
090400       MOVE "N" TO WS-EXEMPTION-FOUND-SW.
090500       PERFORM 246-CHECK-ONE-EXEMPTION THRU 246-EXIT
090600           VARYING WS-IMUN-IDX FROM 1 BY 1
090700           UNTIL WS-IMUN-IDX > WS-IMUN-COUNT-IN-TBL
090800              OR WS-EXEMPTION-FOUND.
090900   245-EXIT.
091000       EXIT.
091100
091200   246-CHECK-ONE-EXEMPTION.
091300*    THE FOUR RECOGNIZED CODES ARE THE ONLY EXEMPTION TYPES
091400*    THE STATE STATUTE (CR-0177) ALLOWS TO WAIVE A REQUIREMENT;
091500*    ANY OTHER EXEMPTION-TYPE VALUE ON FILE IS TREATED AS IF
091600*    NO EXEMPTION EXISTS AT ALL.
091700       IF PI-IS-EXEMPTION (WS-IMUN-IDX)
091800          AND PI-VACCINE-CODE (WS-IMUN-IDX)
091900              = RT-VACCINE-CODE (WS-CURRENT-REQMT-IDX)
092000          AND (PI-EXEMPTION-TYPE (WS-IMUN-IDX) = "MCON" OR
092100               PI-EXEMPTION-TYPE (WS-IMUN-IDX) = "LABV" OR
092200               PI-EXEMPTION-TYPE (WS-IMUN-IDX) = "RHST" OR
092300               PI-EXEMPTION-TYPE (WS-IMUN-IDX) = "RELG")
092400           SET WS-EXEMPTION-FOUND TO TRUE.
092500   246-EXIT.
092600       EXIT.
092700
092800************************************************************************
092900*  300-EVALUATE-REQMTS / 301-EVALUATE-ONE-REQMT.
093000*  DRIVES THE FULL EVALUATION OF EVERY REQUIREMENT ROW 220-
093100*  LOOKUP-REQMTS MATCHED TO THIS PATIENT.  FOR EACH ONE: CHECK
093200*  FOR AN EXEMPTION FIRST (WAIVED REQUIREMENTS SKIP EVERYTHING
093300*  ELSE); OTHERWISE COUNT THIS PATIENT'S DOSES OF THE REQUIREMENT
093400*  ROW'S VACCINE AND RUN THE MAIN DOSE-COUNT/DATE/INTERVAL RULE
093500*  (310); IF THE ROW ALSO CARRIES AN ALTERNATE RULE (RT-ALT-MIN-
093600*  DOSES > ZERO, THE CR-0059 DTAP 4-OF-5 STYLE RULE), RUN IT TOO
093700*  (312) AND OR THE TWO OUTCOMES TOGETHER (315); FINALLY, IF THE
093800*  COMBINED RESULT IS NOT SATISFIED, BUMP THE UNMET COUNT AND, IN
093900*  DETAILED MODE, WRITE THE UNMET-DETAIL LINE (320).
094000************************************************************************
094100   300-EVALUATE-REQMTS.
094200       MOVE "300-EVALUATE-REQMTS" TO PARA-NAME.
094300       PERFORM 301-EVALUATE-ONE-REQMT THRU 301-EXIT
094400           VARYING WS-LOOKUP-IDX FROM 1 BY 1
094500           UNTIL WS-LOOKUP-IDX > WS-LOOKUP-COUNT.
094600   300-EXIT.
094700       EXIT.
094800
094900   301-EVALUATE-ONE-REQMT.
095000       SET REQMT-IDX TO WS-LOOKUP-REQMT-IDX (WS-LOOKUP-IDX).
095100       MOVE REQMT-IDX TO WS-CURRENT-REQMT-IDX.
095200       PERFORM 245-CHECK-EXEMPTIONS THRU 245-EXIT.
095300       IF WS-EXEMPTION-FOUND
095400           GO TO 301-EXIT.
095500       PERFORM 240-COUNT-DOSES THRU 240-EXIT.
095600       PERFORM 310-EVALUATE-MAIN-RULE THRU 310-EXIT.
095700       MOVE TS-RESULT-CODE TO WS-MAIN-RESULT-CODE.
095800*    ONLY WHEN THIS REQUIREMENT ROW ACTUALLY CARRIES AN
095900*    ALTERNATE RULE (RT-ALT-MIN-DOSES > ZERO) IS 312/315 EVEN
096000*    ATTEMPTED -- MOST ROWS HAVE NO ALTERNATE AND THE MAIN
096100*    RULE'S RESULT STANDS ALONE.
096200       IF RT-ALT-MIN-DOSES (REQMT-IDX) > ZERO
096300           PERFORM 312-EVALUATE-ALT-RULE THRU 312-EXIT
096400           MOVE TS-RESULT-CODE TO WS-ALT-RESULT-CODE
096500           PERFORM 315-COMBINE-MAIN-ALT THRU 315-EXIT.
096600       IF NOT TS-RESULT-SATISFIED
096700           ADD 1 TO WS-UNMET-COUNT
096800           IF DETAILED-MODE IN PARMFILE-REC
096900               PERFORM 320-WRITE-UNMET-DETAIL THRU 320-EXIT.
097000   301-EXIT.
097100       EXIT.
097200
097300************************************************************************
097400*  310-EVALUATE-MAIN-RULE.
097500*  BUILDS AND ANDS TOGETHER THE THREE INPUTS TO THE MAIN
097600*  REQUIREMENT RULE: (1) A STRAIGHT DOSE-COUNT COMPARE AGAINST
097700*  RT-MIN-DOSES, DONE INLINE HERE RATHER THAN VIA A SUBPROGRAM
097800*  SINCE IT IS A SIMPLE NUMERIC TEST; (2) THE DATE CONDITION
097900*  (RT-DATE-CONDITION, E.G. "4TH DOSE ON OR AFTER 4TH BIRTHDAY")
098000*  EVALUATED BY DATECHK; AND (3) THE INTERVAL/GAP CONDITION (RT-
098100*  INTERVAL-CONDITION, E.G. MINIMUM SPACING BETWEEN DOSES)
098200*  EVALUATED BY GAPCHK.  ALL THREE RESULT CODES ARE HANDED TO
098300*  TRISTATE WITH OPERATOR "AND" SO THAT AN UNDETERMINED INPUT (A
098400*  BLANK CONDITION, MEANING THE STATE FILE DID NOT SPECIFY ONE)
098500*  NEVER MASKS A DEFINITE FAILURE FROM EITHER OF THE OTHER TWO
098600*  -- SEE TRISTATE'S OWN PROGRAM BANNER FOR THE AND-FOLD RULE.
098700************************************************************************
098800   310-EVALUATE-MAIN-RULE.
098900       MOVE RT-MIN-DOSES (REQMT-IDX) TO WS-REQUIRED-DOSES.
099000       IF WS-REQUIRED-DOSES = ZERO
099100           MOVE 1 TO WS-REQUIRED-DOSES.
099200       MOVE SPACES TO TS-OPERATOR.
099300       MOVE "AND" TO TS-OPERATOR.
099400       MOVE 3 TO TS-INPUT-COUNT.
099500*    INPUT 1 - THE RAW DOSE-COUNT TEST.
099600       IF WS-VACCINE-DOSE-COUNT >= WS-REQUIRED-DOSES
099700           MOVE "S" TO TS-INPUT-CODE (1)
099800       ELSE
099900           MOVE "N" TO TS-INPUT-CODE (1).
100000*    INPUT 2 - THE DATE CONDITION, VIA DATECHK.
100100       MOVE RT-DATE-CONDITION (REQMT-IDX) TO DC-CONDITION-TEXT.
100200       MOVE BIRTH-DATE IN PATNFILE-REC TO DC-BIRTH-DATE.
100300       MOVE WS-VACCINE-DOSE-COUNT TO DC-DOSE-COUNT.
100400       MOVE WS-DOSE-DATE-WORK-TABLE TO DC-DOSE-DATE-TABLE.
100500       CALL "DATECHK" USING WS-DATECHK-LINKAGE.
100600       MOVE DC-RESULT-CODE TO TS-INPUT-CODE (2).
100700*    INPUT 3 - THE INTERVAL/GAP CONDITION, VIA GAPCHK.
100800       MOVE RT-INTERVAL-CONDITION (REQMT-IDX) TO GC-CONDITION-TEXT.
100900       MOVE WS-VACCINE-DOSE-COUNT TO GC-DOSE-COUNT.
101000       MOVE WS-DOSE-DATE-WORK-TABLE TO GC-DOSE-DATE-TABLE.
101100       CALL "GAPCHK" USING WS-GAPCHK-LINKAGE.
101200       MOVE GC-RESULT-CODE TO TS-INPUT-CODE (3).
101300       CALL "TRISTATE" USING WS-TRISTATE-LINKAGE.
101400   310-EXIT.
101500       EXIT.
101600
101700   312-EVALUATE-ALT-RULE.
101800*    THE ALTERNATE RULE IS THE SAME SHAPE AS THE MAIN RULE BUT
101900*    WITH ONLY TWO INPUTS -- THE CR-0059 DTAP 4-OF-5 RULE HAS NO
102000*    SEPARATE GAP CONDITION OF ITS OWN, JUST A DIFFERENT DOSE
102100*    COUNT AND DATE CONDITION.
102200       MOVE RT-ALT-MIN-DOSES (REQMT-IDX) TO WS-REQUIRED-DOSES.
102300       MOVE "AND" TO TS-OPERATOR.
102400       MOVE 2 TO TS-INPUT-COUNT.
102500       IF WS-VACCINE-DOSE-COUNT >= WS-REQUIRED-DOSES
102600           MOVE "S" TO TS-INPUT-CODE (1)
102700       ELSE
102800           MOVE "N" TO TS-INPUT-CODE (1).
102900       MOVE RT-ALT-DATE-CONDITION (REQMT-IDX) TO DC-CONDITION-TEXT.
103000       MOVE BIRTH-DATE IN PATNFILE-REC TO DC-BIRTH-DATE.
103100       MOVE WS-VACCINE-DOSE-COUNT TO DC-DOSE-COUNT.
103200       MOVE WS-DOSE-DATE-WORK-TABLE TO DC-DOSE-DATE-TABLE.
103300       CALL "DATECHK" USING WS-DATECHK-LINKAGE.
103400       MOVE DC-RESULT-CODE TO TS-INPUT-CODE (2).
103500       CALL "TRISTATE" USING WS-TRISTATE-LINKAGE.
103600*    CR-0410 - STASH THE ALTERNATE RESULT INTO THE AUDIT-TRACE
103700*    AREA SO AN OPERATOR CAN SEE HOW THE ALTERNATE LEG CAME OUT
103800*    EVEN AFTER 315-COMBINE-MAIN-ALT HAS OVERWRITTEN TS-RESULT-
103900*    CODE WITH THE COMBINED ANSWER.
104000       MOVE TS-RESULT-CODE TO WS-AUDIT-TRACE-BYTES (21:1).
104100   312-EXIT.
104200       EXIT.
104300
104400   315-COMBINE-MAIN-ALT.
104500*    ORS THE MAIN RULE'S OUTCOME (SAVED IN WS-MAIN-RESULT-CODE
104600*    BEFORE 312 WAS PERFORMED) WITH THE ALTERNATE RULE'S
104700*    OUTCOME (SAVED IN WS-ALT-RESULT-CODE) - DTAP 4-OF-5 RULE,
104800*    SEE CR-0059 ABOVE.  THE PATIENT ONLY NEEDS TO SATISFY ONE
104900*    OF THE TWO RULES, SO "OR" IS THE CORRECT COMBINER -- IF
105000*    EITHER LEG IS SATISFIED THE REQUIREMENT AS A WHOLE IS MET.
105100       MOVE "OR " TO TS-OPERATOR.
105200       MOVE 2 TO TS-INPUT-COUNT.
105300       MOVE WS-MAIN-RESULT-CODE TO TS-INPUT-CODE (1).
105400       MOVE WS-ALT-RESULT-CODE TO TS-INPUT-CODE (2).
105500       CALL "TRISTATE" USING WS-TRISTATE-LINKAGE.
105600   315-EXIT.
105700       EXIT.
105800
105900************************************************************************
106000*  320-WRITE-UNMET-DETAIL.
106100*  WRITES ONE UNMTFILE ROW FOR A REQUIREMENT THAT CAME BACK NOT
106200*  SATISFIED FROM 301-EVALUATE-ONE-REQMT.  RT-DESCRIPTION IS USED
106300*  WHEN THE STATE FILE SUPPLIED ONE; OTHERWISE A GENERIC
106400*  "INSUFFICIENT DOSES OF ..." MESSAGE IS BUILT SO IMMVLIST STILL
106500*  HAS SOMETHING MEANINGFUL TO PRINT UNDER THE PATIENT'S DETAIL
106600*  LINE.
106700************************************************************************
106800   320-WRITE-UNMET-DETAIL.
106900       MOVE "320-WRITE-UNMET-DETAIL" TO PARA-NAME.
107000       MOVE PATIENT-ID IN PATNFILE-REC TO PATIENT-ID
107100           IN UNMTFILE-REC.
107200*    UNLIKE 231- ABOVE, THIS PATH ALWAYS RAN 240-COUNT-DOSES
107300*    FIRST, SO FOUND-DOSES BELOW REFLECTS AN ACTUAL (JUST
107400*    INSUFFICIENT) DOSE COUNT RATHER THAN A HARD ZERO.
107500       MOVE RT-VACCINE-CODE (REQMT-IDX) TO VACCINE-CODE
107600           IN UNMTFILE-REC.
107700       MOVE WS-REQUIRED-DOSES TO REQUIRED-DOSES IN UNMTFILE-REC.
107800       MOVE WS-VACCINE-DOSE-COUNT TO FOUND-DOSES IN UNMTFILE-REC.
107900       IF RT-DESCRIPTION (REQMT-IDX) NOT = SPACES
108000           MOVE RT-DESCRIPTION (REQMT-IDX) TO DESCRIPTION
108100               IN UNMTFILE-REC
108200       ELSE
108300           STRING "INSUFFICIENT DOSES OF "
108400                  RT-VACCINE-CODE (REQMT-IDX) DELIMITED BY SIZE
108500                  INTO DESCRIPTION IN UNMTFILE-REC.
108600       WRITE UNMTFILE-REC.
108700   320-EXIT.
108800       EXIT.
108900
109000   330-WRITE-FIXED-DETAIL.
109100       MOVE "330-WRITE-FIXED-DETAIL" TO PARA-NAME.
109200*    THE ONE-LINE EXPLANATION WRITTEN WHEN 200-VALIDATE-PATIENT
109300*    COULD NOT EVEN DETERMINE AN AGE OR SCHOOL YEAR TO VALIDATE
109400*    AGAINST -- THERE IS NO SPECIFIC VACCINE OR DOSE COUNT TO
109500*    REPORT SO THOSE FIELDS ARE LEFT AT ZERO/SPACES.
109600       IF DETAILED-MODE IN PARMFILE-REC
109700           MOVE PATIENT-ID IN PATNFILE-REC TO PATIENT-ID
109800               IN UNMTFILE-REC
109900           MOVE SPACES TO VACCINE-CODE IN UNMTFILE-REC
110000           MOVE ZERO TO REQUIRED-DOSES IN UNMTFILE-REC
110100           MOVE ZERO TO FOUND-DOSES IN UNMTFILE-REC
110200           MOVE "UNABLE TO DETERMINE VALIDATION REQUIREMENTS: "
110300                & "AGE OR SCHOOL YEAR REQUIRED"
110400                TO DESCRIPTION IN UNMTFILE-REC
110500           WRITE UNMTFILE-REC.
110600   330-EXIT.
110700       EXIT.
110800
110900   335-WRITE-NO-REQMTS-DETAIL.
111000       MOVE "335-WRITE-NO-REQMTS-DETAIL" TO PARA-NAME.
111100*    SAME IDEA AS 330- ABOVE, FOR THE OTHER EARLY-EXIT CASE:
111200*    AN AGE OR SCHOOL YEAR WAS KNOWN, BUT NO REQUIREMENT ROW ON
111300*    THE STATE FILE MATCHED IT.
111400       IF DETAILED-MODE IN PARMFILE-REC
111500           MOVE PATIENT-ID IN PATNFILE-REC TO PATIENT-ID
111600               IN UNMTFILE-REC
111700           MOVE SPACES TO VACCINE-CODE IN UNMTFILE-REC
111800           MOVE ZERO TO REQUIRED-DOSES IN UNMTFILE-REC
111900           MOVE ZERO TO FOUND-DOSES IN UNMTFILE-REC
112000           MOVE "NO VALIDATION REQUIREMENTS FOUND FOR SPECIFIED "
112100                & "STATE AND AGE/SCHOOL YEAR"
112200                TO DESCRIPTION IN UNMTFILE-REC
112300           WRITE UNMTFILE-REC.
112400   335-EXIT.
112500       EXIT.
112600
112700   400-WRITE-RESULTS.
112800       MOVE "400-WRITE-RESULTS" TO PARA-NAME.
112900*    ONE VRESFILE ROW PER PATIENT -- PATIENT-ID, FINAL STATUS,
113000*    AND HOW MANY REQUIREMENTS WENT UNMET.  THE AUDIT-TRACE
113100*    COPY (CR-0410) IS KEPT SOLELY FOR AN OPERATOR TO DISPLAY
113200*    UNDER A DEBUGGER; IT IS NEVER WRITTEN TO ANY FILE.
113300       MOVE PATIENT-ID IN PATNFILE-REC TO PATIENT-ID
113400           IN VRESFILE-REC.
113500       MOVE WS-STATUS-CODE TO STATUS IN VRESFILE-REC.
113600       MOVE WS-UNMET-COUNT TO UNMET-COUNT IN VRESFILE-REC.
113700       MOVE PATIENT-ID IN PATNFILE-REC TO WS-AUDIT-PATIENT-ID.
113800       MOVE WS-STATUS-CODE TO WS-AUDIT-STATUS.
113900       WRITE VRESFILE-REC.
114000*    BUMPS WHICHEVER RUN-WIDE TOTAL MATCHES THIS PATIENT'S
114100*    FINAL STATUS -- THESE THREE COUNTERS ARE WHAT 900-CLEANUP
114200*    DISPLAYS AT END OF RUN.
114300       EVALUATE WS-STATUS-CODE
114400           WHEN "VALID"
114500               ADD 1 TO WS-VALID-COUNT
114600           WHEN "UNDETERMINED"
114700               ADD 1 TO WS-UNDET-COUNT
114800           WHEN OTHER
114900               ADD 1 TO WS-INVALID-COUNT
115000       END-EVALUATE.
115100   400-EXIT.
115200       EXIT.
115300
115400************************************************************************
115500*  800-OPEN-FILES.
115600*  OPENS ALL SEVEN FILES.  A CLEAN OPEN IS REQUIRED FOR ALL FOUR
115700*  INPUT FILES -- WITHOUT ANY ONE OF THEM THIS STEP HAS NOTHING
115800*  TO WORK WITH.
115900************************************************************************
116000   800-OPEN-FILES.
116100       MOVE "800-OPEN-FILES" TO PARA-NAME.
116200       OPEN INPUT PARMFILE.
116300       OPEN INPUT REQMFILE.
116400       OPEN INPUT PATNFILE.
116500       OPEN INPUT IMUNFILE.
116600       OPEN OUTPUT VRESFILE.
116700       OPEN OUTPUT UNMTFILE.
116800       OPEN OUTPUT SYSOUT.
116900       IF NOT PARMFILE-OK OR NOT REQMFILE-OK OR NOT PATNFILE-OK
117000          OR NOT IMUNFILE-OK
117100           MOVE "800-OPEN-FILES" TO PARA-NAME
117200           MOVE "ERROR OPENING AN INPUT FILE" TO ABEND-REASON
117300           PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
117400   800-EXIT.
117500       EXIT.
117600
117700   810-READ-PARM.
117800       MOVE "810-READ-PARM" TO PARA-NAME.
117900*    A MISSING PARAMETER RECORD IS A HARD ABEND -- THIS STEP HAS
118000*    NO STATE CODE OR AGE/SCHOOL-YEAR KEY TO VALIDATE AGAINST
118100*    WITHOUT ONE.
118200       READ PARMFILE INTO PARMFILE-REC.
118300       IF NOT PARMFILE-OK
118400           MOVE "810-READ-PARM" TO PARA-NAME
118500           MOVE "MISSING BATCH CONTROL PARAMETER RECORD"
118600               TO ABEND-REASON
118700           PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
118800   810-EXIT.
118900       EXIT.
119000
119100   850-CLOSE-FILES.
119200       MOVE "850-CLOSE-FILES" TO PARA-NAME.
119300*    ALL SEVEN FILES ARE CLOSED TOGETHER IN ONE STATEMENT --
119400*    THE SHOP'S USUAL HABIT WHEN THERE IS NO PARTICULAR ORDER
119500*    DEPENDENCE AMONG THE CLOSES.
119600       CLOSE PARMFILE REQMFILE PATNFILE IMUNFILE
119700             VRESFILE UNMTFILE SYSOUT.
119800   850-EXIT.
119900       EXIT.
120000
120100   900-READ-PATIENT.
120200       MOVE "900-READ-PATIENT" TO PARA-NAME.
120300       MOVE "Y" TO WS-MORE-PATIENTS-SW.
120400*    STANDARD READ-AHEAD PATTERN -- THE SWITCH IS RESET TO
120500*    "MORE" BEFORE EVERY READ SO A SUBSEQUENT AT-END IS WHAT
120600*    ACTUALLY TURNS IT OFF.
120700       READ PATNFILE INTO PATNFILE-REC
120800           AT END
120900               MOVE "N" TO WS-MORE-PATIENTS-SW.
121000   900-EXIT.
121100       EXIT.
121200
121300   900-CLEANUP.
121400       MOVE "900-CLEANUP" TO PARA-NAME.
121500*    END-OF-RUN TOTALS, DISPLAYED TO THE JOB LOG RATHER THAN
121600*    WRITTEN TO SYSOUT -- AN OPERATOR SCANNING THE JOB LOG SEES
121700*    THESE WITHOUT HAVING TO PULL A SEPARATE PRINT DATA SET.
121800       MOVE WS-PATIENT-COUNT TO WS-DISP-TOTAL-PAT.
121900       MOVE WS-VALID-COUNT TO WS-DISP-VALID.
122000       MOVE WS-INVALID-COUNT TO WS-DISP-INVALID.
122100       MOVE WS-UNDET-COUNT TO WS-DISP-UNDET.
122200       DISPLAY "TOTAL PATIENTS  " WS-DISP-TOTAL-PAT.
122300       DISPLAY "VALID           " WS-DISP-VALID.
122400       DISPLAY "INVALID         " WS-DISP-INVALID.
122500       DISPLAY "UNDETERMINED    " WS-DISP-UNDET.
122600       DISPLAY "DISTINCT STATES LOADED " WS-DISTINCT-STATES.
122700   900-CLEANUP-EXIT.
122800       EXIT.
122900
123000   920-READ-IMUNDATA.
123100       MOVE "920-READ-IMUNDATA" TO PARA-NAME.
123200*    BOTH SWITCHES ARE DROPPED TOGETHER AT EOF -- ONCE IMUNFILE
123300*    IS EXHAUSTED THERE IS NO BUFFERED ROW LEFT FOR 150- TO
123400*    EVER CONSIDER VALID AGAIN.
123500       READ IMUNFILE INTO IMUNFILE-REC
123600           AT END
123700               MOVE "N" TO WS-MORE-IMUNS-SW
123800               MOVE "N" TO WS-IMUN-BUFFER-VALID-SW
123900               GO TO 920-EXIT.
124000       SET WS-IMUN-BUFFER-VALID TO TRUE.
124100   920-EXIT.
124200       EXIT.
124300
124400************************************************************************
124500*  1000-ABEND-RTN.
124600*  SHOP-STANDARD ABEND PARAGRAPH -- DISPLAYS THE FAILING
124700*  PARAGRAPH NAME AND REASON, THEN FORCES A DIVIDE-BY-ZERO SO THE
124800*  SYSTEM ABEND CODE AND DUMP LAND IN THE JOB LOG FOR THE
124900*  OPERATOR.
125000************************************************************************
125100   1000-ABEND-RTN.
125200       DISPLAY "ABEND IN PARAGRAPH: " PARA-NAME.
125300       DISPLAY "REASON: " ABEND-REASON.
125400       DIVIDE ZERO-VAL INTO ONE-VAL GIVING ACTUAL-VAL.
125500   1000-EXIT.
125600       EXIT.
