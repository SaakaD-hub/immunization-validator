000100******************************************************************
000200*   VRESREC  --  VALIDATION RESULT OUTPUT RECORD
000300*   ONE ROW PER PATIENT, WRITTEN BY IMMVSRCH IN PATIENT-FILE
000400*   INPUT ORDER, READ BACK BY IMMVLIST TO PRODUCE THE PRINTED
000500*   SUMMARY REPORT.
000600******************************************************************
000700 01  VALIDATION-RESULT-REC.
000800     05  PATIENT-ID            PIC X(20).
000900     05  STATUS                PIC X(12).
001000         88  PATIENT-VALID          VALUE "VALID       ".
001100         88  PATIENT-INVALID        VALUE "INVALID     ".
001200         88  PATIENT-UNDETERMINED   VALUE "UNDETERMINED".
001300     05  UNMET-COUNT           PIC 9(02).
001400     05  FILLER                PIC X(01).
