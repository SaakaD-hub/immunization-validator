000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRISTATE.
000300 AUTHOR. M KOWALCZYK.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*  CHANGE LOG
001000*  ----------------------------------------------------------
001100*  DATE     BY  TICKET    DESCRIPTION
001200*  03/14/89 MK  INITIAL   ORIGINAL PROGRAM.                       MK890314
001300*  09/05/90 MK  CR-0081   CORRECTED OR-OF-EMPTY-SET TO RETURN     MK900905
001400*                         NOT-SATISFIED, NOT SATISFIED, TO MATCH
001500*                         THE STATE'S REVISED RULE BOOK.
001600*  06/19/98 TJ  Y2K-0037  YEAR 2000 REMEDIATION - NO DATE FIELDS  TJ980619
001700*                         IN THIS MODULE, REVIEWED AND CLEARED.
001800*  02/11/07 LP  CR-0410   ADDED WS-AUDIT-LINE TRACE AREA FOR      LP070211
001900*                         PRODUCTION DEBUGGING OF BAD ALT-RULE
002000*                         COMBINATIONS.
002100*  06/03/13 RW  CR-0455   AUDIT COMMENTED THIS MODULE PARAGRAPH   RW130603
002200*                         BY PARAGRAPH -- STATE REVIEWERS WANTED
002300*                         THE DOMINANCE RULE SPELLED OUT IN THE
002400*                         SOURCE, NOT JUST IN THE RULE BOOK, SO A
002500*                         FUTURE MAINTAINER DOESN'T HAVE TO GO
002600*                         DIG THE RULE BOOK BACK OUT.  NO LOGIC
002700*                         CHANGE.
002800******************************************************************
002900******************************************************************
003000*  TRISTATE.
003100*  COMBINES A LIST OF SATISFIED/NOT-SATISFIED/UNDETERMINED
003200*  CONDITION RESULTS UNDER EITHER AND OR OR SEMANTICS.  USED BY
003300*  IMMVSRCH TO FOLD THE DATE-CONDITION AND INTERVAL-CONDITION
003400*  RESULTS FOR ONE REQUIREMENT TOGETHER (AND), AND TO OR THE
003500*  MAIN REQUIREMENT RESULT WITH ITS ALTERNATE.  NO FILES.
003600*
003700*  THIS ROUTINE KNOWS NOTHING ABOUT DATES, DOSES OR VACCINE
003800*  CODES -- IT ONLY KNOWS THREE LETTERS, S/N/U, AND TWO WAYS TO
003900*  FOLD A LIST OF THEM INTO ONE.  KEEPING IT THIS DUMB IS
004000*  DELIBERATE: DATECHK AND GAPCHK CAN CHANGE THEIR OWN RULES
004100*  WITHOUT TOUCHING THE FOLD LOGIC, AND THE FOLD LOGIC CAN BE
004200*  UNIT TESTED WITHOUT A SINGLE CALENDAR DATE IN SIGHT.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS NEXT-PAGE.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500*    WS-IDX IS THE VARYING SUBSCRIPT FOR THE TALLY LOOP BELOW --
005600*    KEPT SEPARATE FROM TS-IDX (THE CALLER'S OWN INDEX ON
005700*    TS-INPUT-TABLE) SO A FUTURE CHANGE TO ONE DOES NOT SILENTLY
005800*    RENAME THE OTHER.
005900 77  WS-IDX                    PIC S9(4) COMP.
006000*    THE THREE WS-xxx-FOUND SWITCHES BELOW ANSWER "DID AT LEAST
006100*    ONE INPUT COME IN AS S / U / N" -- 100-TALLY-INPUTS SETS
006200*    THEM WHILE COUNTING, THEN 200/300 READ THEM BACK TO DECIDE
006300*    THE COMBINED RESULT WITHOUT RE-SCANNING THE TABLE.
006400 77  WS-SAT-FOUND-SW           PIC X(01) VALUE SPACE.
006500     88  WS-SAT-FOUND              VALUE "Y".
006600 77  WS-UND-FOUND-SW           PIC X(01) VALUE SPACE.
006700     88  WS-UND-FOUND              VALUE "Y".
006800 77  WS-NOT-FOUND-SW           PIC X(01) VALUE SPACE.
006900     88  WS-NOT-FOUND              VALUE "Y".
007000
007100*    WS-TALLY-AREA HOLDS THE RAW COUNT OF EACH INPUT CODE SEEN --
007200*    NOT STRICTLY NEEDED TO PRODUCE THE FINAL S/N/U ANSWER (THE
007300*    FOUND-SWITCHES ABOVE ARE ENOUGH FOR THAT) BUT KEPT FOR THE
007400*    AUDIT LINE BELOW, WHICH CR-0410 WANTED TO SHOW A COUNT, NOT
007500*    JUST A YES/NO.
007600 01  WS-TALLY-AREA.
007700     05  WS-TALLY-BYTES        PIC X(06).
007800     05  WS-TALLY-NUMS REDEFINES WS-TALLY-BYTES.
007900         10  WS-SAT-CT         PIC 9(02).
008000         10  WS-NOT-CT         PIC 9(02).
008100         10  WS-UND-CT         PIC 9(02).
008200     05  FILLER                PIC X(04).
008300
008400*    WS-AUDIT-LINE (CR-0410) -- ONE FIXED-FORMAT TRACE ROW PER
008500*    CALL, MEANT TO BE DISPLAYED OR DUMPED BY A CALLER RUNNING
008600*    UNDER TRACE WHEN A BAD ALT-RULE COMBINATION IS SUSPECTED.
008700*    NOT WRITTEN TO ANY FILE BY THIS PROGRAM -- IMMVSRCH DECIDES
008800*    WHETHER TO DISPLAY IT.
008900 01  WS-AUDIT-AREA.
009000     05  WS-AUDIT-LINE         PIC X(20).
009100     05  WS-AUDIT-LINE-R REDEFINES WS-AUDIT-LINE.
009200         10  WS-AUDIT-OP       PIC X(03).
009300         10  WS-AUDIT-CT       PIC 9(02).
009400         10  WS-AUDIT-RESULT   PIC X(01).
009500         10  FILLER            PIC X(14).
009600     05  FILLER                PIC X(05).
009700
009800 LINKAGE SECTION.
009900*    TRISTATE-LINKAGE -- PASSED BY IMMVSRCH ON EVERY CALL.
010000*    TS-OPERATOR SELECTS AND-FOLD VERSUS OR-FOLD; TS-INPUT-TABLE
010100*    CARRIES UP TO 10 S/N/U CODES TO FOLD (IMMVSRCH NEVER PASSES
010200*    MORE THAN TWO TODAY -- DATE-CONDITION AND INTERVAL-CONDITION
010300*    -- BUT THE TABLE WAS SIZED FOR ROOM TO GROW); TS-RESULT-CODE
010400*    COMES BACK WITH THE FOLDED ANSWER.
010500 01  TRISTATE-LINKAGE.
010600     05  TS-OPERATOR           PIC X(03).
010700         88  TS-AND-OP             VALUE "AND".
010800         88  TS-OR-OP              VALUE "OR ".
010900     05  TS-INPUT-COUNT        PIC 9(02).
011000     05  TS-INPUT-TABLE OCCURS 10 TIMES
011100                               INDEXED BY TS-IDX.
011200         10  TS-INPUT-CODE     PIC X(01).
011300             88  TS-CODE-SATISFIED     VALUE "S".
011400             88  TS-CODE-NOT-SAT       VALUE "N".
011500             88  TS-CODE-UNDETERMINED  VALUE "U".
011600     05  TS-INPUT-TABLE-R REDEFINES TS-INPUT-TABLE
011700                               PIC X(10).
011800     05  TS-RESULT-CODE        PIC X(01).
011900         88  TS-RESULT-SATISFIED   VALUE "S".
012000         88  TS-RESULT-NOT-SAT     VALUE "N".
012100         88  TS-RESULT-UNDETERM    VALUE "U".
012200
012300******************************************************************
012400*  000-COMBINE-RESULTS.
012500*  MAINLINE.  RESETS THE FOUND-SWITCHES AND THE TALLY, WALKS
012600*  TS-INPUT-TABLE ONCE (100-TALLY-INPUTS) TO COUNT AND CLASSIFY
012700*  EVERY INPUT CODE, THEN ROUTES TO THE AND-FOLD OR OR-FOLD
012800*  PARAGRAPH BASED ON TS-OPERATOR, AND FINISHES BY STAMPING THE
012900*  AUDIT LINE (CR-0410) BEFORE RETURNING TO THE CALLER.
013000******************************************************************
013100 PROCEDURE DIVISION USING TRISTATE-LINKAGE.
013200
013300 000-COMBINE-RESULTS.
013400     MOVE "N" TO WS-SAT-FOUND-SW.
013500     MOVE "N" TO WS-UND-FOUND-SW.
013600     MOVE "N" TO WS-NOT-FOUND-SW.
013700     MOVE ZERO TO WS-SAT-CT.
013800     MOVE ZERO TO WS-NOT-CT.
013900     MOVE ZERO TO WS-UND-CT.
014000     MOVE TS-OPERATOR TO WS-AUDIT-OP.
014100     MOVE TS-INPUT-COUNT TO WS-AUDIT-CT.
014200     PERFORM 100-TALLY-INPUTS THRU 100-EXIT
014300         VARYING TS-IDX FROM 1 BY 1
014400         UNTIL TS-IDX > TS-INPUT-COUNT.
014500     IF TS-AND-OP
014600         PERFORM 200-COMBINE-AND THRU 200-EXIT
014700     ELSE
014800         PERFORM 300-COMBINE-OR THRU 300-EXIT.
014900     MOVE TS-RESULT-CODE TO WS-AUDIT-RESULT.
015000     GOBACK.
015100
015200******************************************************************
015300*  100-TALLY-INPUTS.
015400*  ONE PASS, ONE ENTRY.  CLASSIFIES TS-INPUT-CODE (TS-IDX) INTO
015500*  EXACTLY ONE OF SATISFIED/UNDETERMINED/NOT-SATISFIED, SETS THE
015600*  MATCHING FOUND-SWITCH SO 200/300 CAN TEST IT WITHOUT RE-
015700*  SCANNING, AND BUMPS THE MATCHING COUNTER FOR THE AUDIT LINE.
015800*  A CODE THAT IS NEITHER "S" NOR "U" FALLS THROUGH TO THE FINAL
015900*  ELSE AND IS TREATED AS NOT-SATISFIED -- THE SAME FAIL-CLOSED
016000*  DEFAULT THE CALLERS (DATECHK/GAPCHK) USE FOR THEIR OWN
016100*  UNRECOGNIZED-CONDITION CASE.
016200******************************************************************
016300 100-TALLY-INPUTS.
016400     IF TS-CODE-SATISFIED (TS-IDX)
016500         SET WS-SAT-FOUND TO TRUE
016600         ADD 1 TO WS-SAT-CT
016700     ELSE
016800     IF TS-CODE-UNDETERMINED (TS-IDX)
016900         SET WS-UND-FOUND TO TRUE
017000         ADD 1 TO WS-UND-CT
017100     ELSE
017200         SET WS-NOT-FOUND TO TRUE
017300         ADD 1 TO WS-NOT-CT.
017400 100-EXIT.
017500     EXIT.
017600
017700******************************************************************
017800*  200-COMBINE-AND.
017900*  AND-FOLD DOMINANCE, LOW TO HIGH: SATISFIED, THEN NOT-SATISFIED,
018000*  THEN UNDETERMINED -- I.E. ONE UNDETERMINED INPUT BEATS
018100*  EVERYTHING, ONE NOT-SATISFIED INPUT BEATS AN ALL-SATISFIED SET.
018200*  THIS IS THE STANDARD THREE-VALUED-LOGIC AND: YOU CANNOT SAY
018300*  "BOTH CONDITIONS ARE MET" IF EITHER ONE COULDN'T BE EVALUATED,
018400*  SO UNDETERMINED WINS OVER A KNOWN NOT-SATISFIED.
018500*  AND OF AN EMPTY SET IS SATISFIED (VACUOUS TRUTH -- A
018600*  REQUIREMENT WITH NO SUB-CONDITIONS TO AND TOGETHER HAS NOTHING
018700*  TO FAIL).
018800******************************************************************
018900 200-COMBINE-AND.
019000*    AND OF AN EMPTY SET IS SATISFIED.  OTHERWISE UNDETERMINED
019100*    DOMINATES NOT-SATISFIED, WHICH DOMINATES SATISFIED.
019200     IF TS-INPUT-COUNT = ZERO
019300         SET TS-RESULT-SATISFIED TO TRUE
019400     ELSE
019500     IF WS-UND-FOUND
019600         SET TS-RESULT-UNDETERM TO TRUE
019700     ELSE
019800     IF WS-NOT-FOUND
019900         SET TS-RESULT-NOT-SAT TO TRUE
020000     ELSE
020100         SET TS-RESULT-SATISFIED TO TRUE.
020200 200-EXIT.
020300     EXIT.
020400
020500******************************************************************
020600*  300-COMBINE-OR.
020700*  OR-FOLD DOMINANCE, LOW TO HIGH: NOT-SATISFIED, THEN
020800*  UNDETERMINED, THEN SATISFIED -- I.E. ONE SATISFIED INPUT WINS
020900*  OUTRIGHT (THE MAIN RULE OR ITS ALTERNATE ONLY NEEDS ONE SIDE
021000*  TO PASS), AND AN UNDETERMINED INPUT ONLY MATTERS IF NOTHING
021100*  WAS SATISFIED.
021200*  OR OF AN EMPTY SET IS NOT-SATISFIED (CR-0081, 09/05/90) --
021300*  BEFORE THAT FIX THIS PARAGRAPH RETURNED SATISFIED FOR AN EMPTY
021400*  SET, WHICH LET A REQUIREMENT WITH NO ALTERNATE CONDITIONS AT
021500*  ALL PASS BY DEFAULT.  THE STATE'S REVISED RULE BOOK SAYS AN
021600*  ALTERNATE THAT DOESN'T EXIST CANNOT SATISFY ANYTHING.
021700******************************************************************
021800 300-COMBINE-OR.
021900*    OR OF AN EMPTY SET IS NOT-SATISFIED.  OTHERWISE SATISFIED
022000*    DOMINATES UNDETERMINED, WHICH DOMINATES NOT-SATISFIED.
022100     IF TS-INPUT-COUNT = ZERO
022200         SET TS-RESULT-NOT-SAT TO TRUE
022300     ELSE
022400     IF WS-SAT-FOUND
022500         SET TS-RESULT-SATISFIED TO TRUE
022600     ELSE
022700     IF WS-UND-FOUND
022800         SET TS-RESULT-UNDETERM TO TRUE
022900     ELSE
023000         SET TS-RESULT-NOT-SAT TO TRUE.
023100 300-EXIT.
023200     EXIT.
