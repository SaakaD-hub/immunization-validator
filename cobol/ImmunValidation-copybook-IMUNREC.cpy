000100******************************************************************
000200*   IMUNREC  --  IMMUNIZATION HISTORY INPUT RECORD
000300*   ONE ROW PER ADMINISTERED DOSE, OR ONE ROW PER EXEMPTION ON
000400*   FILE FOR THE PATIENT (SEE EXEMPTION-ROW BELOW).  ROWS ARRIVE
000500*   GROUPED BY PATIENT-ID AND, WITHIN A VACCINE CODE, IN
000600*   OCCURRENCE-DATE ASCENDING ORDER -- IMMVSRCH RELIES ON THIS
000700*   SORT ORDER AND DOES NOT RE-SORT THE FILE.
000800*
000900*   AN EXEMPTION ON FILE (MEDICAL, LAB-EVIDENCE, RELIABLE
001000*   HISTORY, RELIGIOUS) CARRIES NO REAL ADMINISTRATION DATE, SO
001100*   THE SHOP CONVENTION IS TO FLAG IT BY STARTING OCCURRENCE-DATE
001200*   WITH THE LITERAL "EXEMPT" IN PLACE OF A YYYY-MM DATE PREFIX,
001300*   WITH THE 4-CHARACTER EXEMPTION TYPE CODE IN THE LAST 4 BYTES
001400*   OF THE FIELD.  VACCINE-CODE STILL NAMES THE VACCINE THE
001500*   EXEMPTION APPLIES TO.
001600******************************************************************
001700 01  IMMUNIZATION-REC.
001800     05  PATIENT-ID            PIC X(20).
001900     05  VACCINE-CODE          PIC X(10).
002000     05  OCCURRENCE-DATE       PIC X(10).
002100     05  OCCURRENCE-DATE-R REDEFINES OCCURRENCE-DATE.
002200         10  OCCURRENCE-YYYY   PIC 9(4).
002300         10  FILLER            PIC X(1).
002400         10  OCCURRENCE-MM     PIC 9(2).
002500         10  FILLER            PIC X(1).
002600         10  OCCURRENCE-DD     PIC 9(2).
002700     05  EXEMPTION-FLAG-R REDEFINES OCCURRENCE-DATE.
002800         10  EXEMPTION-LIT     PIC X(6).
002900             88  EXEMPTION-ROW      VALUE "EXEMPT".
003000         10  EXEMPTION-TYPE-CD PIC X(4).
003100             88  EXEMPT-MED-CONTRA  VALUE "MCON".
003200             88  EXEMPT-LAB-EVID    VALUE "LABV".
003300             88  EXEMPT-RELIABLE    VALUE "RHST".
003400             88  EXEMPT-RELIGIOUS   VALUE "RELG".
003500     05  DOSE-NUMBER           PIC 9(2).
