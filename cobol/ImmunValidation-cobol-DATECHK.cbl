000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DATECHK.
000300 AUTHOR. M KOWALCZYK.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. CONFIDENTIAL.
000800******************************************************************
000900*  CHANGE LOG
001000*  ----------------------------------------------------------
001100*  DATE     BY  TICKET    DESCRIPTION
001200*  03/14/89 MK  INITIAL   ORIGINAL PROGRAM.                       MK890314
001300*  08/02/90 MK  CR-0074   ADDED THE "...Y MONTH" FORM - THE       MK900802
001400*                         ORIGINAL RELEASE ONLY HANDLED
001500*                         BIRTHDAY-KEYED CONDITIONS.
001600*  05/17/93 MK  CR-0201   MONTH-ADD NOW ROLLS THE YEAR FORWARD    MK930517
001700*                         CORRECTLY WHEN Y CROSSES A 12-MONTH
001800*                         BOUNDARY (WAS WRAPPING TO MONTH 00).
001900*  06/19/98 TJ  Y2K-0037  YEAR 2000 REMEDIATION - CONDITION DATES TJ980619
002000*                         AND BIRTH DATE ARE ALREADY 4-DIGIT
002100*                         YYYY-MM-DD ON THE INPUT FILES; NO
002200*                         WINDOWING NEEDED IN THIS MODULE.
002300*  02/11/07 LP  CR-0410   REVIEWED ORDINAL-SUFFIX STRIP FOR       LP070211
002400*                         LOWER-CASE CONDITION TEXT COMING FROM
002500*                         THE NEW WEB INTAKE FORM.
002600*  06/03/13 RW  CR-0455   EXPANDED IN-LINE COMMENTARY ON THE      RW130603
002700*                         PARSE, TARGET-DATE-BUILD, AND MONTH-
002800*                         ROLL PARAGRAPHS FOR THE BENEFIT OF
002900*                         MAINTAINERS UNFAMILIAR WITH THIS
003000*                         MODULE.  NO LOGIC CHANGE.
003100******************************************************************
003200******************************************************************
003300*  DATECHK.
003400*  EVALUATES ONE DATE CONDITION OF THE FORM
003500*     "N DOSE ON OR AFTER Y BIRTHDAY"        OR
003600*     "N DOSE ON OR AFTER Y MONTH"
003700*  (ORDINAL SUFFIX ON N AND Y - ST/ND/RD/TH - IS OPTIONAL AND
003800*  IGNORED, CASE DOES NOT MATTER) AGAINST A PATIENT'S DOSE
003900*  DATES FOR ONE VACCINE CODE, ALREADY IN ADMINISTRATION-DATE
004000*  ASCENDING ORDER, AND THE PATIENT'S BIRTH DATE.  A BLANK
004100*  CONDITION, AN UNRECOGNIZED CONDITION, OR ANY DATE ERROR IS
004200*  TREATED AS SATISFIED (FAIL OPEN) SO A BAD REQUIREMENT ROW
004300*  NEVER FAILS A PATIENT WHO WOULD OTHERWISE PASS.  NO FILES.
004400*
004500*  WHAT "N DOSE ON OR AFTER Y BIRTHDAY" MEANS IN PRACTICE: MOST
004600*  STATE SCHEDULES REQUIRE, SAY, THE 4TH DTAP DOSE TO HAVE BEEN
004700*  GIVEN ON OR AFTER THE CHILD'S 4TH BIRTHDAY (A DOSE GIVEN TOO
004800*  YOUNG DOESN'T COUNT TOWARD SCHOOL-AGE COMPLIANCE).  THE
004900*  "...Y MONTH" FORM (CR-0074) IS THE SAME IDEA FOR VACCINES
005000*  WHOSE MINIMUM AGE IS EXPRESSED IN MONTHS RATHER THAN YEARS
005100*  (E.G. "3RD DOSE ON OR AFTER 6TH MONTH" FOR AN INFANT SERIES).
005200*  EITHER WAY THIS PROGRAM ONLY HAS TO BUILD ONE TARGET DATE AND
005300*  COMPARE THE NAMED DOSE'S ACTUAL DATE AGAINST IT.
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS NEXT-PAGE.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 WORKING-STORAGE SECTION.
006600*    WS-PARSE-FIELDS HOLDS THE UPPERCASED CONDITION TEXT AND ITS
006700*    UP-TO-SEVEN BLANK-DELIMITED WORDS.  WS-CONDITION-FORM
006800*    RECORDS WHICH OF THE TWO RECOGNIZED SHAPES (BIRTHDAY-KEYED
006900*    OR MONTH-KEYED) THE PARSE FOUND, OR REMAINS "UNKNOWN" IF
007000*    NEITHER MATCHED.
007100 01  WS-PARSE-FIELDS.
007200     05  WS-CONDITION-UC       PIC X(40).
007300     05  WS-WORD-1             PIC X(10).
007400     05  WS-WORD-2             PIC X(10).
007500     05  WS-WORD-3             PIC X(10).
007600     05  WS-WORD-4             PIC X(10).
007700     05  WS-WORD-5             PIC X(10).
007800     05  WS-WORD-6             PIC X(10).
007900     05  WS-WORD-7             PIC X(10).
008000     05  WS-CONDITION-FORM     PIC X(01) VALUE SPACE.
008100         88  FORM-BIRTHDAY         VALUE "B".
008200         88  FORM-MONTH            VALUE "M".
008300         88  FORM-UNKNOWN          VALUE SPACE.
008400     05  FILLER                PIC X(04).
008500
008600*    WS-DOSE-ORDINAL IS THE PARSED "N" (WHICH DOSE NUMBER THE
008700*    RULE NAMES); WS-YEAR-OR-MONTH-QTY IS THE PARSED "Y" (HOW
008800*    MANY YEARS OR MONTHS TO ADD TO THE BIRTH DATE).
008900 01  WS-NUMERIC-FIELDS.
009000     05  WS-DOSE-ORDINAL       PIC 9(02) VALUE ZERO.
009100     05  WS-YEAR-OR-MONTH-QTY  PIC 9(02) VALUE ZERO.
009200     05  FILLER                PIC X(04).
009300*    WS-PARSE-PTR IS CARRIED FROM THE ORIGINAL RELEASE BUT NOT
009400*    USED BY THE CURRENT UNSTRING-BASED PARSE; WS-SCAN-IDX AND
009500*    WS-DIGIT-END SUPPORT THE ORDINAL-STRIPPING LOOP.
009600 77  WS-PARSE-PTR              PIC S9(4) COMP VALUE 1.
009700 77  WS-SCAN-IDX               PIC S9(4) COMP.
009800 77  WS-DIGIT-END              PIC S9(4) COMP.
009900
010000*    WS-TOKEN-AREA REDEFINES WHATEVER WORD IS CURRENTLY BEING
010100*    STRIPPED OF ITS ORDINAL SUFFIX AS A TABLE OF SINGLE BYTES.
010200 01  WS-TOKEN-AREA.
010300     05  WS-TOKEN-BYTES        PIC X(10).
010400     05  WS-TOKEN-BYTES-R REDEFINES WS-TOKEN-BYTES.
010500         10  WS-TOKEN-CHAR     PIC X(01) OCCURS 10 TIMES.
010600     05  FILLER                PIC X(05).
010700
010800*    WS-TARGET-DATE-AREA IS THE COMPUTED "MUST BE ON OR AFTER"
010900*    DATE, BUILT BY 200- OR 300- BELOW AND THEN COMPARED AGAINST
011000*    THE NAMED DOSE'S ACTUAL DATE IN THE MAINLINE.  THE
011100*    REDEFINITION LETS THE MAINLINE COMPARE IT AS A PLAIN
011200*    YYYY-MM-DD STRING (SAME FORMAT AS THE DOSE-DATE TABLE)
011300*    WHILE 200-/300- FILL IT IN FIELD BY FIELD.
011400 01  WS-TARGET-DATE-AREA.
011500     05  WS-TARGET-DATE        PIC X(10).
011600     05  WS-TARGET-DATE-R REDEFINES WS-TARGET-DATE.
011700         10  WS-TGT-YYYY       PIC 9(4).
011800         10  WS-TGT-DASH1      PIC X(1).
011900         10  WS-TGT-MM         PIC 9(2).
012000         10  WS-TGT-DASH2      PIC X(1).
012100         10  WS-TGT-DD         PIC 9(2).
012200     05  FILLER                PIC X(04).
012300
012400*    WS-BIRTH-DATE-AREA HOLDS THE PATIENT'S BIRTH DATE BROKEN
012500*    INTO NUMERIC PIECES; WS-MONTH-CARRY IS SCRATCH SPACE FOR
012600*    300-BUILD-MONTH-TARGET'S YEAR-ROLLING ARITHMETIC.
012700 01  WS-BIRTH-DATE-AREA.
012800     05  WS-BIRTH-YYYY         PIC 9(4).
012900     05  WS-BIRTH-MM           PIC 9(2).
013000     05  WS-BIRTH-DD           PIC 9(2).
013100     05  WS-MONTH-CARRY        PIC S9(4) COMP.
013200     05  FILLER                PIC X(04).
013300
013400*    WS-ORDINAL-TRACE-AREA (CR-0410) REMEMBERS THE LAST
013500*    SUCCESSFULLY PARSED CONDITION'S DOSE ORDINAL, YEAR/MONTH
013600*    QUANTITY AND FORM, FOR A MAINTAINER TO DISPLAY UNDER TRACE
013700*    WHEN A WEB-INTAKE CONDITION STRING IS BEING REJECTED
013800*    UNEXPECTEDLY.
013900 01  WS-ORDINAL-TRACE-AREA.
014000     05  WS-ORDINAL-TRACE-BYTES PIC X(06).
014100     05  WS-ORDINAL-TRACE-R REDEFINES WS-ORDINAL-TRACE-BYTES.
014200         10  WS-LAST-DOSE-ORDINAL  PIC 9(02).
014300         10  WS-LAST-YR-MO-QTY     PIC 9(02).
014400         10  WS-LAST-FORM-SEEN     PIC X(02).
014500     05  FILLER                PIC X(04).
014600
014700 77  WS-PARSE-ERROR-SW         PIC X(01) VALUE SPACE.
014800     88  WS-PARSE-ERROR            VALUE "Y".
014900
015000 LINKAGE SECTION.
015100*    DATECHK-LINKAGE -- PASSED BY IMMVSRCH FOR EACH DATE CONDITION
015200*    ON EACH REQUIREMENT.  DC-DOSE-DATE-TABLE IS THE PATIENT'S
015300*    DOSE HISTORY FOR THE ONE VACCINE CODE THE REQUIREMENT NAMES,
015400*    ALREADY SORTED OLDEST TO NEWEST; DC-RESULT-CODE COMES BACK
015500*    S/N/U FOR TRISTATE TO FOLD WITH THE REQUIREMENT'S INTERVAL
015600*    CONDITION.
015700 01  DATECHK-LINKAGE.
015800     05  DC-CONDITION-TEXT     PIC X(40).
015900     05  DC-BIRTH-DATE         PIC X(10).
016000     05  DC-DOSE-COUNT         PIC 9(02).
016100     05  DC-DOSE-DATE-TABLE OCCURS 99 TIMES
016200                               INDEXED BY DC-DOSE-IDX.
016300         10  DC-DOSE-DATE      PIC X(10).
016400     05  DC-RESULT-CODE        PIC X(01).
016500         88  DC-SATISFIED          VALUE "S".
016600         88  DC-NOT-SATISFIED      VALUE "N".
016700         88  DC-UNDETERMINED       VALUE "U".
016800
016900******************************************************************
017000*  000-EVALUATE-DATE-CONDITION.
017100*  MAINLINE.  DEFAULTS TO SATISFIED (FAIL-OPEN), BAILS OUT EARLY
017200*  ON A BLANK CONDITION, AN UNPARSEABLE CONDITION, OR A MISSING
017300*  BIRTH DATE.  IF THE PATIENT HAS NOT YET RECEIVED AS MANY DOSES
017400*  AS THE CONDITION NAMES (DC-DOSE-COUNT < WS-DOSE-ORDINAL) THE
017500*  CONDITION CANNOT BE SATISFIED YET -- THAT IS A DEFINITE
017600*  NOT-SATISFIED, NOT AN UNDETERMINED, SINCE THE DOSE SIMPLY
017700*  HASN'T HAPPENED.  OTHERWISE IT BUILDS THE TARGET DATE (200- OR
017800*  300- BASED ON THE PARSED FORM) AND COMPARES THE NAMED DOSE'S
017900*  ACTUAL DATE AGAINST IT.
018000******************************************************************
018100 PROCEDURE DIVISION USING DATECHK-LINKAGE.
018200
018300 000-EVALUATE-DATE-CONDITION.
018400     SET DC-SATISFIED TO TRUE.
018500     MOVE "N" TO WS-PARSE-ERROR-SW.
018600     IF DC-CONDITION-TEXT = SPACES
018700         GOBACK.
018800     PERFORM 100-PARSE-CONDITION THRU 100-EXIT.
018900     IF WS-PARSE-ERROR OR FORM-UNKNOWN
019000*        UNPARSEABLE - FAIL OPEN, LEAVE RESULT SATISFIED.
019100         GOBACK.
019200     IF DC-DOSE-COUNT < WS-DOSE-ORDINAL
019300         SET DC-NOT-SATISFIED TO TRUE
019400         GOBACK.
019500     IF DC-BIRTH-DATE = SPACES
019600*        NO BIRTH DATE ON FILE - FAIL OPEN.
019700         GOBACK.
019800     MOVE DC-BIRTH-DATE (1:4) TO WS-BIRTH-YYYY.
019900     MOVE DC-BIRTH-DATE (6:2) TO WS-BIRTH-MM.
020000     MOVE DC-BIRTH-DATE (9:2) TO WS-BIRTH-DD.
020100     IF FORM-BIRTHDAY
020200         PERFORM 200-BUILD-BIRTHDAY-TARGET THRU 200-EXIT
020300     ELSE
020400         PERFORM 300-BUILD-MONTH-TARGET THRU 300-EXIT.
020500     SET DC-DOSE-IDX TO WS-DOSE-ORDINAL.
020600     IF DC-DOSE-DATE (DC-DOSE-IDX) >= WS-TARGET-DATE
020700         SET DC-SATISFIED TO TRUE
020800     ELSE
020900         SET DC-NOT-SATISFIED TO TRUE.
021000     GOBACK.
021100
021200******************************************************************
021300*  100-PARSE-CONDITION.
021400*  UPPERCASE A WORKING COPY, THEN BREAK INTO BLANK-DELIMITED
021500*  WORDS.  EXPECTED SHAPE IS EITHER
021600*    <N>[ST|ND|RD|TH] DOSE ON OR AFTER <Y>[ST|ND|RD|TH] BIRTHDAY
021700*  OR
021800*    <N>[ST|ND|RD|TH] DOSE ON OR AFTER <Y>[ST|ND|RD|TH] MONTH
021900*  WORDS 2-5 MUST SPELL "DOSE ON OR AFTER" EXACTLY OR THE
022000*  CONDITION IS REJECTED; WORD 7 DECIDES WHICH OF THE TWO FORMS
022100*  APPLIES.  WORDS 1 AND 6 CARRY THE TWO ORDINAL NUMBERS AND ARE
022200*  HANDED TO 400-STRIP-ORDINAL ONE AT A TIME.
022300******************************************************************
022400 100-PARSE-CONDITION.
022500     MOVE DC-CONDITION-TEXT TO WS-CONDITION-UC.
022600     INSPECT WS-CONDITION-UC
022700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
022800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022900     MOVE SPACES TO WS-WORD-1 WS-WORD-2 WS-WORD-3 WS-WORD-4
023000                    WS-WORD-5 WS-WORD-6 WS-WORD-7.
023100     UNSTRING WS-CONDITION-UC DELIMITED BY ALL SPACES
023200         INTO WS-WORD-1 WS-WORD-2 WS-WORD-3 WS-WORD-4
023300              WS-WORD-5 WS-WORD-6 WS-WORD-7.
023400     SET FORM-UNKNOWN TO TRUE.
023500     MOVE "N" TO WS-PARSE-ERROR-SW.
023600     IF WS-WORD-2 NOT = "DOSE" OR
023700        WS-WORD-3 NOT = "ON"   OR
023800        WS-WORD-4 NOT = "OR"   OR
023900        WS-WORD-5 NOT = "AFTER"
024000         SET WS-PARSE-ERROR TO TRUE
024100         GO TO 100-EXIT.
024200     IF WS-WORD-7 = "BIRTHDAY"
024300         SET FORM-BIRTHDAY TO TRUE
024400     ELSE
024500     IF WS-WORD-7 = "MONTH"
024600         SET FORM-MONTH TO TRUE
024700     ELSE
024800         SET WS-PARSE-ERROR TO TRUE
024900         GO TO 100-EXIT.
025000     MOVE WS-WORD-1 TO WS-TOKEN-BYTES.
025100     PERFORM 400-STRIP-ORDINAL THRU 400-EXIT.
025200     IF WS-PARSE-ERROR
025300         GO TO 100-EXIT.
025400     MOVE WS-DIGIT-END TO WS-DOSE-ORDINAL.
025500     MOVE WS-WORD-6 TO WS-TOKEN-BYTES.
025600     PERFORM 400-STRIP-ORDINAL THRU 400-EXIT.
025700     MOVE WS-DIGIT-END TO WS-YEAR-OR-MONTH-QTY.
025800*    LEAVE A TRACE OF THE PARSED CONDITION FOR PRODUCTION
025900*    DEBUGGING - SEE CR-0410 ABOVE.
026000     MOVE WS-DOSE-ORDINAL TO WS-LAST-DOSE-ORDINAL.
026100     MOVE WS-YEAR-OR-MONTH-QTY TO WS-LAST-YR-MO-QTY.
026200     IF FORM-BIRTHDAY
026300         MOVE "BD" TO WS-LAST-FORM-SEEN
026400     ELSE
026500         MOVE "MO" TO WS-LAST-FORM-SEEN.
026600 100-EXIT.
026700     EXIT.
026800
026900******************************************************************
027000*  400-STRIP-ORDINAL / 410-ACCUMULATE-DIGITS.
027100*  400-STRIP-ORDINAL LEAVES THE NUMERIC VALUE OF THE LEADING
027200*  DIGITS OF WS-TOKEN-BYTES IN WS-DIGIT-END (TRAILING
027300*  ST/ND/RD/TH LETTERS, IF ANY, ARE SIMPLY IGNORED).  NO
027400*  INTRINSIC FUNCTIONS ARE USED - THE FIELD IS WALKED ONE
027500*  BYTE AT A TIME, BUILDING THE NUMBER UP DIGIT BY DIGIT IN
027600*  410-ACCUMULATE-DIGITS UNTIL A NON-NUMERIC BYTE (THE ORDINAL
027700*  SUFFIX, OR A TRAILING SPACE) IS HIT.  A WORD WITH NO LEADING
027800*  DIGIT AT ALL (THE LOOP STOPS AT WS-SCAN-IDX = 1) IS A PARSE
027900*  ERROR.
028000******************************************************************
028100 400-STRIP-ORDINAL.
028200     MOVE ZERO TO WS-DIGIT-END.
028300     MOVE "N" TO WS-PARSE-ERROR-SW.
028400     PERFORM 410-ACCUMULATE-DIGITS THRU 410-EXIT
028500         VARYING WS-SCAN-IDX FROM 1 BY 1
028600         UNTIL WS-SCAN-IDX > 10
028700            OR WS-TOKEN-CHAR (WS-SCAN-IDX) IS NOT NUMERIC.
028800     IF WS-SCAN-IDX = 1
028900         SET WS-PARSE-ERROR TO TRUE.
029000 400-EXIT.
029100     EXIT.
029200
029300 410-ACCUMULATE-DIGITS.
029400     COMPUTE WS-DIGIT-END =
029500             (WS-DIGIT-END * 10) + WS-TOKEN-CHAR (WS-SCAN-IDX).
029600 410-EXIT.
029700     EXIT.
029800
029900******************************************************************
030000*  200-BUILD-BIRTHDAY-TARGET.
030100*  TARGET DATE = BIRTH DATE PLUS Y YEARS, SAME MONTH AND DAY.
030200*  A SIMPLE YEAR ADD IS SUFFICIENT HERE -- UNLIKE THE MONTH FORM
030300*  BELOW THERE IS NO CARRY TO WORRY ABOUT, SINCE MONTH AND DAY
030400*  ARE COPIED THROUGH UNCHANGED.  (A FEBRUARY 29 BIRTH DATE
030500*  LANDING ON A NON-LEAP TARGET YEAR IS A KNOWN, ACCEPTED
030600*  LIMITATION -- SEE THE STATE'S RULE BOOK, WHICH TREATS THAT
030700*  DATE AS INVALID ON THE INPUT SIDE, NOT SOMETHING THIS PROGRAM
030800*  HAS TO GUARD AGAINST.)
030900******************************************************************
031000 200-BUILD-BIRTHDAY-TARGET.
031100     MOVE SPACES TO WS-TARGET-DATE.
031200     COMPUTE WS-TGT-YYYY =
031300             WS-BIRTH-YYYY + WS-YEAR-OR-MONTH-QTY.
031400     MOVE WS-BIRTH-MM TO WS-TGT-MM.
031500     MOVE WS-BIRTH-DD TO WS-TGT-DD.
031600     MOVE "-" TO WS-TGT-DASH1 WS-TGT-DASH2.
031700 200-EXIT.
031800     EXIT.
031900
032000******************************************************************
032100*  300-BUILD-MONTH-TARGET / 310-ROLL-MONTH.
032200*  TARGET DATE = BIRTH DATE PLUS Y CALENDAR MONTHS, ROLLING
032300*  THE YEAR FORWARD EVERY TIME THE MONTH COUNT PASSES 12.
032400*  (SEE CR-0201 IN THE CHANGE LOG ABOVE.)  WS-MONTH-CARRY STARTS
032500*  AS BIRTH-MONTH PLUS THE REQUESTED MONTH COUNT AND MAY COME OUT
032600*  WELL ABOVE 12 (E.G. BORN IN MONTH 11, PLUS 15 MONTHS = 26);
032700*  310-ROLL-MONTH REPEATEDLY SUBTRACTS 12 AND BUMPS THE YEAR
032800*  UNTIL WHAT'S LEFT IS A VALID MONTH NUMBER 1-12.
032900******************************************************************
033000 300-BUILD-MONTH-TARGET.
033100     MOVE SPACES TO WS-TARGET-DATE.
033200     COMPUTE WS-MONTH-CARRY =
033300             WS-BIRTH-MM + WS-YEAR-OR-MONTH-QTY.
033400     MOVE WS-BIRTH-YYYY TO WS-TGT-YYYY.
033500     PERFORM 310-ROLL-MONTH THRU 310-EXIT
033600         UNTIL WS-MONTH-CARRY <= 12.
033700     MOVE WS-MONTH-CARRY TO WS-TGT-MM.
033800     MOVE WS-BIRTH-DD TO WS-TGT-DD.
033900     MOVE "-" TO WS-TGT-DASH1 WS-TGT-DASH2.
034000 300-EXIT.
034100     EXIT.
034200
034300 310-ROLL-MONTH.
034400     SUBTRACT 12 FROM WS-MONTH-CARRY.
034500     ADD 1 TO WS-TGT-YYYY.
034600 310-EXIT.
034700     EXIT.
