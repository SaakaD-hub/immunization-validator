000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  IDMASK.
000300 AUTHOR. M KOWALCZYK.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/22/89.
000600 DATE-COMPILED. 03/22/89.
000700 SECURITY. CONFIDENTIAL.
000800******************************************************************
000900*  CHANGE LOG
001000*  ----------------------------------------------------------
001100*  DATE     BY  TICKET    DESCRIPTION
001200*  03/22/89 MK  INITIAL   ORIGINAL PROGRAM.                       MK890322
001300*  01/30/92 MK  CR-0139   FIXED OFF-BY-ONE ON EXACTLY-8-BYTE IDS  MK920130
001400*                         THAT WERE PRINTING THE LAST CHARACTER
001500*                         UNMASKED.
001600*  06/19/98 TJ  Y2K-0037  YEAR 2000 REMEDIATION - NO DATE FIELDS  TJ980619
001700*                         IN THIS MODULE, REVIEWED AND CLEARED.
001800*  02/11/07 LP  CR-0410   REVIEWED WITH TRISTATE CHANGE, NO       LP070211
001900*                         SOURCE CHANGE REQUIRED HERE.
002000*  06/03/13 RW  CR-0455   EXPANDED IN-LINE COMMENTARY ON THE      RW130603
002100*                         RIGHT-TO-LEFT SCAN AND THE 8-BYTE
002200*                         BOUNDARY RULE FOR THE BENEFIT OF
002300*                         MAINTAINERS NEW TO THIS ROUTINE.  NO
002400*                         LOGIC CHANGE.
002500******************************************************************
002600******************************************************************
002700*  IDMASK.
002800*  MASKS A PATIENT-ID FOR THE PRINTED SUMMARY REPORT.  IDS OF
002900*  8 CHARACTERS OR LESS (AFTER TRAILING SPACES ARE STRIPPED)
003000*  PRINT AS "****".  LONGER IDS PRINT AS THE FIRST 4 CHARACTERS,
003100*  "****", THEN THE LAST 4 CHARACTERS.  NO INTRINSIC FUNCTIONS
003200*  ARE USED -- LENGTH IS FOUND BY SCANNING FOR THE FIRST
003300*  TRAILING SPACE, THE SAME WAY THE SHOP'S OTHER SCAN-AND-
003400*  MASK ROUTINES HAVE ALWAYS DONE IT.
003500*
003600*  WHY MASK AT ALL: THE PRINTED SUMMARY REPORT (IMMVLIST) IS
003700*  ROUTINELY PULLED BY SCHOOL NURSES AND CLERKS WHO DO NOT NEED
003800*  THE FULL PATIENT-ID TO WORK A COMPLIANCE LIST, ONLY ENOUGH OF
003900*  IT TO MATCH A NAME BACK TO A LOCAL ROSTER.  THE 8-BYTE
004000*  BOUNDARY (FULL MASK BELOW IT, PARTIAL ABOVE) WAS THE STATE'S
004100*  OWN CUTOFF WHEN THIS PROGRAM WAS WRITTEN AND HAS NEVER
004200*  CHANGED SINCE.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS NEXT-PAGE.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500*    WS-SCAN-IDX DRIVES THE RIGHT-TO-LEFT SCAN IN
005600*    100-FIND-ACTUAL-LENGTH; WS-ACTUAL-LTH HOLDS THE POSITION OF
005700*    THE LAST NON-SPACE BYTE FOUND, I.E. THE ID'S TRUE LENGTH.
005800 77  WS-SCAN-IDX               PIC S9(4) COMP.
005900 77  WS-ACTUAL-LTH             PIC S9(4) COMP VALUE ZERO.
006000
006100*    WS-MASKED-WORK-AREA IS BUILT UP IN PIECES (FIRST 4, MASK,
006200*    LAST 4) BEFORE BEING STRUNG TOGETHER INTO IM-MASKED-ID --
006300*    KEPT AS A WORKING COPY RATHER THAN BUILDING DIRECTLY IN THE
006400*    LINKAGE AREA SO A PARTIALLY-BUILT MASK IS NEVER VISIBLE TO
006500*    THE CALLER IF THIS PARAGRAPH IS EVER SPLIT ACROSS A CALL
006600*    BOUNDARY.
006700 01  WS-MASKED-WORK-AREA.
006800     05  WS-MASKED-BYTES       PIC X(20).
006900     05  WS-MASKED-BYTES-R REDEFINES WS-MASKED-BYTES.
007000         10  WS-FIRST-4        PIC X(04).
007100         10  WS-MIDDLE-12      PIC X(12).
007200         10  WS-LAST-4         PIC X(04).
007300     05  FILLER                PIC X(05).
007400
007500*    WS-SOURCE-WORK-AREA REDEFINES THE INCOMING ID AS A TABLE OF
007600*    SINGLE BYTES SO 100-FIND-ACTUAL-LENGTH CAN INDEX INTO IT ONE
007700*    CHARACTER AT A TIME WITHOUT REFERENCE MODIFICATION ON EVERY
007800*    COMPARE.
007900 01  WS-SOURCE-WORK-AREA.
008000     05  WS-SOURCE-BYTES       PIC X(20).
008100     05  WS-SOURCE-BYTES-R REDEFINES WS-SOURCE-BYTES.
008200         10  WS-SOURCE-CHAR    PIC X(01) OCCURS 20 TIMES.
008300     05  FILLER                PIC X(05).
008400
008500*    WS-TRACE-AREA IS NOT MOVED TO BY THE PRODUCTION PATH TODAY;
008600*    IT IS LEFT IN PLACE FROM AN EARLIER DEBUGGING PASS SO A
008700*    MAINTAINER CAN WIRE IN A DISPLAY OF THE SCAN INDEX AND
008800*    COMPUTED LENGTH WITHOUT HAVING TO ADD NEW WORKING-STORAGE
008900*    UNDER PRESSURE DURING AN ABEND INVESTIGATION.
009000 01  WS-TRACE-AREA.
009100     05  WS-TRACE-BYTES        PIC X(08).
009200     05  WS-TRACE-NUMS REDEFINES WS-TRACE-BYTES.
009300         10  WS-TRACE-SCAN     PIC S9(04).
009400         10  WS-TRACE-LEN      PIC S9(04).
009500     05  FILLER                PIC X(04).
009600
009700 LINKAGE SECTION.
009800*    IDMASK-LINKAGE -- PASSED BY IMMVLIST FOR EVERY DETAIL LINE.
009900*    IM-PATIENT-ID IS THE FULL, UNMASKED ID; IM-MASKED-ID COMES
010000*    BACK WITH THE PRINTABLE MASKED FORM.  THE CALLER'S OWN COPY
010100*    OF THE UNMASKED ID IS NEVER OVERWRITTEN.
010200 01  IDMASK-LINKAGE.
010300     05  IM-PATIENT-ID         PIC X(20).
010400     05  IM-MASKED-ID          PIC X(20).
010500
010600******************************************************************
010700*  000-MASK-PATIENT-ID.
010800*  MAINLINE.  COPIES THE ID INTO THE SCANNABLE WORK AREA, FINDS
010900*  ITS TRUE LENGTH (100-FIND-ACTUAL-LENGTH), THEN ROUTES TO THE
011000*  LONG-ID OR SHORT-ID MASKING PARAGRAPH BASED ON THE 8-BYTE
011100*  BOUNDARY DESCRIBED IN THE PROGRAM BANNER ABOVE.
011200******************************************************************
011300 PROCEDURE DIVISION USING IDMASK-LINKAGE.
011400
011500 000-MASK-PATIENT-ID.
011600     MOVE IM-PATIENT-ID TO WS-SOURCE-BYTES.
011700     MOVE SPACES TO IM-MASKED-ID.
011800     MOVE ZERO TO WS-ACTUAL-LTH.
011900     PERFORM 100-FIND-ACTUAL-LENGTH THRU 100-EXIT
012000         VARYING WS-SCAN-IDX FROM 20 BY -1
012100         UNTIL WS-SCAN-IDX < 1.
012200     IF WS-ACTUAL-LTH > 8
012300         PERFORM 200-MASK-LONG-ID THRU 200-EXIT
012400     ELSE
012500         PERFORM 300-MASK-SHORT-ID THRU 300-EXIT.
012600     GOBACK.
012700
012800******************************************************************
012900*  100-FIND-ACTUAL-LENGTH.
013000*  SCANS WS-SOURCE-CHAR FROM POSITION 20 DOWN TO 1 (VIA THE
013100*  VARYING CLAUSE ON THE PERFORM ABOVE) LOOKING FOR THE FIRST
013200*  NON-SPACE BYTE.  ONCE WS-ACTUAL-LTH IS SET IT IS LEFT ALONE ON
013300*  EVERY LATER ITERATION -- THE ZERO TEST BELOW IS WHAT MAKES
013400*  THIS "FIRST FOUND WINS" RATHER THAN "LAST FOUND WINS", SINCE
013500*  THE PERFORM RUNS ALL THE WAY DOWN TO INDEX 1 REGARDLESS.
013600******************************************************************
013700 100-FIND-ACTUAL-LENGTH.
013800*    SCAN FROM THE RIGHT FOR THE FIRST NON-SPACE BYTE.
013900     IF WS-ACTUAL-LTH = ZERO
014000         IF WS-SOURCE-CHAR (WS-SCAN-IDX) NOT = SPACE
014100             MOVE WS-SCAN-IDX TO WS-ACTUAL-LTH.
014200 100-EXIT.
014300     EXIT.
014400
014500******************************************************************
014600*  200-MASK-LONG-ID.
014700*  IDS LONGER THAN 8 BYTES: KEEP THE FIRST 4 AND LAST 4 BYTES OF
014800*  THE REAL ID VISIBLE, REPLACE EVERYTHING IN BETWEEN WITH
014900*  "****".  CR-0139 FIXED THE LAST-4 REFERENCE MODIFICATION
015000*  BELOW, WHICH USED TO COMPUTE ONE POSITION TOO FAR LEFT AND
015100*  LEFT THE ID'S ACTUAL LAST CHARACTER SHOWING UNMASKED WHEN
015200*  WS-ACTUAL-LTH CAME OUT TO EXACTLY 8.
015300******************************************************************
015400 200-MASK-LONG-ID.
015500     MOVE SPACES TO WS-MASKED-BYTES.
015600     MOVE IM-PATIENT-ID (1:4) TO WS-FIRST-4.
015700     MOVE "****" TO WS-MIDDLE-12 (1:4).
015800     MOVE IM-PATIENT-ID (WS-ACTUAL-LTH - 3:4) TO WS-LAST-4.
015900     STRING WS-FIRST-4 DELIMITED BY SIZE
016000            "****"    DELIMITED BY SIZE
016100            WS-LAST-4 DELIMITED BY SIZE
016200            INTO IM-MASKED-ID.
016300 200-EXIT.
016400     EXIT.
016500
016600******************************************************************
016700*  300-MASK-SHORT-ID.
016800*  IDS OF 8 BYTES OR LESS: NOTHING OF THE REAL ID IS SHORT ENOUGH
016900*  TO SAFELY SHOW PARTIAL DIGITS WITHOUT RISKING RE-IDENTIFYING
017000*  THE PATIENT, SO THE ENTIRE FIELD PRINTS AS A SINGLE "****".
017100******************************************************************
017200 300-MASK-SHORT-ID.
017300     MOVE "****" TO IM-MASKED-ID.
017400 300-EXIT.
017500     EXIT.
