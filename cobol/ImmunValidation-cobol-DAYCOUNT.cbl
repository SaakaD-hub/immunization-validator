000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DAYCOUNT.
000300 AUTHOR. M KOWALCZYK.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*  CHANGE LOG
001000*  ----------------------------------------------------------
001100*  DATE     BY  TICKET    DESCRIPTION
001200*  03/14/89 MK  INITIAL   ORIGINAL PROGRAM - WRITTEN FOR THE      MK890314
001300*                         STATE HEALTH DEPT IMMUNIZATION
001400*                         COMPLIANCE CONTRACT, GAPCHK'S DAY-GAP
001500*                         ARITHMETIC.
001600*  11/02/91 MK  CR-0114   ADDED 400-CENTURY-CHECK AFTER A         MK911102
001700*                         REPORTED BAD GAP ON A Y1900 BIRTH DATE.
001800*  06/19/98 TJ  Y2K-0037  YEAR 2000 REMEDIATION - CONFIRMED       TJ980619
001900*                         4-DIGIT WS-CC-YY THROUGHOUT, NO 2-DIGIT
002000*                         YEAR WINDOWING IN THIS MODULE.
002100*  04/03/03 AR  CR-0288   RECOMPILED UNDER NEWER COMPILER, NO     AR030403
002200*                         SOURCE CHANGE.
002300*  06/03/13 RW  CR-0455   COMMENTED THE FLIEGEL/VAN FLANDERN      RW130603
002400*                         ARITHMETIC BELOW TERM BY TERM SO A
002500*                         MAINTAINER WHO HAS NEVER SEEN A JULIAN
002600*                         DAY NUMBER FORMULA CAN STILL FOLLOW IT.
002700*                         NO LOGIC CHANGE.
002800******************************************************************
002900******************************************************************
003000*  DAYCOUNT.
003100*  CONVERTS A YYYY/MM/DD CALENDAR DATE TO A CONTINUOUS DAY
003200*  NUMBER (PROLEPTIC GREGORIAN JULIAN DAY NUMBER) SO THAT GAPCHK
003300*  CAN SUBTRACT TWO DAY NUMBERS TO GET A CALENDAR-CORRECT DAY
003400*  DIFFERENCE, LEAP YEARS INCLUDED, WITHOUT A TABLE OF MONTH
003500*  LENGTHS.  NO FILES.  CALLED, NEVER RUN STAND-ALONE.
003600*
003700*  THE FORMULA IS THE STANDARD FLIEGEL & VAN FLANDERN INTEGER-
003800*  ARITHMETIC CONVERSION (COMMUNICATIONS OF THE ACM, 1968) --
003900*  NOT SOMETHING THIS SHOP INVENTED.  IT TREATS MARCH AS THE
004000*  FIRST MONTH OF ITS OWN "YEAR" (SO JANUARY AND FEBRUARY FALL AT
004100*  THE END OF THE PRIOR YEAR FOR LEAP-DAY PURPOSES) AND USES
004200*  TRUNCATING INTEGER DIVISION THROUGHOUT TO AVOID ANY FRACTIONAL
004300*  WORK.  DO NOT "SIMPLIFY" THE DIVISION ORDER BELOW -- THE
004400*  TRUNCATION AT EACH STEP IS PART OF WHAT MAKES THE FORMULA
004500*  COME OUT RIGHT.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 WORKING-STORAGE SECTION.
005800*    THE FIVE WS-xxx-ADJ ITEMS BELOW ARE THE FORMULA'S OWN
005900*    INTERMEDIATE TERMS (SEE 000-COMPUTE-DAY-NUMBER) -- THEY
006000*    HAVE NO MEANING OUTSIDE THE ARITHMETIC AND ARE NEVER
006100*    REFERENCED BY ANY OTHER PROGRAM.
006200 77  WS-CENTURY-ADJ            PIC S9(4) COMP.
006300 77  WS-YEAR-ADJ               PIC S9(8) COMP.
006400 77  WS-MONTH-ADJ              PIC S9(4) COMP.
006500 77  WS-JDN-PART1              PIC S9(8) COMP.
006600 77  WS-JDN-PART2              PIC S9(8) COMP.
006700
006800*    WS-DATE-DISPLAY-AREA IS CARRIED OVER FROM THE ORIGINAL 1989
006900*    PROGRAM FOR DISPLAY-DEBUGGING A BAD INPUT DATE UNDER TRACE;
007000*    THE PRODUCTION PATH DOES NOT MOVE ANYTHING INTO IT.
007100 01  WS-DATE-DISPLAY-AREA.
007200     05  WS-DATE-DISPLAY       PIC 9(8).
007300     05  WS-DATE-DISPLAY-R REDEFINES WS-DATE-DISPLAY.
007400         10  WS-DISP-YYYY      PIC 9(4).
007500         10  WS-DISP-MM        PIC 9(2).
007600         10  WS-DISP-DD        PIC 9(2).
007700     05  FILLER                PIC X(02).
007800
007900*    WS-CHECK-AREA SUPPORTS 400-CENTURY-CHECK (CR-0114) --
008000*    WS-LOW-CENTURY-YR IS THE FLOOR YEAR BELOW WHICH AN INCOMING
008100*    YYYY IS ASSUMED TO BE A 2-DIGIT YEAR THAT LANDED IN A
008200*    4-DIGIT FIELD WITH THE CENTURY DIGITS ZEROED OUT, AND
008300*    WS-CHECKED-YYYY IS THE REPAIRED YEAR THAT ACTUALLY FEEDS
008400*    THE CONVERSION.
008500 01  WS-CHECK-AREA.
008600     05  WS-LOW-CENTURY-YR     PIC 9(4) VALUE 1900.
008700     05  WS-LOW-CENTURY-YR-R REDEFINES WS-LOW-CENTURY-YR.
008800         10  WS-LOW-CC         PIC 9(2).
008900         10  WS-LOW-YY         PIC 9(2).
009000     05  WS-CHECKED-YYYY       PIC 9(4).
009100     05  FILLER                PIC X(04).
009200
009300 LINKAGE SECTION.
009400*    DAYCOUNT-LINKAGE -- PASSED BY GAPCHK (AND BY DATECHK'S OWN
009500*    AGE ARITHMETIC IN IMMVSRCH) ON EVERY CALL.  DC-IN-YYYY/MM/DD
009600*    IS THE CALENDAR DATE TO CONVERT; DC-OUT-DAY-NUMBER COMES
009700*    BACK WITH THE CONTINUOUS DAY NUMBER.  THE CALLER NEVER
009800*    SUBTRACTS RAW YYYYMMDD DATES DIRECTLY -- CALENDAR MONTH
009900*    LENGTHS AND LEAP YEARS MAKE THAT ARITHMETIC WRONG, WHICH IS
010000*    THE WHOLE REASON THIS ROUTINE EXISTS.
010100 01  DAYCOUNT-LINKAGE.
010200     05  DC-IN-YYYY            PIC 9(4).
010300     05  DC-IN-MM              PIC 9(2).
010400     05  DC-IN-DD              PIC 9(2).
010500     05  DC-OUT-DAY-NUMBER     PIC S9(9) COMP.
010600     05  DC-OUT-DAY-NUMBER-R REDEFINES DC-OUT-DAY-NUMBER.
010700         10  FILLER            PIC X(01).
010800         10  FILLER            PIC X(03).
010900
011000******************************************************************
011100*  000-COMPUTE-DAY-NUMBER.
011200*  MAINLINE.  REPAIRS A SHORT-CENTURY YEAR IF NEEDED (400-CENTURY-
011300*  CHECK), THEN RUNS THE FLIEGEL/VAN FLANDERN CONVERSION.  EACH
011400*  COMPUTE BELOW IS ONE TERM OF THE PUBLISHED FORMULA:
011500*    WS-MONTH-ADJ  = (14 - MONTH) / 12   -- 1 FOR JAN/FEB, 0
011600*                    OTHERWISE, SHIFTING JAN/FEB INTO THE PRIOR
011700*                    "MARCH-BASED" YEAR FOR LEAP-DAY PURPOSES.
011800*    WS-YEAR-ADJ   = YEAR + 4800 - WS-MONTH-ADJ  -- THE MARCH-
011900*                    BASED YEAR NUMBER, OFFSET SO IT IS NEVER
012000*                    NEGATIVE FOR ANY DATE THIS SHOP WILL EVER
012100*                    SEE.
012200*    WS-CENTURY-ADJ = MONTH + 12*WS-MONTH-ADJ - 3  -- THE MONTH
012300*                    RENUMBERED SO MARCH IS MONTH 0.
012400*    WS-JDN-PART1  AND WS-JDN-PART2 ACCUMULATE THE WHOLE-YEAR AND
012500*                    LEAP-YEAR-CORRECTION TERMS SEPARATELY BEFORE
012600*                    THE FINAL SUBTRACTION OF 32045, WHICH
012700*                    REBASES THE RESULT TO THE PROLEPTIC
012800*                    GREGORIAN CALENDAR'S DAY ZERO.
012900******************************************************************
013000 PROCEDURE DIVISION USING DAYCOUNT-LINKAGE.
013100
013200 000-COMPUTE-DAY-NUMBER.
013300*    STANDARD GREGORIAN-TO-JULIAN-DAY-NUMBER CONVERSION.
013400*    EVERY DIVISION BELOW IS INTEGER (TRUNCATING) DIVISION ON
013500*    PURPOSE -- THAT TRUNCATION IS PART OF THE ALGORITHM.
013600     MOVE ZERO TO DC-OUT-DAY-NUMBER.
013700     PERFORM 400-CENTURY-CHECK THRU 400-EXIT.
013800     COMPUTE WS-MONTH-ADJ = (14 - DC-IN-MM) / 12.
013900     COMPUTE WS-YEAR-ADJ = WS-CHECKED-YYYY + 4800 - WS-MONTH-ADJ.
014000     COMPUTE WS-CENTURY-ADJ =
014100             DC-IN-MM + (12 * WS-MONTH-ADJ) - 3.
014200     COMPUTE WS-JDN-PART1 =
014300             (153 * WS-CENTURY-ADJ + 2) / 5
014400             + DC-IN-DD + (365 * WS-YEAR-ADJ).
014500     COMPUTE WS-JDN-PART2 =
014600             (WS-YEAR-ADJ / 4) - (WS-YEAR-ADJ / 100)
014700             + (WS-YEAR-ADJ / 400).
014800     COMPUTE DC-OUT-DAY-NUMBER =
014900             WS-JDN-PART1 + WS-JDN-PART2 - 32045.
015000     GOBACK.
015100
015200******************************************************************
015300*  400-CENTURY-CHECK.
015400*  CR-0114 (11/02/91) - A HAND-KEYED BIRTH DATE CAN STILL SHOW
015500*  UP HERE WITH THE CENTURY DIGITS ZERO (A 2-DIGIT YEAR KEYED
015600*  INTO THIS 4-DIGIT FIELD UPSTREAM), WHICH LOOKS LIKE A YEAR
015700*  BELOW THE SHOP'S LOW-CENTURY FLOOR AND THROWS THE DAY
015800*  NUMBER - AND EVERY GAP GAPCHK COMPUTES FROM IT - OFF BY
015900*  WHOLE CENTURIES.  IF THE INCOMING YEAR IS BELOW THE FLOOR,
016000*  ASSUME THE MISSING CENTURY IS THE ONE IN WS-LOW-CC AND
016100*  REPAIR IT BEFORE THE CONVERSION RUNS.  A GENUINELY OLD
016200*  BIRTH DATE (E.G. AN ADULT PATIENT'S RECORD ON A COMBINED
016300*  FAMILY FILE) SHOULD NEVER BE BELOW WS-LOW-CENTURY-YR IN THIS
016400*  SYSTEM'S DATA, SO THE ASSUMPTION IS SAFE FOR THIS SHOP'S
016500*  FILES.
016600******************************************************************
016700 400-CENTURY-CHECK.
016800     IF DC-IN-YYYY < WS-LOW-CENTURY-YR
016900         DIVIDE DC-IN-YYYY BY 100 GIVING WS-CENTURY-ADJ
017000             REMAINDER WS-LOW-YY
017100         COMPUTE WS-CHECKED-YYYY = (WS-LOW-CC * 100) + WS-LOW-YY
017200     ELSE
017300         MOVE DC-IN-YYYY TO WS-CHECKED-YYYY.
017400 400-EXIT.
017500     EXIT.
