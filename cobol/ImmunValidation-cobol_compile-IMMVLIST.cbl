000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  IMMVLIST.
000300 AUTHOR. M KOWALCZYK.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. CONFIDENTIAL.
000800************************************************************************
000900*  CHANGE LOG
001000*  ----------------------------------------------------------
001100*  DATE     BY  TICKET    DESCRIPTION
001200*  03/14/89 MK  INITIAL   ORIGINAL PROGRAM.                       MK890314
001300*  07/09/89 MK  CR-0032   ADDED SCHOOL-YEAR HEADING VARIANT TO    MK890709
001400*                         MATCH THE NEW SCHOOL-YEAR KEYED RUNS
001500*                         ADDED TO IMMVSRCH.
001600*  03/30/91 MK  CR-0128   ADDED "N/M VALID" TRAILER LINE REQUESTEDMK910330
001700*                         BY THE STATE OFFICE FOR QUICK EYEBALL
001800*                         OF THE COMPLIANCE RATE.
001900*  06/12/95 MK  CR-0177   PRINTS UNMET REQUIREMENT DETAIL LINES   MK950612
002000*                         UNDER EACH INVALID PATIENT WHEN THE
002100*                         BATCH WAS RUN IN DETAILED MODE.
002200*  06/19/98 TJ  Y2K-0037  YEAR 2000 REMEDIATION - RUN-DATE ON THE TJ980619
002300*                         HEADING LINE IS PULLED FROM THE SYSTEM
002400*                         CLOCK AS A 4-DIGIT YEAR; NO WINDOWING.
002500*  04/03/03 AR  CR-0288   RECOMPILED UNDER NEWER COMPILER, NO     AR030403
002600*                         SOURCE CHANGE.
002700*  02/11/07 LP  CR-0410   PATIENT-ID NOW MASKED ON THE DETAIL     LP070211
002800*                         LINE VIA IDMASK INSTEAD OF PRINTING
002900*                         IN THE CLEAR - PRIVACY OFFICE REQUEST.
003000*  06/03/13 RW  CR-0455   EXPANDED IN-LINE COMMENTARY ACROSS THE  RW130603
003100*                         REPORT-FORMATTING PARAGRAPHS -- STATE
003200*                         AUDIT REQUESTED THE PAGE-BREAK AND
003300*                         UNMET-DETAIL-GROUPING LOGIC BE WRITTEN
003400*                         UP IN THE SOURCE, NOT JUST KNOWN BY
003500*                         WORD OF MOUTH.  NO LOGIC CHANGE.
003600************************************************************************
003700************************************************************************
003800*  IMMVLIST.
003900*  REMARKS.
004000*      SECOND JOB STEP OF THE IMMUNIZATION COMPLIANCE BATCH.
004100*      READS THE VALIDATION-RESULT FILE AND THE UNMET-
004200*      REQUIREMENT-DETAIL FILE WRITTEN BY IMMVSRCH AND PRINTS
004300*      THE BATCH SUMMARY REPORT - ONE HEADING PER PAGE, ONE
004400*      DETAIL LINE PER PATIENT (PATIENT-ID MASKED), AND A
004500*      TRAILER WITH OVERALL TOTALS.  SAME PAGE-HEADING /
004600*      DETAIL-LINE / TRAILER SHAPE AS THE SHOP'S OTHER LIST
004700*      STEPS.
004800*
004900*      INPUT FILES:
005000*          PARMFILE   - SAME BATCH CONTROL PARAMETER CARD USED
005100*                       BY IMMVSRCH, REREAD HERE FOR THE
005200*                       HEADING LINE
005300*          VRESFILE   - ONE VALIDATION RESULT PER PATIENT
005400*          UNMTFILE   - UNMET REQUIREMENT DETAIL, GROUPED BY
005500*                       PATIENT-ID (DETAILED MODE ONLY, MAY BE
005600*                       EMPTY IN SIMPLE MODE)
005700*      OUTPUT FILES:
005800*          RPTFILE    - BATCH SUMMARY REPORT
005900*      SUBPROGRAMS CALLED:
006000*          IDMASK
006100*
006200*      BOTH VRESFILE AND UNMTFILE ARE WRITTEN BY IMMVSRCH IN
006300*      PATIENT-ID SEQUENCE (VRESFILE ONE ROW PER PATIENT,
006400*      UNMTFILE ZERO OR MORE ROWS PER PATIENT), SO THIS STEP
006500*      NEVER SORTS -- IT SIMPLY WALKS BOTH FILES IN LOCKSTEP,
006600*      READING UNMET ROWS OUT OF UNMTFILE FOR AS LONG AS THEY
006700*      SHARE THE CURRENT PATIENT-ID FROM VRESFILE, THE SAME WAY A
006800*      CONTROL-BREAK REPORT WOULD GROUP DETAIL LINES UNDER A
006900*      MASTER, EXCEPT THE "MASTER" AND "DETAIL" ARE TWO SEPARATE
007000*      FILES INSTEAD OF ONE SORTED ONE.
007100************************************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     C01 IS NEXT-PAGE.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT PARMFILE  ASSIGN TO UT-S-PARMFILE
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-PARMFILE-STATUS.
008400     SELECT VRESFILE  ASSIGN TO UT-S-VRESFILE
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS WS-VRESFILE-STATUS.
008700     SELECT UNMTFILE  ASSIGN TO UT-S-UNMTFILE
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS WS-UNMTFILE-STATUS.
009000     SELECT RPTFILE   ASSIGN TO UT-S-RPTFILE
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS WS-RPTFILE-STATUS.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600*    PARMFILE -- SEE PARMREC.CPY.  ONE-CARD RUN PARAMETER,
009700*    REREAD HERE ONLY FOR THE STATE CODE AND CRITERIA TEXT SHOWN
009800*    ON THE PAGE HEADING.
009900 FD  PARMFILE
010000     RECORDING MODE IS F
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORD CONTAINS 27 CHARACTERS
010300     LABEL RECORDS ARE STANDARD.
010400 01  PARMFILE-REC.
010500     COPY PARMREC.
010600
010700*    VRESFILE -- SEE VRESREC.CPY.  ONE ROW PER PATIENT, WRITTEN
010800*    BY IMMVSRCH; DRIVES THE MAIN DETAIL LOOP BELOW.
010900 FD  VRESFILE
011000     RECORDING MODE IS F
011100     BLOCK CONTAINS 0 RECORDS
011200     RECORD CONTAINS 35 CHARACTERS
011300     LABEL RECORDS ARE STANDARD.
011400 01  VRESFILE-REC.
011500     COPY VRESREC.
011600
011700*    UNMTFILE -- SEE UNMTREC.CPY.  ZERO OR MORE ROWS PER
011800*    PATIENT-ID, READ AHEAD ONE ROW AT A TIME AND MATCHED AGAINST
011900*    THE CURRENT VRESFILE PATIENT-ID (SEE 310-WRITE-UNMET-LINES).
012000 FD  UNMTFILE
012100     RECORDING MODE IS F
012200     BLOCK CONTAINS 0 RECORDS
012300     RECORD CONTAINS 94 CHARACTERS
012400     LABEL RECORDS ARE STANDARD.
012500 01  UNMTFILE-REC.
012600     COPY UNMTREC.
012700
012800*    RPTFILE -- THE PRINTED BATCH SUMMARY REPORT, STANDARD
012900*    132-BYTE PRINT LINE.
013000 FD  RPTFILE
013100     RECORDING MODE IS F
013200     BLOCK CONTAINS 0 RECORDS
013300     RECORD CONTAINS 132 CHARACTERS
013400     LABEL RECORDS ARE STANDARD.
013500 01  RPTFILE-REC              PIC X(132).
013600
013700 WORKING-STORAGE SECTION.
013800*    ONE FILE-STATUS FIELD PER FILE, SHOP-STANDARD.  ONLY THE
013900*    88-LEVELS ACTUALLY TESTED ELSEWHERE IN THIS PROGRAM ARE
014000*    NAMED; A RAW "00"/"10" COMPARE WOULD WORK JUST AS WELL BUT
014100*    THE 88-LEVEL READS BETTER AT THE CALL SITE.
014200 01  WS-FILE-STATUSES.
014300     05  WS-PARMFILE-STATUS    PIC X(02).
014400         88  PARMFILE-OK           VALUE "00".
014500     05  WS-VRESFILE-STATUS    PIC X(02).
014600         88  VRESFILE-OK           VALUE "00".
014700         88  VRESFILE-EOF          VALUE "10".
014800     05  WS-UNMTFILE-STATUS    PIC X(02).
014900         88  UNMTFILE-OK           VALUE "00".
015000         88  UNMTFILE-EOF          VALUE "10".
015100     05  WS-RPTFILE-STATUS     PIC X(02).
015200         88  RPTFILE-OK            VALUE "00".
015300     05  FILLER                PIC X(04).
015400
015500*    WS-MORE-RESULTS-SW DRIVES THE MAIN 100-MAINLINE LOOP;
015600*    WS-MORE-UNMET-SW TRACKS WHETHER UNMTFILE HAS BEEN READ TO
015700*    EOF; WS-UNMET-BUFFER-VALID-SW SAYS WHETHER THE CURRENT
015800*    UNMTFILE-REC HOLDS AN UNCONSUMED ROW (SEE 920-READ-UNMET) --
015900*    THE THREE ARE KEPT SEPARATE BECAUSE "AT EOF" AND "CURRENT
016000*    BUFFER BELONGS TO A LATER PATIENT" ARE DIFFERENT REASONS TO
016100*    STOP PRINTING UNMET LINES.  WS-FIRST-PAGE-SW SUPPRESSES THE
016200*    ADVANCING-NEXT-PAGE ON THE VERY FIRST HEADING (SEE
016300*    700-WRITE-PAGE-HDR).
016400*    THE 88-LEVEL NAMES BELOW READ AS PLAIN ENGLISH AT EVERY
016500*    CALL SITE ("IF WS-MORE-RESULTS", "IF PARMFILE-OK") RATHER
016600*    THAN FORCING EVERY IF TO SPELL OUT A LITERAL "00" OR "Y".
016700 77  WS-MORE-RESULTS-SW        PIC X(01) VALUE "Y".
016800     88  WS-MORE-RESULTS           VALUE "Y".
016900 77  WS-MORE-UNMET-SW          PIC X(01) VALUE "Y".
017000     88  WS-MORE-UNMET             VALUE "Y".
017100 77  WS-UNMET-BUFFER-VALID-SW  PIC X(01) VALUE SPACE.
017200     88  WS-UNMET-BUFFER-VALID     VALUE "Y".
017300 77  WS-FIRST-PAGE-SW          PIC X(01) VALUE "Y".
017400     88  WS-FIRST-PAGE             VALUE "Y".
017500
017600*    PAGE-CONTROL COUNTERS -- STANDARD 55-LINE PAGE, SAME AS THE
017700*    SHOP'S OTHER PRINT STEPS.  WS-LINES-PER-PAGE IS CARRIED AS A
017800*    WORKING-STORAGE CONSTANT RATHER THAN HARD-CODED INTO EVERY
017900*    IF TEST SO A FUTURE FORM-SIZE CHANGE IS A ONE-FIELD EDIT.
018000 77  WS-LINES-ON-PAGE          PIC S9(4) COMP VALUE ZERO.
018100 77  WS-LINES-PER-PAGE         PIC S9(4) COMP VALUE 55.
018200 77  WS-PAGE-NUMBER            PIC S9(4) COMP VALUE ZERO.
018300
018400*    RUNNING TOTALS FOR THE TRAILER LINES -- BUMPED ONE PATIENT
018500*    AT A TIME IN 300-WRITE-PATIENT-DETAIL AS EACH RESULT COMES
018600*    THROUGH.  KEPT AS FOUR SEPARATE COUNTERS RATHER THAN ONE
018700*    TABLE SUBSCRIPTED BY STATUS SINCE THERE ARE ONLY EVER THREE
018800*    STATUS VALUES AND A FOURTH GRAND TOTAL.
018900 77  WS-TOTAL-READ             PIC S9(8) COMP VALUE ZERO.
019000 77  WS-TOTAL-VALID            PIC S9(8) COMP VALUE ZERO.
019100 77  WS-TOTAL-INVALID          PIC S9(8) COMP VALUE ZERO.
019200 77  WS-TOTAL-UNDET            PIC S9(8) COMP VALUE ZERO.
019300
019400*    WS-TOTALS-DISPLAY-AREA IS CARRIED FROM THE ORIGINAL PROGRAM
019500*    FOR DISPLAY-DEBUGGING THE FOUR RUNNING TOTALS UNDER TRACE;
019600*    THE PRODUCTION PATH MOVES THE TOTALS HERE (SEE
019700*    800-WRITE-TRAILER) BUT NEVER DISPLAYS THE AREA ITSELF.  IT
019800*    IS LEFT IN PLACE RATHER THAN REMOVED SO AN OPERATOR CAN WIRE
019900*    IN A DISPLAY STATEMENT DURING A PRODUCTION PROBLEM WITHOUT
020000*    HAVING TO ADD NEW WORKING-STORAGE UNDER PRESSURE.
020100 01  WS-TOTALS-DISPLAY-AREA.
020200     05  WS-TOTALS-BYTES       PIC X(20).
020300     05  WS-TOTALS-BYTES-R REDEFINES WS-TOTALS-BYTES.
020400         10  WS-DISP-READ      PIC 9(05).
020500         10  WS-DISP-VALID     PIC 9(05).
020600         10  WS-DISP-INVALID   PIC 9(05).
020700         10  WS-DISP-UNDET     PIC 9(05).
020800     05  FILLER                PIC X(05).
020900
021000*    WS-RUN-DATE-AREA HOLDS TODAY'S DATE AS RETURNED BY ACCEPT
021100*    FROM DATE; WS-PRINT-DATE-AREA REARRANGES IT INTO THE
021200*    MM-DD-YYYY FORM THE HEADING LINE PRINTS.  THE TWO ARE KEPT
021300*    AS SEPARATE 01-LEVELS RATHER THAN ONE REDEFINES BECAUSE THE
021400*    DASHES IN THE PRINT FORM HAVE NO COUNTERPART IN THE RAW
021500*    ACCEPT FORM.
021600 01  WS-RUN-DATE-AREA.
021700     05  WS-RUN-DATE-BYTES     PIC X(08).
021800     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-BYTES.
021900         10  WS-RUN-YYYY       PIC 9(4).
022000         10  WS-RUN-MM         PIC 9(2).
022100         10  WS-RUN-DD         PIC 9(2).
022200     05  FILLER                PIC X(04).
022300
022400 01  WS-PRINT-DATE-AREA.
022500     05  WS-PRINT-DATE         PIC X(10).
022600     05  WS-PRINT-DATE-R REDEFINES WS-PRINT-DATE.
022700         10  WS-PRT-MM         PIC 9(02).
022800         10  WS-PRT-DASH1      PIC X(01).
022900         10  WS-PRT-DD         PIC 9(02).
023000         10  WS-PRT-DASH2      PIC X(01).
023100         10  WS-PRT-YYYY       PIC 9(04).
023200     05  FILLER                PIC X(04).
023300
023400*    WS-CRITERIA-TEXT IS WHATEVER THE RUN WAS FILTERED BY --
023500*    EITHER THE SCHOOL-YEAR LABEL (CR-0032) OR, WHEN NO SCHOOL
023600*    YEAR WAS SUPPLIED, AN "AGE NN" LITERAL BUILT IN
023700*    000-HOUSEKEEPING -- SO THE PAGE HEADING ALWAYS SHOWS WHICH
023800*    RULE SET THE RUN VALIDATED AGAINST.
023900 01  WS-CRITERIA-AREA.
024000     05  WS-CRITERIA-TEXT      PIC X(40) VALUE SPACES.
024100     05  FILLER                PIC X(04).
024200
024300*    WS-MASKED-ID-WORK IS NOT ACTUALLY USED BY THE CURRENT
024400*    DETAIL-LINE PATH (THE MASKED ID COMES BACK DIRECTLY FROM
024500*    IDMASK INTO WS-IDMASK-LINKAGE) -- LEFT IN PLACE FROM THE
024600*    CR-0410 CONVERSION AS A CONVENIENT SCRATCH AREA IF A FUTURE
024700*    REPORT VARIANT NEEDS TO HOLD A MASKED ID ACROSS PARAGRAPHS.
024800 01  WS-MASKED-ID-WORK         PIC X(20) VALUE SPACES.
024900
025000*    THE FIVE WS-HEADING-LINE-n / WS-DETAIL-LINE / WS-UNMET-LINE /
025100*    WS-TRAILER-LINE-n GROUPS BELOW ARE PRINT-LINE TEMPLATES --
025200*    EACH IS MOVED WHOLE INTO RPTFILE-REC BY A WRITE ... FROM.
025300*    LITERAL COLUMN HEADINGS ARE CARRIED AS FILLER VALUE CLAUSES
025400*    IN THE SHOP'S USUAL STYLE RATHER THAN BUILT UP WITH STRING.
025500 01  WS-HEADING-LINE-1.
025600     05  FILLER                PIC X(01) VALUE SPACE.
025700     05  FILLER                PIC X(36)
025800         VALUE "IMMVLIST - IMMUNIZATION COMPLIANCE ".
025900     05  FILLER                PIC X(14) VALUE "SUMMARY REPORT".
026000     05  FILLER                PIC X(10) VALUE SPACES.
026100     05  FILLER                PIC X(06) VALUE "PAGE  ".
026200     05  HL1-PAGE-NO           PIC ZZZ9.
026300     05  FILLER                PIC X(61) VALUE SPACES.
026400
026500 01  WS-HEADING-LINE-2.
026600     05  FILLER                PIC X(01) VALUE SPACE.
026700     05  FILLER                PIC X(07) VALUE "STATE: ".
026800     05  HL2-STATE-CODE        PIC X(02).
026900     05  FILLER                PIC X(05) VALUE SPACES.
027000     05  FILLER                PIC X(11) VALUE "CRITERIA: ".
027100     05  HL2-CRITERIA          PIC X(40).
027200     05  FILLER                PIC X(10) VALUE SPACES.
027300     05  FILLER                PIC X(10) VALUE "RUN DATE: ".
027400     05  HL2-RUN-DATE          PIC X(10).
027500     05  FILLER                PIC X(36) VALUE SPACES.
027600
027700 01  WS-HEADING-LINE-3.
027800     05  FILLER                PIC X(01) VALUE SPACE.
027900     05  FILLER                PIC X(22)
028000         VALUE "PATIENT ID      STATUS".
028100     05  FILLER                PIC X(15) VALUE "  UNMET REQMTS".
028200     05  FILLER                PIC X(94) VALUE SPACES.
028300
028400*    WS-DETAIL-LINE PRINTS ONE PATIENT: THE MASKED ID (SEE
028500*    300-WRITE-PATIENT-DETAIL AND CR-0410), THE VALIDATION
028600*    STATUS AS IMMVSRCH WROTE IT, AND THE COUNT OF UNMET
028700*    REQUIREMENTS BEHIND IT.
028800 01  WS-DETAIL-LINE.
028900     05  FILLER                PIC X(01) VALUE SPACE.
029000     05  DL-PATIENT-ID         PIC X(20).
029100     05  FILLER                PIC X(02) VALUE SPACES.
029200     05  DL-STATUS             PIC X(13).
029300     05  FILLER                PIC X(05) VALUE SPACES.
029400     05  DL-UNMET-COUNT        PIC ZZ9.
029500     05  FILLER                PIC X(88) VALUE SPACES.
029600
029700*    WS-UNMET-LINE PRINTS ONE UNMET REQUIREMENT UNDER ITS
029800*    PATIENT'S DETAIL LINE (DETAILED MODE ONLY) -- VACCINE CODE,
029900*    THE REQUIREMENT'S PLAIN-LANGUAGE DESCRIPTION, AND A
030000*    FOUND/REQUIRED DOSE COUNT PAIR BUILT UP BY REFERENCE
030100*    MODIFICATION IN 311-WRITE-ONE-UNMET-LINE.
030200 01  WS-UNMET-LINE.
030300     05  FILLER                PIC X(09) VALUE SPACES.
030400     05  FILLER                PIC X(08) VALUE "UNMET - ".
030500     05  UL-VACCINE-CODE       PIC X(10).
030600     05  FILLER                PIC X(02) VALUE SPACES.
030700     05  UL-DESCRIPTION        PIC X(60).
030800     05  FILLER                PIC X(02) VALUE SPACES.
030900     05  UL-REQ-FOUND          PIC X(09).
031000     05  FILLER                PIC X(32) VALUE SPACES.
031100
031200*    THE FOUR WS-TRAILER-LINE-n GROUPS PRINT THE READ/VALID/
031300*    INVALID/UNDETERMINED COUNTS; WS-TRAILER-LINE-5 IS THE
031400*    "N/M VALID" QUICK-EYEBALL LINE ADDED BY CR-0128.
031500 01  WS-TRAILER-LINE-1.
031600     05  FILLER                PIC X(01) VALUE SPACE.
031700     05  FILLER                PIC X(22)
031800         VALUE "TOTAL PATIENTS READ  ".
031900     05  TL1-READ              PIC ZZZZ9.
032000     05  FILLER                PIC X(104) VALUE SPACES.
032100
032200 01  WS-TRAILER-LINE-2.
032300     05  FILLER                PIC X(01) VALUE SPACE.
032400     05  FILLER                PIC X(22)
032500         VALUE "TOTAL PATIENTS VALID  ".
032600     05  TL2-VALID             PIC ZZZZ9.
032700     05  FILLER                PIC X(104) VALUE SPACES.
032800
032900 01  WS-TRAILER-LINE-3.
033000     05  FILLER                PIC X(01) VALUE SPACE.
033100     05  FILLER                PIC X(22)
033200         VALUE "TOTAL PATIENTS INVALID".
033300     05  TL3-INVALID           PIC ZZZZ9.
033400     05  FILLER                PIC X(104) VALUE SPACES.
033500
033600 01  WS-TRAILER-LINE-4.
033700     05  FILLER                PIC X(01) VALUE SPACE.
033800     05  FILLER                PIC X(26)
033900         VALUE "TOTAL PATIENTS UNDETERMIN".
034000     05  FILLER                PIC X(02) VALUE "ED".
034100     05  TL4-UNDET             PIC ZZZZ9.
034200     05  FILLER                PIC X(100) VALUE SPACES.
034300
034400 01  WS-TRAILER-LINE-5.
034500     05  FILLER                PIC X(01) VALUE SPACE.
034600     05  TL5-VALID             PIC ZZZZ9.
034700     05  FILLER                PIC X(01) VALUE "/".
034800     05  TL5-READ              PIC ZZZZ9.
034900     05  FILLER                PIC X(07) VALUE " VALID ".
035000     05  FILLER                PIC X(113) VALUE SPACES.
035100
035200*    WS-IDMASK-LINKAGE -- PASSED TO IDMASK ONCE PER DETAIL LINE
035300*    (SEE 300-WRITE-PATIENT-DETAIL).  IM-PATIENT-ID IS MOVED IN,
035400*    IM-MASKED-ID COMES BACK MASKED; NOTHING ELSE IN THIS PROGRAM
035500*    EVER TOUCHES A PATIENT-ID IN THE CLEAR AFTER THAT POINT.
035600 01  WS-IDMASK-LINKAGE.
035700     05  IM-PATIENT-ID         PIC X(20).
035800     05  IM-MASKED-ID          PIC X(20).
035900
036000 COPY ABENDREC.
036100
036200************************************************************************
036300*  000-HOUSEKEEPING.
036400*  OPENS FILES, READS THE ONE PARAMETER CARD, ESTABLISHES TODAY'S
036500*  DATE IN PRINTABLE FORM, DECIDES WHAT THE PAGE HEADING'S
036600*  CRITERIA TEXT WILL SAY (SCHOOL-YEAR LABEL IF ONE WAS SUPPLIED,
036700*  OTHERWISE AN "AGE NN" LITERAL), AND PRIMES BOTH THE UNMET-
036800*  DETAIL LOOKAHEAD BUFFER AND THE FIRST VALIDATION-RESULT RECORD
036900*  SO 100-MAINLINE CAN START COLD.
037000************************************************************************
037100 PROCEDURE DIVISION.
037200
037300 000-HOUSEKEEPING.
037400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037500*    OPEN THE THREE INPUT FILES AND THE OUTPUT REPORT, THEN PULL
037600*    THE ONE PARAMETER CARD -- EVERYTHING ELSE IN THIS PARAGRAPH
037700*    DEPENDS ON WHAT IT SAYS.
037800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
037900     PERFORM 810-READ-PARM THRU 810-EXIT.
038000*    TODAY'S DATE COMES BACK FROM ACCEPT AS AN UNPUNCTUATED
038100*    8-BYTE YYYYMMDD STRING; THE THREE MOVES AND THE DASH-FILL
038200*    BELOW REARRANGE IT INTO THE MM-DD-YYYY FORM PRINTED ON
038300*    HEADING LINE 2.  Y2K-0037 IS WHAT MADE THIS A 4-DIGIT YEAR.
038400     ACCEPT WS-RUN-DATE-BYTES FROM DATE YYYYMMDD.
038500     MOVE WS-RUN-MM TO WS-PRT-MM.
038600     MOVE WS-RUN-DD TO WS-PRT-DD.
038700     MOVE WS-RUN-YYYY TO WS-PRT-YYYY.
038800     MOVE "-" TO WS-PRT-DASH1 WS-PRT-DASH2.
038900*    SCHOOL-YEAR TAKES PRIORITY OVER AGE FOR THE HEADING TEXT --
039000*    A RUN IS NEVER KEYED BY BOTH, BUT IF SCHOOL-YEAR IS PRESENT
039100*    IT IS ALWAYS THE MORE MEANINGFUL LABEL TO A SCHOOL NURSE
039200*    READING THE REPORT.  CR-0032 ADDED THIS BRANCH; BEFORE THAT
039300*    EVERY RUN WAS AGE-KEYED AND THE ELSE LEG WAS THE ONLY PATH.
039400     IF SCHOOL-YEAR IN PARMFILE-REC NOT = SPACES
039500         MOVE SCHOOL-YEAR IN PARMFILE-REC TO WS-CRITERIA-TEXT
039600     ELSE
039700         MOVE SPACES TO WS-CRITERIA-TEXT
039800*        BUILT WITH STRING RATHER THAN A MOVE SO THE LITERAL
039900*        "AGE " PREFIX AND THE NUMERIC AGE SIT TOGETHER WITH NO
040000*        EMBEDDED BLANK BETWEEN THEM.
040100         STRING "AGE " DELIMITED BY SIZE
040200                AGE IN PARMFILE-REC DELIMITED BY SIZE
040300                INTO WS-CRITERIA-TEXT.
040400*    PRIME THE UNMET-DETAIL LOOKAHEAD BUFFER AND THE FIRST
040500*    VALIDATION RESULT SO 100-MAINLINE'S PERFORM ... UNTIL CAN
040600*    TEST WS-MORE-RESULTS BEFORE EVER RUNNING ITS BODY.
040700     PERFORM 920-READ-UNMET THRU 920-EXIT.
040800     PERFORM 900-READ-RESULT THRU 900-EXIT.
040900
041000************************************************************************
041100*  100-MAINLINE.
041200*  DRIVES ONE PATIENT AT A TIME THROUGH 110-PROCESS-ONE-RESULT
041300*  UNTIL VRESFILE IS EXHAUSTED, THEN WRITES THE TRAILER AND
041400*  CLOSES DOWN.
041500************************************************************************
041600 100-MAINLINE.
041700*    THE ENTIRE REPORT BODY LIVES INSIDE THIS ONE PERFORM ...
041800*    UNTIL -- ONE ITERATION PER VALIDATION-RESULT RECORD.
041900     PERFORM 110-PROCESS-ONE-RESULT THRU 110-EXIT
042000         UNTIL NOT WS-MORE-RESULTS.
042100     PERFORM 800-WRITE-TRAILER THRU 800-WRITE-TRAILER-EXIT.
042200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042300     STOP RUN.
042400
042500************************************************************************
042600*  110-PROCESS-ONE-RESULT.
042700*  ONE PATIENT'S WORTH OF REPORT OUTPUT: FORCES A NEW PAGE IF
042800*  THIS IS THE FIRST PATIENT OR THE CURRENT PAGE IS FULL, PRINTS
042900*  THE PATIENT'S DETAIL LINE, PRINTS ANY UNMET-REQUIREMENT LINES
043000*  THAT BELONG TO THIS PATIENT, THEN READS AHEAD TO THE NEXT
043100*  VALIDATION RESULT FOR THE NEXT ITERATION.
043200************************************************************************
043300 110-PROCESS-ONE-RESULT.
043400     MOVE "110-PROCESS-ONE-RESULT" TO PARA-NAME.
043500     ADD 1 TO WS-TOTAL-READ.
043600*    A NEW PAGE STARTS EITHER ON THE VERY FIRST PATIENT OF THE
043700*    RUN OR THE MOMENT THE CURRENT PAGE FILLS -- BOTH CASES ARE
043800*    HANDLED BY THE SAME 700-WRITE-PAGE-HDR PARAGRAPH.
043900     IF WS-FIRST-PAGE OR WS-LINES-ON-PAGE >= WS-LINES-PER-PAGE
044000         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
044100     PERFORM 300-WRITE-PATIENT-DETAIL THRU 300-EXIT.
044200     PERFORM 310-WRITE-UNMET-LINES THRU 310-EXIT.
044300     PERFORM 900-READ-RESULT THRU 900-EXIT.
044400 110-EXIT.
044500     EXIT.
044600
044700************************************************************************
044800*  300-WRITE-PATIENT-DETAIL.
044900*  MASKS THE PATIENT-ID (CR-0410 -- THE FULL ID NEVER REACHES THE
045000*  PRINTED PAGE), FORMATS AND WRITES THE DETAIL LINE, THEN BUMPS
045100*  WHICHEVER OF THE THREE STATUS TOTALS MATCHES THIS PATIENT'S
045200*  RESULT FOR THE TRAILER.
045300************************************************************************
045400 300-WRITE-PATIENT-DETAIL.
045500     MOVE "300-WRITE-PATIENT-DETAIL" TO PARA-NAME.
045600*    THE PATIENT-ID NEVER TOUCHES THE DETAIL-LINE AREA IN THE
045700*    CLEAR -- IT GOES THROUGH IDMASK FIRST AND ONLY THE MASKED
045800*    RESULT IS MOVED INTO DL-PATIENT-ID BELOW (CR-0410).
045900     MOVE PATIENT-ID IN VRESFILE-REC TO IM-PATIENT-ID.
046000     CALL "IDMASK" USING WS-IDMASK-LINKAGE.
046100     MOVE IM-MASKED-ID TO DL-PATIENT-ID.
046200     MOVE STATUS IN VRESFILE-REC TO DL-STATUS.
046300     MOVE UNMET-COUNT IN VRESFILE-REC TO DL-UNMET-COUNT.
046400     WRITE RPTFILE-REC FROM WS-DETAIL-LINE
046500         AFTER ADVANCING 1 LINE.
046600     ADD 1 TO WS-LINES-ON-PAGE.
046700*    STATUS IS WHATEVER TRISTATE-EVALUATION RESOLVED TO IN
046800*    IMMVSRCH: VALID, INVALID, OR UNDETERMINED.  EXACTLY ONE OF
046900*    THE THREE TOTALS BELOW IS BUMPED PER PATIENT.
047000*    NOTHING OUTSIDE THIS EVALUATE CARES WHICH OF THE THREE
047100*    STATUS LITERALS ACTUALLY CAME BACK -- THE TOTALS ARE ALL
047200*    100-MAINLINE OR 800-WRITE-TRAILER EVER LOOK AT AGAIN.
047300     EVALUATE STATUS IN VRESFILE-REC
047400         WHEN "VALID"
047500             ADD 1 TO WS-TOTAL-VALID
047600         WHEN "UNDETERMINED"
047700             ADD 1 TO WS-TOTAL-UNDET
047800         WHEN OTHER
047900             ADD 1 TO WS-TOTAL-INVALID
048000     END-EVALUATE.
048100 300-EXIT.
048200     EXIT.
048300
048400************************************************************************
048500*  310-WRITE-UNMET-LINES / 311-WRITE-ONE-UNMET-LINE.
048600*  THE FILE-MATCHING CONTROL BREAK DESCRIBED IN THE PROGRAM
048700*  BANNER: KEEPS PULLING UNMET ROWS OUT OF UNMTFILE (VIA
048800*  920-READ-UNMET'S LOOKAHEAD BUFFER) AND PRINTING THEM AS LONG
048900*  AS THE BUFFERED ROW'S PATIENT-ID STILL MATCHES THE PATIENT
049000*  CURRENTLY BEING REPORTED ON.  THE LOOP STOPS THE MOMENT EITHER
049100*  UNMTFILE RUNS OUT OR THE BUFFERED ROW BELONGS TO A LATER
049200*  PATIENT -- THAT ROW IS LEFT IN THE BUFFER FOR THE NEXT
049300*  PATIENT'S CALL TO THIS SAME PARAGRAPH.  IN SIMPLE-MODE RUNS
049400*  UNMTFILE IS EMPTY AND THIS LOOP NEVER EXECUTES ITS BODY.
049500************************************************************************
049600 310-WRITE-UNMET-LINES.
049700     MOVE "310-WRITE-UNMET-LINES" TO PARA-NAME.
049800*    THE UNTIL TEST HAS TWO INDEPENDENT WAYS TO BE TRUE: THE
049900*    LOOKAHEAD BUFFER RAN DRY, OR IT HOLDS A ROW FOR SOME LATER
050000*    PATIENT.  EITHER ONE STOPS THIS PATIENT'S UNMET-LINE GROUP.
050100     PERFORM 311-WRITE-ONE-UNMET-LINE THRU 311-EXIT
050200         UNTIL NOT WS-UNMET-BUFFER-VALID
050300            OR PATIENT-ID IN UNMTFILE-REC
050400               NOT = PATIENT-ID IN VRESFILE-REC.
050500 310-EXIT.
050600     EXIT.
050700
050800 311-WRITE-ONE-UNMET-LINE.
050900*    FORMATS ONE BUFFERED UNMET ROW AND READS THE NEXT ONE AHEAD
051000*    BEFORE RETURNING, SO THE LOOP TEST IN 310- ABOVE ALWAYS SEES
051100*    A FRESH BUFFER.  UL-REQ-FOUND IS BUILT AS "NNN/NNN" BY
051200*    REFERENCE MODIFICATION RATHER THAN A SEPARATE EDITED FIELD
051300*    FOR EACH HALF, SINCE THE TWO COUNTS SHARE ONE LITERAL SLASH.
051400     MOVE SPACES TO WS-UNMET-LINE.
051500     MOVE VACCINE-CODE IN UNMTFILE-REC TO UL-VACCINE-CODE.
051600     MOVE DESCRIPTION IN UNMTFILE-REC TO UL-DESCRIPTION.
051700*    POSITIONS 1:3 HOLD THE FOUND-DOSE COUNT, POSITION 4 THE
051800*    LITERAL SLASH, AND POSITIONS 5:3 THE REQUIRED-DOSE COUNT --
051900*    THREE SEPARATE MOVES INTO ONE 9-BYTE FIELD.
052000     MOVE FOUND-DOSES IN UNMTFILE-REC TO UL-REQ-FOUND (1:3).
052100     MOVE "/" TO UL-REQ-FOUND (4:1).
052200     MOVE REQUIRED-DOSES IN UNMTFILE-REC TO UL-REQ-FOUND (5:3).
052300*    AN UNMET-DETAIL LINE CAN ITSELF FALL ON A PAGE BOUNDARY --
052400*    THE SAME PAGE-FULL TEST USED IN 110- IS REPEATED HERE SO A
052500*    PATIENT'S UNMET LINES NEVER SILENTLY RUN OFF A HEADING-LESS
052600*    CONTINUATION PAGE.
052700     IF WS-LINES-ON-PAGE >= WS-LINES-PER-PAGE
052800         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
052900     WRITE RPTFILE-REC FROM WS-UNMET-LINE
053000         AFTER ADVANCING 1 LINE.
053100     ADD 1 TO WS-LINES-ON-PAGE.
053200     PERFORM 920-READ-UNMET THRU 920-EXIT.
053300 311-EXIT.
053400     EXIT.
053500
053600************************************************************************
053700*  700-WRITE-PAGE-HDR.
053800*  STARTS A NEW PRINTED PAGE.  THE FIRST PAGE OF THE RUN WRITES
053900*  ITS TOP LINE WITH "ADVANCING 0" (THE CARRIAGE IS ALREADY AT
054000*  THE TOP OF THE FIRST SHEET); EVERY LATER PAGE SKIPS TO A NEW
054100*  SHEET WITH "ADVANCING NEXT-PAGE" FIRST, THEN OVERWRITES THAT
054200*  SAME LINE WITH THE REAL HEADING CONTENT -- A TWO-STEP WRITE
054300*  THAT LOOKS ODD BUT MATCHES HOW THIS SHOP HAS ALWAYS HANDLED
054400*  THE FIRST-PAGE-VERSUS-LATER-PAGE SKIP ON EVERY PRINT STEP.
054500************************************************************************
054600 700-WRITE-PAGE-HDR.
054700     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
054800*    SEE THE PARAGRAPH BANNER ABOVE FOR WHY THIS IF/ELSE WRITES
054900*    THE SAME LINE TWICE ON EVERY PAGE AFTER THE FIRST.
055000     IF NOT WS-FIRST-PAGE
055100         WRITE RPTFILE-REC FROM WS-HEADING-LINE-1
055200             AFTER ADVANCING NEXT-PAGE
055300     ELSE
055400         WRITE RPTFILE-REC FROM WS-HEADING-LINE-1
055500             AFTER ADVANCING 0 LINES.
055600     MOVE "N" TO WS-FIRST-PAGE-SW.
055700     ADD 1 TO WS-PAGE-NUMBER.
055800     MOVE WS-PAGE-NUMBER TO HL1-PAGE-NO.
055900*    STATE CODE AND CRITERIA TEXT COME FROM THE PARAMETER CARD
056000*    READ ONCE IN 000-HOUSEKEEPING; THE RUN DATE FROM THE SYSTEM
056100*    CLOCK.  ALL THREE ARE RE-MOVED ONTO EVERY PAGE'S HEADING
056200*    SINCE EACH PAGE MUST STAND ALONE IF IT IS EVER SEPARATED
056300*    FROM THE REST OF THE PRINTOUT.
056400     MOVE STATE-CODE IN PARMFILE-REC TO HL2-STATE-CODE.
056500     MOVE WS-CRITERIA-TEXT TO HL2-CRITERIA.
056600     MOVE WS-PRINT-DATE TO HL2-RUN-DATE.
056700     WRITE RPTFILE-REC FROM WS-HEADING-LINE-1
056800         AFTER ADVANCING 0 LINES.
056900     WRITE RPTFILE-REC FROM WS-HEADING-LINE-2
057000         AFTER ADVANCING 1 LINE.
057100     WRITE RPTFILE-REC FROM WS-HEADING-LINE-3
057200         AFTER ADVANCING 2 LINES.
057300     MOVE ZERO TO WS-LINES-ON-PAGE.
057400 700-EXIT.
057500     EXIT.
057600
057700************************************************************************
057800*  800-OPEN-FILES.
057900*  OPENS ALL FOUR FILES.  ONLY THE TWO REQUIRED INPUT FILES
058000*  (PARMFILE, VRESFILE) ARE CHECKED FOR A CLEAN OPEN -- UNMTFILE
058100*  IS EXPECTED TO OPEN EMPTY IN SIMPLE-MODE RUNS AND ITS OWN
058200*  STATUS IS CHECKED WHEN IT IS ACTUALLY READ (920-READ-UNMET).
058300************************************************************************
058400 800-OPEN-FILES.
058500     MOVE "800-OPEN-FILES" TO PARA-NAME.
058600     OPEN INPUT PARMFILE.
058700     OPEN INPUT VRESFILE.
058800     OPEN INPUT UNMTFILE.
058900     OPEN OUTPUT RPTFILE.
059000     IF NOT PARMFILE-OK OR NOT VRESFILE-OK
059100         MOVE "800-OPEN-FILES" TO PARA-NAME
059200         MOVE "ERROR OPENING AN INPUT FILE" TO ABEND-REASON
059300         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
059400 800-EXIT.
059500     EXIT.
059600
059700************************************************************************
059800*  800-WRITE-TRAILER.
059900*  MOVES THE FOUR RUNNING TOTALS INTO THE EDITED TRAILER FIELDS
060000*  AND WRITES ALL FIVE TRAILER LINES (READ/VALID/INVALID/
060100*  UNDETERMINED, THEN THE CR-0128 "N/M VALID" SUMMARY LINE).  THE
060200*  WS-DISP-xxxx MOVES AT THE END ARE THE DEBUG-DISPLAY COPY
060300*  DESCRIBED UNDER WS-TOTALS-DISPLAY-AREA ABOVE.
060400************************************************************************
060500 800-WRITE-TRAILER.
060600     MOVE "800-WRITE-TRAILER" TO PARA-NAME.
060700     MOVE WS-TOTAL-READ TO TL1-READ.
060800     MOVE WS-TOTAL-VALID TO TL2-VALID.
060900     MOVE WS-TOTAL-INVALID TO TL3-INVALID.
061000     MOVE WS-TOTAL-UNDET TO TL4-UNDET.
061100*    TL5-VALID / TL5-READ FEED THE CR-0128 "N/M VALID" LINE --
061200*    THE SAME TWO TOTALS ALREADY USED ABOVE, JUST REPEATED ONTO
061300*    A SECOND PRINT FIELD RATHER THAN RECOMPUTED.
061400     MOVE WS-TOTAL-VALID TO TL5-VALID.
061500     MOVE WS-TOTAL-READ TO TL5-READ.
061600     WRITE RPTFILE-REC FROM WS-TRAILER-LINE-1
061700         AFTER ADVANCING 2 LINES.
061800     WRITE RPTFILE-REC FROM WS-TRAILER-LINE-2
061900         AFTER ADVANCING 1 LINE.
062000     WRITE RPTFILE-REC FROM WS-TRAILER-LINE-3
062100         AFTER ADVANCING 1 LINE.
062200     WRITE RPTFILE-REC FROM WS-TRAILER-LINE-4
062300         AFTER ADVANCING 1 LINE.
062400     WRITE RPTFILE-REC FROM WS-TRAILER-LINE-5
062500         AFTER ADVANCING 2 LINES.
062600     MOVE WS-TOTAL-READ TO WS-DISP-READ.
062700     MOVE WS-TOTAL-VALID TO WS-DISP-VALID.
062800     MOVE WS-TOTAL-INVALID TO WS-DISP-INVALID.
062900     MOVE WS-TOTAL-UNDET TO WS-DISP-UNDET.
063000 800-WRITE-TRAILER-EXIT.
063100     EXIT.
063200
063300************************************************************************
063400*  810-READ-PARM.
063500*  READS THE ONE-CARD PARAMETER FILE.  A MISSING PARAMETER
063600*  RECORD MEANS THE JOB STEP HAS NOTHING TO REPORT AGAINST AND IS
063700*  A HARD ABEND, NOT A FAIL-OPEN CONDITION -- UNLIKE A BAD
063800*  REQUIREMENT ROW IN IMMVSRCH, THERE IS NO REASONABLE "DEFAULT"
063900*  BEHAVIOR FOR A MISSING RUN PARAMETER.
064000************************************************************************
064100 810-READ-PARM.
064200     MOVE "810-READ-PARM" TO PARA-NAME.
064300     READ PARMFILE INTO PARMFILE-REC.
064400     IF NOT PARMFILE-OK
064500         MOVE "810-READ-PARM" TO PARA-NAME
064600         MOVE "MISSING BATCH CONTROL PARAMETER RECORD"
064700             TO ABEND-REASON
064800         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
064900 810-EXIT.
065000     EXIT.
065100
065200 850-CLOSE-FILES.
065300*    CLOSES ALL FOUR FILES ON THE WAY OUT.  NO STATUS CHECK HERE
065400*    -- A CLOSE FAILURE THIS LATE IN THE RUN HAS NO REMEDY THE
065500*    OPERATOR CAN ACT ON BEFORE THE STEP ENDS ANYWAY.
065600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
065700     CLOSE PARMFILE VRESFILE UNMTFILE RPTFILE.
065800 850-EXIT.
065900     EXIT.
066000
066100************************************************************************
066200*  900-READ-RESULT.
066300*  READS THE NEXT VALIDATION RESULT, SETTING WS-MORE-RESULTS-SW
066400*  TO "N" AT END OF FILE FOR THE MAINLINE'S PERFORM ... UNTIL
066500*  TEST.
066600************************************************************************
066700 900-READ-RESULT.
066800     MOVE "900-READ-RESULT" TO PARA-NAME.
066900     MOVE "Y" TO WS-MORE-RESULTS-SW.
067000     READ VRESFILE INTO VRESFILE-REC
067100         AT END
067200             MOVE "N" TO WS-MORE-RESULTS-SW.
067300 900-EXIT.
067400     EXIT.
067500
067600************************************************************************
067700*  920-READ-UNMET.
067800*  THE LOOKAHEAD READ BEHIND THE FILE-MATCHING CONTROL BREAK IN
067900*  310-WRITE-UNMET-LINES.  ON EVERY CALL IT FIRST MARKS THE
068000*  BUFFER INVALID, THEN TRIES TO READ ONE MORE UNMET ROW; IF THAT
068100*  SUCCEEDS THE BUFFER IS MARKED VALID AGAIN (NOW HOLDING A ROW
068200*  310- HAS NOT YET LOOKED AT), AND IF IT HITS END OF FILE BOTH
068300*  WS-MORE-UNMET-SW AND THE BUFFER STAY INVALID FOR GOOD.
068400************************************************************************
068500 920-READ-UNMET.
068600     MOVE "920-READ-UNMET" TO PARA-NAME.
068700     MOVE "N" TO WS-UNMET-BUFFER-VALID-SW.
068800     READ UNMTFILE INTO UNMTFILE-REC
068900         AT END
069000             MOVE "N" TO WS-MORE-UNMET-SW
069100             GO TO 920-EXIT.
069200     MOVE "Y" TO WS-UNMET-BUFFER-VALID-SW.
069300 920-EXIT.
069400     EXIT.
069500
069600************************************************************************
069700*  1000-ABEND-RTN.
069800*  SHOP-STANDARD ABEND PARAGRAPH -- DISPLAYS THE FAILING
069900*  PARAGRAPH NAME AND REASON, THEN FORCES A DIVIDE-BY-ZERO SO THE
070000*  SYSTEM ABEND CODE AND DUMP LAND IN THE JOB LOG FOR THE
070100*  OPERATOR, RATHER THAN A CLEAN STOP RUN THAT WOULD LOOK LIKE A
070200*  NORMAL END OF JOB.
070300************************************************************************
070400 1000-ABEND-RTN.
070500     DISPLAY "ABEND IN PARAGRAPH: " PARA-NAME.
070600     DISPLAY "REASON: " ABEND-REASON.
070700     DIVIDE ZERO-VAL INTO ONE-VAL GIVING ACTUAL-VAL.
070800 1000-EXIT.
070900     EXIT.
