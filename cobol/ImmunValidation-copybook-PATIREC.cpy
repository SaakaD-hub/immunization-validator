000100******************************************************************
000200*   PATIREC  --  IMMUNIZATION COMPLIANCE PATIENT INPUT RECORD
000300*   ONE ROW PER PATIENT ON THE CANDIDATE-FOR-VALIDATION FILE.
000400*   BIRTH-DATE-R IS A NUMERIC REDEFINITION USED BY IMMVSRCH TO
000500*   COMPUTE THE PATIENT'S AGE WHEN THE BATCH AGE PARAMETER IS
000600*   NOT SUPPLIED.
000700******************************************************************
000800 01  PATIENT-REC.
000900     05  PATIENT-ID            PIC X(20).
001000     05  BIRTH-DATE            PIC X(10).
001100     05  BIRTH-DATE-R REDEFINES BIRTH-DATE.
001200         10  BIRTH-YYYY        PIC 9(4).
001300         10  FILLER            PIC X(1).
001400         10  BIRTH-MM          PIC 9(2).
001500         10  FILLER            PIC X(1).
001600         10  BIRTH-DD          PIC 9(2).
001700     05  IMMUN-COUNT           PIC 9(2).
