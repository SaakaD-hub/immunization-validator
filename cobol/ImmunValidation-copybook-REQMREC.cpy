000100******************************************************************
000200*   REQMREC  --  STATE IMMUNIZATION REQUIREMENT INPUT RECORD
000300*   ONE ROW PER VACCINE RULE.  THE FILE IS SORTED BY STATE CODE
000400*   AND THEN BY AGE-KEY OR SCHOOL-YEAR; MULTIPLE ROWS MAY SHARE
000500*   THE SAME (STATE-CODE, AGE-KEY) OR (STATE-CODE, SCHOOL-YEAR)
000600*   KEY -- ALL SUCH ROWS BELONG TO THAT REQUIREMENT SET AND ARE
000700*   ALL LOADED INTO THE IN-MEMORY TABLE BY IMMVSRCH.
000800*   AGE-KEY OF ZERO MEANS THE ROW IS KEYED BY SCHOOL-YEAR
000900*   INSTEAD OF AGE.
001000******************************************************************
001100 01  REQUIREMENT-REC.
001200     05  STATE-CODE            PIC X(02).
001300     05  AGE-KEY               PIC 9(02).
001400     05  SCHOOL-YEAR           PIC X(15).
001500     05  VACCINE-CODE          PIC X(10).
001600     05  MIN-DOSES             PIC 9(02).
001700     05  DESCRIPTION           PIC X(60).
001800     05  DATE-CONDITION        PIC X(40).
001900     05  INTERVAL-CONDITION    PIC X(40).
002000     05  ALT-MIN-DOSES         PIC 9(02).
002100     05  ALT-DATE-CONDITION    PIC X(40).
002200     05  FILLER                PIC X(28).
