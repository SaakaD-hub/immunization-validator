000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GAPCHK.
000300 AUTHOR. M KOWALCZYK.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. CONFIDENTIAL.
000800******************************************************************
000900*  CHANGE LOG
001000*  ----------------------------------------------------------
001100*  DATE     BY  TICKET    DESCRIPTION
001200*  03/14/89 MK  INITIAL   ORIGINAL PROGRAM - ALL-PAIRS FORM ONLY. MK890314
001300*  10/12/90 MK  CR-0083   ADDED THE "LAST TWO DOSES" VARIANT.     MK901012
001400*  05/17/93 MK  CR-0201   SWITCHED FROM A FIXED 30-DAY-PER-MONTH  MK930517
001500*                         INLINE CALC TO CALLING DAYCOUNT SO
001600*                         LEAP-YEAR GAPS COME OUT RIGHT; UNIT-TO-
001700*                         DAY TABLE (WS-UNIT-DAYS) STILL USES THE
001800*                         STATE'S FLAT 30/365 CONVENTION FOR THE
001900*                         *REQUIRED* GAP, ONLY THE ACTUAL GAP
002000*                         BETWEEN DOSE DATES IS CALENDAR-EXACT.
002100*  06/19/98 TJ  Y2K-0037  YEAR 2000 REMEDIATION - DOSE DATES ARE  TJ980619
002200*                         ALREADY 4-DIGIT YYYY-MM-DD; VERIFIED
002300*                         DAYCOUNT LINKAGE PASSES A 4-DIGIT YEAR.
002400*  02/11/07 LP  CR-0410   REVIEWED PARSE LOGIC FOR LOWER-CASE     LP070211
002500*                         CONDITION TEXT COMING FROM THE NEW WEB
002600*                         INTAKE FORM.
002700*  06/03/13 RW  CR-0455   EXPANDED IN-LINE COMMENTARY ACROSS THE  RW130603
002800*                         PARSE AND PAIR-CHECK PARAGRAPHS -- THE
002900*                         WORD-BY-WORD CONDITION GRAMMAR HAD NO
003000*                         WRITE-UP ANYWHERE OUTSIDE THE STATE'S
003100*                         RULE BOOK.  NO LOGIC CHANGE.
003200******************************************************************
003300******************************************************************
003400*  GAPCHK.
003500*  EVALUATES ONE INTERVAL CONDITION OF THE FORM
003600*     "AT LEAST N <UNIT> BETWEEN [LAST TWO] DOSES"
003700*  WHERE UNIT IS DAY(S), WEEK(S), MONTH(S) OR YEAR(S), CASE
003800*  DOES NOT MATTER.  CALLS DAYCOUNT TO TURN EACH DOSE DATE INTO
003900*  A CONTINUOUS DAY NUMBER SO THE GAP IS CALENDAR-CORRECT
004000*  ACROSS LEAP YEARS.  A BLANK OR UNPARSEABLE CONDITION, OR
004100*  FEWER THAN TWO DOSES, IS TREATED AS SATISFIED.  NO FILES.
004200*
004300*  "ALL PAIRS" VERSUS "LAST TWO" -- MOST REQUIREMENTS SPACE EVERY
004400*  CONSECUTIVE PAIR OF DOSES ON THE PATIENT'S RECORD (E.G. "AT
004500*  LEAST 28 DAYS BETWEEN DOSES" APPLIES TO DOSE 1-2, 2-3, 3-4, ...)
004600*  BUT A FEW REQUIREMENTS ONLY CARE ABOUT THE FINAL SPACING
004700*  (E.G. A BOOSTER THAT MUST FOLLOW THE PRIOR DOSE BY AT LEAST A
004800*  YEAR REGARDLESS OF HOW THE EARLIER DOSES WERE SPACED).  THE
004900*  CONDITION TEXT ITSELF CARRIES THE WORDS "LAST TWO" WHEN THE
005000*  NARROWER RULE APPLIES; ABSENT THAT PHRASE THIS PROGRAM CHECKS
005100*  EVERY CONSECUTIVE PAIR AND FAILS ON THE FIRST GAP THAT IS TOO
005200*  SHORT.
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS NEXT-PAGE.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500*    WS-PARSE-FIELDS HOLDS THE UPPERCASED CONDITION TEXT AND THE
006600*    UP-TO-SEVEN BLANK-DELIMITED WORDS UNSTRUNG FROM IT BY
006700*    100-PARSE-CONDITION.  SEVEN WORDS COVERS THE LONGEST
006800*    RECOGNIZED SHAPE: AT LEAST N UNIT BETWEEN LAST TWO DOSES.
006900 01  WS-PARSE-FIELDS.
007000     05  WS-CONDITION-UC       PIC X(40).
007100     05  WS-WORD-1             PIC X(10).
007200     05  WS-WORD-2             PIC X(10).
007300     05  WS-WORD-3             PIC X(10).
007400     05  WS-WORD-4             PIC X(10).
007500     05  WS-WORD-5             PIC X(10).
007600     05  WS-WORD-6             PIC X(10).
007700     05  WS-WORD-7             PIC X(10).
007800     05  FILLER                PIC X(04).
007900*    WS-LAST-TWO-ONLY IS SET WHEN WORDS 5-6 SPELL "LAST TWO" --
008000*    SEE THE BANNER ABOVE FOR WHAT THAT CHANGES.
008100 77  WS-LAST-TWO-SW            PIC X(01) VALUE SPACE.
008200     88  WS-LAST-TWO-ONLY          VALUE "Y".
008300
008400*    WS-REQUIRED-QTY IS THE PARSED COUNT (THE "N" IN "AT LEAST N
008500*    UNIT"); WS-REQUIRED-DAYS IS THAT COUNT CONVERTED TO A DAY
008600*    COUNT VIA WS-UNIT-TABLE BELOW, AND IS WHAT THE ACTUAL GAP
008700*    (FROM DAYCOUNT) IS COMPARED AGAINST.
008800 01  WS-NUMERIC-FIELDS.
008900     05  WS-REQUIRED-QTY       PIC 9(04) VALUE ZERO.
009000     05  WS-REQUIRED-DAYS      PIC 9(06) VALUE ZERO.
009100     05  FILLER                PIC X(04).
009200*    WS-SCAN-IDX/WS-DIGIT-END SUPPORT THE DIGIT-STRIPPING LOOP IN
009300*    410-STRIP-LEADING-DIGITS; WS-PARSE-ERROR-SW IS SET THE
009400*    MOMENT THE CONDITION TEXT FAILS TO MATCH THE EXPECTED
009500*    GRAMMAR AND IS TESTED BY THE MAINLINE TO FAIL-OPEN.
009600 77  WS-SCAN-IDX               PIC S9(4) COMP.
009700 77  WS-DIGIT-END              PIC S9(4) COMP.
009800 77  WS-PARSE-ERROR-SW         PIC X(01) VALUE SPACE.
009900     88  WS-PARSE-ERROR            VALUE "Y".
010000
010100*    WS-TOKEN-AREA REDEFINES WHATEVER WORD IS CURRENTLY BEING
010200*    EXAMINED AS A TABLE OF SINGLE BYTES SO THE DIGIT-STRIP AND
010300*    PLURAL-STRIP PARAGRAPHS CAN INDEX INTO IT ONE CHARACTER AT A
010400*    TIME.
010500 01  WS-TOKEN-AREA.
010600     05  WS-TOKEN-BYTES        PIC X(10).
010700     05  WS-TOKEN-BYTES-R REDEFINES WS-TOKEN-BYTES.
010800         10  WS-TOKEN-CHAR     PIC X(01) OCCURS 10 TIMES.
010900     05  FILLER                PIC X(05).
011000
011100*    UNIT-TO-DAYS TABLE - DAY=1, WEEK=7, MONTH=30, YEAR=365,
011200*    LOADED BY VALUE CLAUSE RATHER THAN A SEPARATE TABLE FILE
011300*    SINCE THE CONVERSION IS FIXED BY THE STATE'S RULE BOOK.
011400 01  WS-UNIT-TABLE-LIT         PIC X(40) VALUE
011500         "DAY  00001WEEK 00007MONTH00030YEAR 00365".
011600 01  WS-UNIT-TABLE REDEFINES WS-UNIT-TABLE-LIT.
011700     05  WS-UNIT-ENTRY OCCURS 4 TIMES INDEXED BY WS-UNIT-IDX.
011800         10  WS-UNIT-NAME      PIC X(05).
011900         10  WS-UNIT-DAYS      PIC 9(05).
012000
012100*    WS-DAYCOUNT-WORK-AREA HOLDS THE TWO DOSE DATES' DAY NUMBERS
012200*    (AS RETURNED BY DAYCOUNT) AND THEIR DIFFERENCE, THE ACTUAL
012300*    CALENDAR GAP IN DAYS BETWEEN THEM.
012400 01  WS-DAYCOUNT-WORK-AREA.
012500     05  WS-DATE-A-DAYS        PIC S9(9) COMP.
012600     05  WS-DATE-B-DAYS        PIC S9(9) COMP.
012700     05  WS-GAP-DAYS           PIC S9(9) COMP.
012800     05  WS-GAP-DAYS-R REDEFINES WS-GAP-DAYS.
012900         10  FILLER            PIC X(01).
013000         10  FILLER            PIC X(03).
013100     05  FILLER                PIC X(04).
013200
013300*    WS-FIRST-IDX/WS-SECOND-IDX WALK THE DOSE-DATE TABLE ONE PAIR
013400*    AT A TIME; WS-PAIR-FAILED-SW IS SET BY 600-CHECK-ONE-PAIR
013500*    THE MOMENT ANY ONE PAIR COMES UP SHORT.
013600 77  WS-FIRST-IDX              PIC S9(4) COMP.
013700 77  WS-SECOND-IDX             PIC S9(4) COMP.
013800 77  WS-PAIR-FAILED-SW         PIC X(01) VALUE SPACE.
013900     88  WS-PAIR-FAILED            VALUE "Y".
014000
014100*    WS-DAYCOUNT-LINKAGE IS THE CALL LINKAGE PASSED TO DAYCOUNT --
014200*    KEPT LOCAL RATHER THAN COPYBOOKED SINCE DAYCOUNT'S OWN
014300*    LINKAGE SECTION SPELLS OUT THE SAME FIELDS AND THIS IS THE
014400*    ONLY CALLER.
014500 01  WS-DAYCOUNT-LINKAGE.
014600     05  DC-IN-YYYY            PIC 9(4).
014700     05  DC-IN-MM              PIC 9(2).
014800     05  DC-IN-DD              PIC 9(2).
014900     05  DC-OUT-DAY-NUMBER     PIC S9(9) COMP.
015000     05  FILLER                PIC X(04).
015100
015200 LINKAGE SECTION.
015300*    GAPCHK-LINKAGE -- PASSED BY IMMVSRCH FOR EACH INTERVAL
015400*    CONDITION ON EACH REQUIREMENT.  GC-CONDITION-TEXT IS THE
015500*    RULE-BOOK TEXT FOR ONE INTERVAL CONDITION; GC-DOSE-DATE-TABLE
015600*    IS THE PATIENT'S OWN DOSE HISTORY, ALREADY SORTED OLDEST TO
015700*    NEWEST BY THE CALLER; GC-RESULT-CODE COMES BACK S/N/U FOR
015800*    TRISTATE TO FOLD WITH THE REQUIREMENT'S DATE CONDITION.
015900 01  GAPCHK-LINKAGE.
016000     05  GC-CONDITION-TEXT     PIC X(40).
016100     05  GC-DOSE-COUNT         PIC 9(02).
016200     05  GC-DOSE-DATE-TABLE OCCURS 99 TIMES
016300                               INDEXED BY GC-DOSE-IDX.
016400         10  GC-DOSE-DATE      PIC X(10).
016500     05  GC-RESULT-CODE        PIC X(01).
016600         88  GC-SATISFIED          VALUE "S".
016700         88  GC-NOT-SATISFIED      VALUE "N".
016800         88  GC-UNDETERMINED       VALUE "U".
016900
017000******************************************************************
017100*  000-EVALUATE-INTERVAL-CONDITION.
017200*  MAINLINE.  DEFAULTS TO SATISFIED (THE FAIL-OPEN CONVENTION
017300*  DESCRIBED IN THE PROGRAM BANNER), BAILS OUT EARLY ON A BLANK
017400*  CONDITION OR FEWER THAN TWO DOSES (NOTHING TO SPACE), THEN
017500*  PARSES THE CONDITION TEXT AND ROUTES TO THE ALL-PAIRS OR
017600*  LAST-TWO CHECK BASED ON WHAT THE PARSE FOUND.
017700******************************************************************
017800 PROCEDURE DIVISION USING GAPCHK-LINKAGE.
017900
018000 000-EVALUATE-INTERVAL-CONDITION.
018100     SET GC-SATISFIED TO TRUE.
018200     MOVE "N" TO WS-PARSE-ERROR-SW.
018300     MOVE "N" TO WS-LAST-TWO-SW.
018400     IF GC-CONDITION-TEXT = SPACES
018500         GOBACK.
018600     IF GC-DOSE-COUNT < 2
018700         GOBACK.
018800     PERFORM 100-PARSE-CONDITION THRU 100-EXIT.
018900     IF WS-PARSE-ERROR
019000*        UNPARSEABLE - FAIL OPEN, LEAVE RESULT SATISFIED.
019100         GOBACK.
019200     PERFORM 500-LOOKUP-UNIT-DAYS THRU 500-EXIT.
019300     IF WS-LAST-TWO-ONLY
019400         MOVE GC-DOSE-COUNT TO WS-SECOND-IDX
019500         COMPUTE WS-FIRST-IDX = GC-DOSE-COUNT - 1
019600         PERFORM 600-CHECK-ONE-PAIR THRU 600-EXIT
019700         IF WS-PAIR-FAILED
019800             SET GC-NOT-SATISFIED TO TRUE
019900         ELSE
020000             SET GC-SATISFIED TO TRUE
020100     ELSE
020200         PERFORM 200-CHECK-ALL-PAIRS THRU 200-EXIT.
020300     GOBACK.
020400
020500******************************************************************
020600*  100-PARSE-CONDITION.
020700*  UPPERCASES THE CONDITION TEXT AND SPLITS IT INTO UP TO SEVEN
020800*  BLANK-DELIMITED WORDS.  THE GRAMMAR IS RIGID BY DESIGN: WORDS
020900*  1/2/4 MUST BE "AT"/"LEAST"/"BETWEEN" OR THE CONDITION IS
021000*  REJECTED AS UNPARSEABLE (FAIL-OPEN, SEE 000- ABOVE); WORD 3 IS
021100*  THE COUNT-AND-UNIT (E.G. "28DAYS" OR "1YEAR") AND IS PEELED
021200*  APART BY 400/410 BELOW; WORDS 5-6 OPTIONALLY SPELL "LAST TWO".
021300******************************************************************
021400 100-PARSE-CONDITION.
021500*    EXPECTED SHAPE: AT LEAST <N> <UNIT> BETWEEN [LAST TWO] DOSES
021600     MOVE GC-CONDITION-TEXT TO WS-CONDITION-UC.
021700     INSPECT WS-CONDITION-UC
021800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
021900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022000     MOVE SPACES TO WS-WORD-1 WS-WORD-2 WS-WORD-3 WS-WORD-4
022100                    WS-WORD-5 WS-WORD-6 WS-WORD-7.
022200     UNSTRING WS-CONDITION-UC DELIMITED BY ALL SPACES
022300         INTO WS-WORD-1 WS-WORD-2 WS-WORD-3 WS-WORD-4
022400              WS-WORD-5 WS-WORD-6 WS-WORD-7.
022500     MOVE "N" TO WS-PARSE-ERROR-SW.
022600     IF WS-WORD-1 NOT = "AT" OR WS-WORD-2 NOT = "LEAST" OR
022700        WS-WORD-4 NOT = "BETWEEN"
022800         SET WS-PARSE-ERROR TO TRUE
022900         GO TO 100-EXIT.
023000     IF WS-WORD-5 = "LAST" AND WS-WORD-6 = "TWO"
023100         SET WS-LAST-TWO-ONLY TO TRUE
023200     ELSE
023300         MOVE "N" TO WS-LAST-TWO-SW.
023400     MOVE WS-WORD-3 TO WS-TOKEN-BYTES.
023500     PERFORM 400-STRIP-PLURAL THRU 400-EXIT.
023600     PERFORM 410-STRIP-LEADING-DIGITS THRU 410-EXIT.
023700     IF WS-PARSE-ERROR
023800         GO TO 100-EXIT.
023900     MOVE WS-DIGIT-END TO WS-REQUIRED-QTY.
024000 100-EXIT.
024100     EXIT.
024200
024300******************************************************************
024400*  200-CHECK-ALL-PAIRS.
024500*  WALKS EVERY CONSECUTIVE PAIR OF DOSES (1-2, 2-3, ... ) VIA
024600*  210-CHECK-AND-ADVANCE, STOPPING THE FIRST TIME A PAIR FAILS OR
024700*  WHEN THE TABLE RUNS OUT.  ONE FAILED PAIR IS ENOUGH TO FAIL THE
024800*  WHOLE CONDITION.
024900******************************************************************
025000 200-CHECK-ALL-PAIRS.
025100     MOVE "N" TO WS-PAIR-FAILED-SW.
025200     MOVE 1 TO WS-FIRST-IDX.
025300     MOVE 2 TO WS-SECOND-IDX.
025400     PERFORM 210-CHECK-AND-ADVANCE THRU 210-EXIT
025500         UNTIL WS-SECOND-IDX > GC-DOSE-COUNT
025600            OR WS-PAIR-FAILED.
025700     IF WS-PAIR-FAILED
025800         SET GC-NOT-SATISFIED TO TRUE
025900     ELSE
026000         SET GC-SATISFIED TO TRUE.
026100 200-EXIT.
026200     EXIT.
026300
026400 210-CHECK-AND-ADVANCE.
026500*    CHECKS THE CURRENT PAIR THEN SLIDES BOTH INDEXES UP BY ONE
026600*    SO THE NEXT PASS COMPARES THE NEXT CONSECUTIVE PAIR.
026700     PERFORM 600-CHECK-ONE-PAIR THRU 600-EXIT.
026800     ADD 1 TO WS-FIRST-IDX.
026900     ADD 1 TO WS-SECOND-IDX.
027000 210-EXIT.
027100     EXIT.
027200
027300 400-STRIP-PLURAL.
027400*    A TRAILING "S" ON THE UNIT WORD (DAYS, WEEKS ...) IS
027500*    IGNORED FOR THE TABLE LOOKUP - THE UNIT TABLE HOLDS THE
027600*    SINGULAR FORM ONLY.
027700     IF WS-TOKEN-BYTES (5:1) = "S" AND WS-TOKEN-BYTES NOT = SPACES
027800         MOVE SPACE TO WS-TOKEN-BYTES (5:1).
027900 400-EXIT.
028000     EXIT.
028100
028200*    410-STRIP-LEADING-DIGITS LEAVES THE NUMERIC VALUE OF THE
028300*    LEADING DIGITS OF WS-WORD-3 (THE COUNT, E.G. "28" IN
028400*    "28 DAYS") IN WS-DIGIT-END.  NO INTRINSIC FUNCTIONS.
028500******************************************************************
028600*  410-STRIP-LEADING-DIGITS / 420-ACCUMULATE-DIGITS.
028700*  BUILDS THE COUNT UP ONE DIGIT AT A TIME (MULTIPLY THE RUNNING
028800*  TOTAL BY 10, ADD THE NEXT DIGIT) UNTIL A NON-NUMERIC BYTE IS
028900*  HIT OR ALL 10 TOKEN BYTES ARE EXHAUSTED.  IF NO DIGIT AT ALL
029000*  IS FOUND (THE LOOP STOPS ON THE FIRST BYTE, WS-SCAN-IDX = 1)
029100*  THE WORD HAD NO LEADING COUNT AND THE CONDITION IS REJECTED AS
029200*  UNPARSEABLE.
029300******************************************************************
029400 410-STRIP-LEADING-DIGITS.
029500     MOVE WS-WORD-3 TO WS-TOKEN-BYTES.
029600     MOVE ZERO TO WS-DIGIT-END.
029700     PERFORM 420-ACCUMULATE-DIGITS THRU 420-EXIT
029800         VARYING WS-SCAN-IDX FROM 1 BY 1
029900         UNTIL WS-SCAN-IDX > 10
030000            OR WS-TOKEN-CHAR (WS-SCAN-IDX) IS NOT NUMERIC.
030100     IF WS-SCAN-IDX = 1
030200         SET WS-PARSE-ERROR TO TRUE.
030300 410-EXIT.
030400     EXIT.
030500
030600 420-ACCUMULATE-DIGITS.
030700     COMPUTE WS-DIGIT-END =
030800             (WS-DIGIT-END * 10) + WS-TOKEN-CHAR (WS-SCAN-IDX).
030900 420-EXIT.
031000     EXIT.
031100
031200******************************************************************
031300*  500-LOOKUP-UNIT-DAYS.
031400*  RE-DERIVES THE SINGULAR UNIT WORD FROM WS-WORD-3 (SAME
031500*  400-STRIP-PLURAL USED DURING THE PARSE) AND SEARCHES
031600*  WS-UNIT-TABLE FOR IT.  A UNIT WORD THAT MATCHES NOTHING IN THE
031700*  TABLE (SHOULD NEVER HAPPEN IF 100-PARSE-CONDITION SUCCEEDED,
031800*  BUT GUARDED HERE ANYWAY) DEFAULTS TO A FLAT 30-DAY REQUIREMENT
031900*  RATHER THAN ABENDING.
032000******************************************************************
032100 500-LOOKUP-UNIT-DAYS.
032200     MOVE WS-WORD-3 TO WS-TOKEN-BYTES.
032300     PERFORM 400-STRIP-PLURAL THRU 400-EXIT.
032400     SET WS-UNIT-IDX TO 1.
032500     SEARCH WS-UNIT-ENTRY
032600         AT END
032700             MOVE 30 TO WS-REQUIRED-DAYS
032800         WHEN WS-UNIT-NAME (WS-UNIT-IDX) = WS-TOKEN-BYTES (1:5)
032900             COMPUTE WS-REQUIRED-DAYS =
033000                     WS-UNIT-DAYS (WS-UNIT-IDX) * WS-REQUIRED-QTY.
033100 500-EXIT.
033200     EXIT.
033300
033400******************************************************************
033500*  600-CHECK-ONE-PAIR.
033600*  BREAKS BOTH DOSE DATES INTO YYYY/MM/DD, CALLS DAYCOUNT TWICE TO
033700*  GET EACH ONE'S CONTINUOUS DAY NUMBER, SUBTRACTS TO GET THE
033800*  ACTUAL CALENDAR GAP, AND COMPARES THAT AGAINST
033900*  WS-REQUIRED-DAYS.  A SHORT GAP SETS WS-PAIR-FAILED FOR THE
034000*  CALLER (200- OR 000-) TO ACT ON.
034100******************************************************************
034200 600-CHECK-ONE-PAIR.
034210*    EARLIER DOSE OF THE PAIR: GC-DOSE-DATE IS STORED YYYY-MM-DD
034220*    (POSITIONS 1-4, 6-7, 9-10 -- POSITION 5 AND 8 ARE THE
034230*    DASHES) SO THE REFERENCE MODIFICATION BELOW PEELS THE THREE
034240*    NUMERIC PIECES OUT WITHOUT AN UNSTRING.
034300     MOVE GC-DOSE-DATE (WS-FIRST-IDX) (1:4)  TO DC-IN-YYYY.
034400     MOVE GC-DOSE-DATE (WS-FIRST-IDX) (6:2)  TO DC-IN-MM.
034500     MOVE GC-DOSE-DATE (WS-FIRST-IDX) (9:2)  TO DC-IN-DD.
034600     CALL "DAYCOUNT" USING WS-DAYCOUNT-LINKAGE.
034700     MOVE DC-OUT-DAY-NUMBER TO WS-DATE-A-DAYS.
034710*    LATER DOSE OF THE PAIR -- SAME BREAKDOWN, SECOND CALL TO
034720*    DAYCOUNT REUSES THE SAME LINKAGE AREA SINCE THE FIRST CALL'S
034730*    RESULT WAS ALREADY CAPTURED INTO WS-DATE-A-DAYS ABOVE.
034800     MOVE GC-DOSE-DATE (WS-SECOND-IDX) (1:4) TO DC-IN-YYYY.
034900     MOVE GC-DOSE-DATE (WS-SECOND-IDX) (6:2) TO DC-IN-MM.
035000     MOVE GC-DOSE-DATE (WS-SECOND-IDX) (9:2) TO DC-IN-DD.
035100     CALL "DAYCOUNT" USING WS-DAYCOUNT-LINKAGE.
035200     MOVE DC-OUT-DAY-NUMBER TO WS-DATE-B-DAYS.
035210*    THE ACTUAL GAP IS ALWAYS LATER MINUS EARLIER -- THE CALLER
035220*    IS RESPONSIBLE FOR PASSING DOSES IN DATE ORDER, SO A
035230*    NEGATIVE RESULT HERE WOULD MEAN OUT-OF-ORDER INPUT DATA, NOT
035240*    A NORMAL FAILING GAP.
035300     COMPUTE WS-GAP-DAYS = WS-DATE-B-DAYS - WS-DATE-A-DAYS.
035400     IF WS-GAP-DAYS < WS-REQUIRED-DAYS
035500         SET WS-PAIR-FAILED TO TRUE.
035600 600-EXIT.
035700     EXIT.
