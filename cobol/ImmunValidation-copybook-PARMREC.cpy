000100******************************************************************
000200*   PARMREC  --  BATCH CONTROL PARAMETERS (ONE RECORD PER RUN)
000300*   SUPPLIED AS A ONE-CARD PARM FILE AHEAD OF THE PATIENT FILE.
000400*   RESPONSE-MODE OF SPACES OR ANYTHING OTHER THAN "DETAILED"
000500*   IS TREATED AS "SIMPLE" BY IMMVSRCH.
000600******************************************************************
000700 01  BATCH-CONTROL-PARM.
000800     05  STATE-CODE            PIC X(02).
000900     05  AGE                   PIC 9(02).
001000     05  SCHOOL-YEAR           PIC X(14).
001100     05  RESPONSE-MODE         PIC X(08).
001200         88  DETAILED-MODE         VALUE "DETAILED".
001300         88  SIMPLE-MODE            VALUE "SIMPLE  ".
001400     05  FILLER                PIC X(01).
