000100******************************************************************
000200*   ABENDREC  --  STANDARD ABEND / DIAGNOSTIC WORK AREA
000300*   COPIED INTO EVERY BATCH PROGRAM IN THE IMMUNIZATION
000400*   COMPLIANCE SUITE SO THAT 1000-ABEND-RTN CAN DISPLAY WHICH
000500*   PARAGRAPH WAS EXECUTING AND WHAT WENT OUT OF BALANCE BEFORE
000600*   FORCING THE PROGRAM CHECK.
000700*   ORIGINAL SHOP COPYBOOK -- CARRIED FORWARD FROM THE DAILY
000800*   ADMISSIONS SUITE, RENAMED FIELDS ONLY WHERE THE VALUE
000900*   ACTUALLY DIFFERS.
001000******************************************************************
001100 01  ABEND-REC.
001200     05  PARA-NAME             PIC X(30).
001300     05  ABEND-REASON          PIC X(50).
001400     05  ACTUAL-VAL            PIC 9(09).
001500     05  ACTUAL-VAL-X REDEFINES ACTUAL-VAL
001600                               PIC X(09).
001700     05  EXPECTED-VAL          PIC 9(09).
001800     05  EXPECTED-VAL-X REDEFINES EXPECTED-VAL
001900                               PIC X(09).
002000     05  ZERO-VAL              PIC S9(4) COMP VALUE ZERO.
002100     05  ONE-VAL               PIC S9(4) COMP VALUE +1.
002200     05  FILLER                PIC X(04).
