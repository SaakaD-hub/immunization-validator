000100******************************************************************
000200*   UNMTREC  --  UNMET REQUIREMENT DETAIL OUTPUT RECORD
000300*   ZERO OR MORE ROWS PER PATIENT, WRITTEN ONLY IN DETAILED MODE.
000400*   READ BACK BY IMMVLIST AND MATCHED TO ITS OWNING VALIDATION
000500*   RESULT RECORD BY PATIENT-ID.
000600******************************************************************
000700 01  UNMET-REQUIREMENT-REC.
000800     05  PATIENT-ID            PIC X(20).
000900     05  VACCINE-CODE          PIC X(10).
001000     05  REQUIRED-DOSES        PIC 9(02).
001100     05  FOUND-DOSES           PIC 9(02).
001200     05  DESCRIPTION           PIC X(59).
001300     05  FILLER                PIC X(01).
